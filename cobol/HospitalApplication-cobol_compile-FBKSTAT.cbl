000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  FBKSTAT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/01/08.
000600 DATE-COMPILED. 01/01/08.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM BUILDS ONE DOCTOR-RATING-STATISTICS
001300*          RECORD FOR EVERY DOCTOR ON THE USER MASTER, WHETHER OR
001400*          NOT THE DOCTOR HAS ANY FEEDBACK ON FILE YET.  THE
001500*          FEEDBACK FILE IS READ ONE TIME AND EACH ROW IS ADDED
001600*          INTO THE OWNING DOCTOR'S ACCUMULATOR ROW IN MEMORY -
001700*          FEEDBACK DOES NOT HAVE TO ARRIVE IN DOCTOR-ID ORDER.
001800*
001900*          THE ACTUAL FORMULAS (AVERAGE, NET-PROMOTER-SCORE,
002000*          POSITIVE/NEGATIVE PERCENTAGE, STAR DISPLAY VALUE,
002100*          PERFORMANCE LEVEL, RELIABILITY FLAG) LIVE IN THE
002200*          CALLED SUBPROGRAM NPSCALC SO QUALITY COMMITTEE CHANGES
002300*          TO THE FORMULAS DO NOT REQUIRE RECOMPILING THIS STEP.
002400*
002500******************************************************************
002600*
002700*    CHANGE LOG.
002800*
002900*    01/01/08  PK  DEV-0403  INITIAL CODING - REPLACES THE OLD
003000*                            TREATMENT-CHARGE ROLL-UP IN THIS SLOT
003100*                            OF THE JOB STREAM WITH DOCTOR RATING
003200*                            STATISTICS FOR THE NEW FEEDBACK
003300*                            SUBSYSTEM
003400*    02/12/08  PK  DEV-0407  DOCTOR TABLE NOW LOADED FROM THE USER
003500*                            MASTER FIRST SO A DOCTOR WITH ZERO
003600*                            FEEDBACK STILL GETS A STAT RECORD,
003700*                            PER QUALITY COMMITTEE SIGN-OFF
003800*    01/06/99  SF  Y2K-0014  Y2K REVIEW - PROGRAM HOLDS NO DATE
003900*                            FIELDS, NO CHANGE REQUIRED
004000*    09/30/09  KL  DEV-0421  FEEDBACK FILE NO LONGER REQUIRED TO
004100*                            ARRIVE IN DOCTOR-ID SEQUENCE - TABLE
004200*                            LOOKUP REPLACES THE OLD HOLD-KEY
004300*                            CONTROL BREAK AFTER THE PORTAL
004400*                            STARTED BATCHING SUBMISSIONS BY
004500*                            ARRIVAL TIME INSTEAD OF BY DOCTOR
004600*    11/03/10  KL  DEV-0439  ADDED A RUN-DATE STAMP ALONGSIDE THE
004700*                            DASHCNT AND REPORT STEPS FOR THE SAME
004800*                            RERUN TRACEABILITY REQUEST
004900*
005000******************************************************************
005100
005200         INPUT FILE              -   FEEDBACK (ACCEPTED)
005300
005400         INPUT FILE              -   USERS MASTER
005500
005600         OUTPUT FILE PRODUCED    -   RATING-STATS
005700
005800         DUMP FILE               -   SYSOUT
005900
006000******************************************************************
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER. IBM-390.
006400 OBJECT-COMPUTER. IBM-390.
006500 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT SYSOUT
006900     ASSIGN TO UT-S-SYSOUT
007000       ORGANIZATION IS SEQUENTIAL.
007100
007200     SELECT FEEDIN
007300     ASSIGN TO UT-S-FEEDIN
007400       ACCESS MODE IS SEQUENTIAL
007500       FILE STATUS IS IFCODE.
007600
007700     SELECT USERIN
007800     ASSIGN TO UT-S-USERIN
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS UFCODE.
008100
008200     SELECT STATOUT
008300     ASSIGN TO UT-S-STATOUT
008400       ACCESS MODE IS SEQUENTIAL
008500       FILE STATUS IS OFCODE.
008600
008700 DATA DIVISION.
008800 FILE SECTION.
008900 FD  SYSOUT
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 130 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS SYSOUT-REC.
009500 01  SYSOUT-REC  PIC X(130).
009600
009700****** ACCEPTED FEEDBACK - WRITTEN BY FBKEDIT
009800 FD  FEEDIN
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 56 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS FBK-REC.
010400 COPY FBKREC.
010500
010600****** USER MASTER - READ ONLY, GIVES US THE DOCTOR ROSTER
010700 FD  USERIN
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 126 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS USER-REC.
011300 COPY USERMST.
011400
011500****** ONE RECORD PER DOCTOR, FED TO THE REPORT STEP
011600 FD  STATOUT
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 65 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS STAT-REC.
012200 COPY STATREC.
012300
012400 WORKING-STORAGE SECTION.
012500
012600 01  FILE-STATUS-CODES.
012700     05  IFCODE                  PIC X(2).
012800         88 IFCODE-OK     VALUE "00".
012900         88 IFCODE-EOF    VALUE "10".
013000     05  UFCODE                  PIC X(2).
013100         88 UFCODE-OK     VALUE "00".
013200         88 UFCODE-EOF    VALUE "10".
013300     05  OFCODE                  PIC X(2).
013400         88 OFCODE-OK     VALUE "00".
013500
013600 01  FLAGS-AND-SWITCHES.
013700     05  MORE-FEEDIN-SW          PIC X(01) VALUE "Y".
013800         88  NO-MORE-FEEDIN            VALUE "N".
013900     05  MORE-USERIN-SW          PIC X(01) VALUE "Y".
014000         88  NO-MORE-USERIN            VALUE "N".
014100     05  WS-FOUND-SW             PIC X(01).
014200         88  WS-DOCTOR-FOUND           VALUE "Y".
014300
014400 01  COUNTERS-AND-ACCUMULATORS.
014500     05  RECORDS-READ            PIC 9(07) COMP.
014600     05  FEEDBACK-MATCHED        PIC 9(07) COMP.
014700     05  FEEDBACK-UNMATCHED      PIC 9(07) COMP.
014800     05  STAT-RECS-WRITTEN       PIC 9(05) COMP.
014900     05  WS-USER-COUNT           PIC 9(05) COMP.
015000     05  WS-DOCTOR-COUNT         PIC 9(05) COMP.
015100
015200 01  WS-PGM-ID-AREA               PIC X(08) VALUE SPACES.
015300 01  WS-PGM-ID-ALT REDEFINES WS-PGM-ID-AREA.
015400     05  WS-PGM-ID                PIC X(08) VALUE "FBKSTAT".
015500
015600 01  WS-RUN-DATE                  PIC 9(06).
015700 01  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE.
015800     05  WS-RD-YY                 PIC 9(02).
015900     05  WS-RD-MM                 PIC 9(02).
016000     05  WS-RD-DD                 PIC 9(02).
016100 01  WS-CENTURY                   PIC 9(02).
016200
016300****** STAGES THE FEEDBACK ROW'S DOCTOR-ID BEFORE THE TABLE
016400****** SEARCH BELOW - HI/LO SPLIT USED WHEN OPS WANTS TO SEE
016500****** THE LICENSE-PREFIX PORTION OF THE ID ON A DUMP
016600 01  WS-SRCH-DOCTOR-ID             PIC 9(09).
016700 01  WS-SRCH-DOCTOR-ID-ALT REDEFINES WS-SRCH-DOCTOR-ID.
016800     05  WS-SRCH-DOCTOR-ID-HI      PIC 9(05).
016900     05  WS-SRCH-DOCTOR-ID-LO      PIC 9(04).
017000
017100****** NPSCALC LINKAGE AREA - MIRRORS NPSCALC'S OWN STAT-CALC-REC
017200 01  STAT-CALC-REC.
017300     05  SC-FEEDBACK-COUNT          PIC 9(05) COMP.
017400     05  SC-RATING-SUM              PIC 9(07) COMP.
017500     05  SC-DIST-1                  PIC 9(05) COMP.
017600     05  SC-DIST-2                  PIC 9(05) COMP.
017700     05  SC-DIST-3                  PIC 9(05) COMP.
017800     05  SC-DIST-4                  PIC 9(05) COMP.
017900     05  SC-DIST-5                  PIC 9(05) COMP.
018000     05  SC-RECOMMEND-CNT           PIC 9(05) COMP.
018100     05  SC-NOT-RECOMMEND-CNT       PIC 9(05) COMP.
018200     05  SC-NEUTRAL-CNT             PIC 9(05) COMP.
018300     05  SC-AVG-RATING              PIC 9(1)V9(2).
018400     05  SC-NPS                     PIC S9(3)V9(2).
018500     05  SC-NPS-PRESENT             PIC X(01).
018600         88  SC-NPS-IS-PRESENT          VALUE 'Y'.
018700     05  SC-POSITIVE-PCT            PIC 9(3)V9(2).
018800     05  SC-NEGATIVE-PCT            PIC 9(3)V9(2).
018900     05  SC-DISPLAY-STARS           PIC 9(01).
019000     05  SC-PERF-LEVEL              PIC X(02).
019100     05  SC-RELIABLE                PIC X(01).
019200         88  SC-IS-RELIABLE             VALUE 'Y'.
019300
019400 01  WS-NPSCALC-RETURN-CD          PIC 9(4) COMP.
019500
019600 01  WS-DOCTOR-TABLE.
019700     05  WS-DOCTOR-ROW OCCURS 1000 TIMES
019800             INDEXED BY DR-IDX.
019900         10  TBD-DOCTOR-ID         PIC 9(09).
020000         10  TBD-FEEDBACK-COUNT    PIC 9(05) COMP.
020100         10  TBD-RATING-SUM        PIC 9(07) COMP.
020200         10  TBD-DIST-1            PIC 9(05) COMP.
020300         10  TBD-DIST-2            PIC 9(05) COMP.
020400         10  TBD-DIST-3            PIC 9(05) COMP.
020500         10  TBD-DIST-4            PIC 9(05) COMP.
020600         10  TBD-DIST-5            PIC 9(05) COMP.
020700         10  TBD-RECOMMEND-CNT     PIC 9(05) COMP.
020800         10  TBD-NOT-RECOMMEND-CNT PIC 9(05) COMP.
020900         10  TBD-NEUTRAL-CNT       PIC 9(05) COMP.
021000         10  FILLER                PIC X(04).
021100
021200 COPY ABENDREC.
021300
021400 PROCEDURE DIVISION.
021500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021600     PERFORM 200-ACCUM-DOCTOR-FEEDBACK THRU 200-EXIT
021700             UNTIL NO-MORE-FEEDIN.
021800     PERFORM 300-BUILD-STAT-REC THRU 300-EXIT
021900             VARYING DR-IDX FROM 1 BY 1
022000             UNTIL DR-IDX > WS-DOCTOR-COUNT.
022100     PERFORM 900-CLEANUP THRU 900-EXIT.
022200     MOVE +0 TO RETURN-CODE.
022300     GOBACK.
022400
022500 000-HOUSEKEEPING.
022600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022700     DISPLAY "******** BEGIN JOB FBKSTAT ********".
022800     INITIALIZE COUNTERS-AND-ACCUMULATORS.
022900     ACCEPT WS-RUN-DATE FROM DATE.
023000     IF WS-RD-YY < 50
023100         MOVE 20 TO WS-CENTURY
023200     ELSE
023300         MOVE 19 TO WS-CENTURY.
023400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
023500     PERFORM 150-LOAD-DOCTOR-TABLE THRU 150-EXIT.
023600     PERFORM 900-READ-FEEDIN THRU 900-EXIT.
023700     IF NO-MORE-FEEDIN
023800         DISPLAY "FBKSTAT - NO FEEDBACK ON FILE THIS RUN".
023900 000-EXIT.
024000     EXIT.
024100
024200******************************************************************
024300* 150-LOAD-DOCTOR-TABLE - READS THE ENTIRE USER MASTER, KEEPS A
024400* SMALL LOOKUP TABLE OF EVERY USER-ID SO 200-ACCUM-DOCTOR-
024500* FEEDBACK CAN SKIP A FEEDBACK ROW WHOSE DOCTOR ID IS BOGUS, AND
024600* BUILDS THE ZERO-INITIALIZED ACCUMULATOR ROW FOR EVERY DOCTOR.
024700******************************************************************
024800 150-LOAD-DOCTOR-TABLE.
024900     MOVE "150-LOAD-DOCTOR-TABLE" TO PARA-NAME.
025000     MOVE 0 TO WS-USER-COUNT.
025100     MOVE 0 TO WS-DOCTOR-COUNT.
025200     PERFORM 151-READ-USERIN THRU 151-EXIT.
025300     PERFORM 152-ADD-USER-ROW THRU 152-EXIT
025400             UNTIL NO-MORE-USERIN.
025500 150-EXIT.
025600     EXIT.
025700
025800 151-READ-USERIN.
025900     READ USERIN.
026000     IF UFCODE-EOF
026100         MOVE "N" TO MORE-USERIN-SW
026200     ELSE
026300         IF NOT UFCODE-OK
026400             MOVE "150-LOAD-DOCTOR-TABLE" TO PARA-NAME
026500             MOVE "BAD READ ON USERIN" TO ABEND-REASON
026600             MOVE UFCODE TO ACTUAL-VAL
026700             GO TO 1000-ABEND-RTN.
026800 151-EXIT.
026900     EXIT.
027000
027100 152-ADD-USER-ROW.
027200     ADD 1 TO WS-USER-COUNT.
027300     IF USER-IS-DOCTOR
027400         ADD 1 TO WS-DOCTOR-COUNT
027500         MOVE USER-ID TO TBD-DOCTOR-ID(WS-DOCTOR-COUNT)
027600         MOVE 0 TO TBD-FEEDBACK-COUNT(WS-DOCTOR-COUNT)
027700                   TBD-RATING-SUM(WS-DOCTOR-COUNT)
027800                   TBD-DIST-1(WS-DOCTOR-COUNT)
027900                   TBD-DIST-2(WS-DOCTOR-COUNT)
028000                   TBD-DIST-3(WS-DOCTOR-COUNT)
028100                   TBD-DIST-4(WS-DOCTOR-COUNT)
028200                   TBD-DIST-5(WS-DOCTOR-COUNT)
028300                   TBD-RECOMMEND-CNT(WS-DOCTOR-COUNT)
028400                   TBD-NOT-RECOMMEND-CNT(WS-DOCTOR-COUNT)
028500                   TBD-NEUTRAL-CNT(WS-DOCTOR-COUNT).
028600     PERFORM 151-READ-USERIN THRU 151-EXIT.
028700 152-EXIT.
028800     EXIT.
028900
029000******************************************************************
029100* 200-ACCUM-DOCTOR-FEEDBACK - ONE PASS OVER FEEDBACK, EACH ROW
029200* ADDED INTO THE MATCHING DOCTOR'S ACCUMULATOR ROW. A ROW WHOSE
029300* DOCTOR-ID DOES NOT MATCH A LOADED DOCTOR IS COUNTED AND SKIPPED
029400* RATHER THAN ABENDING THE STEP.
029500******************************************************************
029600 200-ACCUM-DOCTOR-FEEDBACK.
029700     MOVE "200-ACCUM-DOCTOR-FEEDBACK" TO PARA-NAME.
029800     MOVE "N" TO WS-FOUND-SW.
029900     MOVE FBK-DOCTOR-ID TO WS-SRCH-DOCTOR-ID.
030000     SEARCH WS-DOCTOR-ROW VARYING DR-IDX
030100         AT END
030200             CONTINUE
030300         WHEN TBD-DOCTOR-ID(DR-IDX) = WS-SRCH-DOCTOR-ID
030400             MOVE "Y" TO WS-FOUND-SW.
030500
030600     IF WS-DOCTOR-FOUND
030700         ADD 1 TO FEEDBACK-MATCHED
030800         ADD 1 TO TBD-FEEDBACK-COUNT(DR-IDX)
030900         ADD FBK-RATING TO TBD-RATING-SUM(DR-IDX)
031000         EVALUATE FBK-RATING
031100             WHEN 1 ADD 1 TO TBD-DIST-1(DR-IDX)
031200             WHEN 2 ADD 1 TO TBD-DIST-2(DR-IDX)
031300             WHEN 3 ADD 1 TO TBD-DIST-3(DR-IDX)
031400             WHEN 4 ADD 1 TO TBD-DIST-4(DR-IDX)
031500             WHEN 5 ADD 1 TO TBD-DIST-5(DR-IDX)
031600         END-EVALUATE
031700         EVALUATE TRUE
031800             WHEN FBK-RECOMMEND-YES
031900                 ADD 1 TO TBD-RECOMMEND-CNT(DR-IDX)
032000             WHEN FBK-RECOMMEND-NO
032100                 ADD 1 TO TBD-NOT-RECOMMEND-CNT(DR-IDX)
032200             WHEN OTHER
032300                 ADD 1 TO TBD-NEUTRAL-CNT(DR-IDX)
032400         END-EVALUATE
032500     ELSE
032600         ADD 1 TO FEEDBACK-UNMATCHED
032700         MOVE "*** FEEDBACK DOCTOR-ID NOT ON USER MASTER" TO
032800              ABEND-REASON
032900         MOVE FBK-DOCTOR-ID TO ACTUAL-VAL
033000         WRITE SYSOUT-REC FROM ABEND-REC.
033100
033200     PERFORM 900-READ-FEEDIN THRU 900-EXIT.
033300 200-EXIT.
033400     EXIT.
033500
033600******************************************************************
033700* 300-BUILD-STAT-REC - STAGES ONE DOCTOR'S ACCUMULATED FIGURES
033800* INTO THE NPSCALC LINKAGE AREA, CALLS NPSCALC, THEN COPIES THE
033900* RESULT INTO STAT-REC AND WRITES IT. RULES 18-25 LIVE INSIDE
034000* NPSCALC, NOT HERE.
034100******************************************************************
034200 300-BUILD-STAT-REC.
034300     MOVE "300-BUILD-STAT-REC" TO PARA-NAME.
034400     MOVE TBD-FEEDBACK-COUNT(DR-IDX)    TO SC-FEEDBACK-COUNT.
034500     MOVE TBD-RATING-SUM(DR-IDX)        TO SC-RATING-SUM.
034600     MOVE TBD-DIST-1(DR-IDX)            TO SC-DIST-1.
034700     MOVE TBD-DIST-2(DR-IDX)            TO SC-DIST-2.
034800     MOVE TBD-DIST-3(DR-IDX)            TO SC-DIST-3.
034900     MOVE TBD-DIST-4(DR-IDX)            TO SC-DIST-4.
035000     MOVE TBD-DIST-5(DR-IDX)            TO SC-DIST-5.
035100     MOVE TBD-RECOMMEND-CNT(DR-IDX)     TO SC-RECOMMEND-CNT.
035200     MOVE TBD-NOT-RECOMMEND-CNT(DR-IDX) TO SC-NOT-RECOMMEND-CNT.
035300     MOVE TBD-NEUTRAL-CNT(DR-IDX)       TO SC-NEUTRAL-CNT.
035400
035500     CALL 'NPSCALC' USING STAT-CALC-REC, WS-NPSCALC-RETURN-CD.
035600
035700     MOVE TBD-DOCTOR-ID(DR-IDX)   TO STAT-DOCTOR-ID.
035800     MOVE SC-FEEDBACK-COUNT       TO STAT-FEEDBACK-COUNT.
035900     MOVE SC-AVG-RATING           TO STAT-AVG-RATING.
036000     MOVE SC-DIST-1               TO STAT-DIST-1.
036100     MOVE SC-DIST-2               TO STAT-DIST-2.
036200     MOVE SC-DIST-3               TO STAT-DIST-3.
036300     MOVE SC-DIST-4               TO STAT-DIST-4.
036400     MOVE SC-DIST-5               TO STAT-DIST-5.
036500     MOVE SC-RECOMMEND-CNT        TO STAT-RECOMMEND-CNT.
036600     MOVE SC-NOT-RECOMMEND-CNT    TO STAT-NOT-RECOMMEND-CNT.
036700     MOVE SC-NEUTRAL-CNT          TO STAT-NEUTRAL-CNT.
036800     MOVE SC-NPS                  TO STAT-NPS.
036900     MOVE SC-NPS-PRESENT          TO STAT-NPS-PRESENT.
037000     MOVE SC-POSITIVE-PCT         TO STAT-POSITIVE-PCT.
037100     MOVE SC-NEGATIVE-PCT         TO STAT-NEGATIVE-PCT.
037200     MOVE SC-DISPLAY-STARS        TO STAT-DISPLAY-STARS.
037300     MOVE SC-PERF-LEVEL           TO STAT-PERF-LEVEL.
037400     MOVE SC-RELIABLE             TO STAT-RELIABLE.
037500
037600     WRITE STAT-REC.
037700     ADD 1 TO STAT-RECS-WRITTEN.
037800 300-EXIT.
037900     EXIT.
038000
038100 900-READ-FEEDIN.
038200     MOVE "900-READ-FEEDIN" TO PARA-NAME.
038300     READ FEEDIN.
038400     IF IFCODE-EOF
038500         MOVE "N" TO MORE-FEEDIN-SW
038600     ELSE
038700         IF NOT IFCODE-OK
038800             MOVE "BAD READ ON FEEDIN" TO ABEND-REASON
038900             MOVE IFCODE TO ACTUAL-VAL
039000             GO TO 1000-ABEND-RTN
039100         ELSE
039200             ADD 1 TO RECORDS-READ.
039300 900-EXIT.
039400     EXIT.
039500
039600 800-OPEN-FILES.
039700     MOVE "800-OPEN-FILES" TO PARA-NAME.
039800     OPEN INPUT FEEDIN.
039900     OPEN INPUT USERIN.
040000     OPEN OUTPUT STATOUT.
040100     OPEN OUTPUT SYSOUT.
040200     IF NOT IFCODE-OK
040300         MOVE "BAD OPEN ON FEEDIN" TO ABEND-REASON
040400         MOVE IFCODE TO ACTUAL-VAL
040500         GO TO 1000-ABEND-RTN.
040600     IF NOT UFCODE-OK
040700         MOVE "BAD OPEN ON USERIN" TO ABEND-REASON
040800         MOVE UFCODE TO ACTUAL-VAL
040900         GO TO 1000-ABEND-RTN.
041000 800-EXIT.
041100     EXIT.
041200
041300 970-CLOSE-FILES.
041400     CLOSE FEEDIN USERIN STATOUT SYSOUT.
041500 970-EXIT.
041600     EXIT.
041700
041800 900-CLEANUP.
041900     MOVE "900-CLEANUP" TO PARA-NAME.
042000     PERFORM 970-CLOSE-FILES THRU 970-EXIT.
042100     DISPLAY "FBKSTAT RECORDS READ ....... " RECORDS-READ.
042200     DISPLAY "FBKSTAT FEEDBACK MATCHED ... " FEEDBACK-MATCHED.
042300     DISPLAY "FBKSTAT FEEDBACK UNMATCHED . " FEEDBACK-UNMATCHED.
042400     DISPLAY "FBKSTAT DOCTORS ON FILE ..... " WS-DOCTOR-COUNT.
042500     DISPLAY "FBKSTAT STAT RECS WRITTEN ... " STAT-RECS-WRITTEN.
042600     DISPLAY "******** END JOB FBKSTAT ********".
042700 900-EXIT.
042800     EXIT.
042900
043000 1000-ABEND-RTN.
043100     WRITE SYSOUT-REC FROM ABEND-REC.
043200     PERFORM 970-CLOSE-FILES THRU 970-EXIT.
043300     DISPLAY "*** ABNORMAL END OF JOB FBKSTAT ***" UPON CONSOLE.
043400     DIVIDE ZERO-VAL INTO ONE-VAL.
