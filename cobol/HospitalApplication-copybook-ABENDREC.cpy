000100******************************************************************
000200* ABENDREC  -  COMMON ABEND / DIAGNOSTIC SYSOUT LAYOUT           *
000300*              COPY'D INTO WORKING-STORAGE BY EVERY BATCH STEP   *
000400*              OF THE APPOINTMENT SUBSYSTEM SO A BAD RUN LEAVES  *
000500*              ONE CONSISTENT-LOOKING LINE ON SYSOUT FOR OPS     *
000600******************************************************************
000700 01  ABEND-REC.
000800     05  FILLER                     PIC X(4)  VALUE '****'.
000900     05  PARA-NAME                  PIC X(32) VALUE SPACES.
001000     05  FILLER                     PIC X(1)  VALUE SPACE.
001100     05  ABEND-REASON               PIC X(40) VALUE SPACES.
001200     05  FILLER                     PIC X(1)  VALUE SPACE.
001300     05  EXPECTED-VAL               PIC X(10) VALUE SPACES.
001400     05  FILLER                     PIC X(1)  VALUE SPACE.
001500     05  ACTUAL-VAL                 PIC X(10) VALUE SPACES.
001600
001700 77  ZERO-VAL                       PIC S9(1) COMP VALUE ZERO.
001800 77  ONE-VAL                        PIC S9(1) COMP VALUE +1.
