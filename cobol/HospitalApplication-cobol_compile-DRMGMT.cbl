000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DRMGMT.
000400 AUTHOR. J. SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 09/02/88.
000700 DATE-COMPILED. 09/02/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  CHANGE LOG                                                    *
001100*  -------------------------------------------------------------*
001200*  DATE     BY   TICKET     DESCRIPTION                          *
001300*  -------- ---- ---------- -------------------------------------*
001400*  09/02/88 JS   DEV-0047   INITIAL CODING - DOCTOR STATUS        *
001500*                           UPDATE AND DOCTOR RESCHEDULE,         *
001600*                           MODELLED ON THE APTUPDT TRANSACTION   *
001700*                           SHAPE SO BOTH SIDES SHARE ONE         *
001800*                           IN-MEMORY APPOINTMENT TABLE DESIGN    *
001900*  04/19/89 JS   DEV-0063   ADDED THE CONSULTATION-NOTE           *
002000*                           TRANSACTION, USING STRLTH TO REJECT   *
002100*                           A NOTE WITH NO DIAGNOSIS, PRESCRIPTION*
002200*                           OR REMARKS TEXT ON IT                 *
002300*  11/30/93 RO   DEV-0198   WORKING-HOURS CHECK FACTORED OUT INTO *
002400*                           THE WINCHECK SUBROUTINE SO THIS JOB   *
002500*                           AND APTUPDT SHARE ONE WINDOW TEST     *
002600*  03/08/96 RO   DEV-0233   ADDED THE SET-AVAILABILITY            *
002700*                           TRANSACTION - CLEARS A DOCTOR'S OLD   *
002800*                           AVAILABILITY RULES THE FIRST TIME A   *
002900*                           RULE FOR THAT DOCTOR IS SEEN IN THE   *
003000*                           RUN, THEN ACCUMULATES THE NEW SET     *
003100*  01/06/99 SF   Y2K-0014   YEAR 2000 REVIEW - ACCEPT-FROM-DATE   *
003200*                           IS DISPLAY-ONLY IN THIS JOB, NO       *
003300*                           CENTURY EXPOSURE, NO CHANGE REQUIRED  *
003400*  06/23/04 MA   DEV-0344   RECOMPILED UNDER SHOP STANDARD COPY   *
003500*                           OF THE COMPILER, NO LOGIC CHANGE      *
003600*  02/12/08 PK   DEV-0407   USER MASTER NOW REWRITTEN SO THE      *
003700*                           SLOT-DURATION SAVED BY SET-AVAILABLE  *
003800*                           ITY CARRIES FORWARD TO THE NEXT RUN   *
003900*  11/03/10 KL   DEV-0440   BROKE THE DOCTOR-ID LOOKUP KEY OUT OF *
004000*                           MISC-WS-FLDS TO ITS OWN 01 LEVEL SO   *
004100*                           OPS CAN REDEFINE IT FOR A DUMP        *
004200*  11/03/10 KL   DEV-0441   AVAILTB PADDED TO 28 BYTES - SHOP     *
004300*                           STANDARD REQUIRES A TRAILING FILLER   *
004400*                           ON EVERY COPYBOOK RECORD              *
004500*  11/04/10 KL   DEV-0443   NOTEREC AND TRANREC EACH PADDED ONE   *
004600*                           BYTE FOR THE SAME REASON - NOTEOUT    *
004700*                           AND TRANIN RECORD LENGTHS MOVE UP     *
004800*                           TO MATCH                              *
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT SYSOUT      ASSIGN TO UT-S-SYSOUT
006000                         ORGANIZATION IS SEQUENTIAL.
006100     SELECT TRANIN      ASSIGN TO UT-S-TRANIN
006200                         ORGANIZATION IS SEQUENTIAL
006300                         FILE STATUS IS TFCODE.
006400     SELECT USERIN      ASSIGN TO UT-S-USERIN
006500                         ORGANIZATION IS SEQUENTIAL
006600                         FILE STATUS IS UFCODE.
006700     SELECT USEROUT     ASSIGN TO UT-S-USEROUT
006800                         ORGANIZATION IS SEQUENTIAL
006900                         FILE STATUS IS GFCODE.
007000     SELECT AVAILIN     ASSIGN TO UT-S-AVAILIN
007100                         ORGANIZATION IS SEQUENTIAL
007200                         FILE STATUS IS VFCODE.
007300     SELECT AVAILOUT    ASSIGN TO UT-S-AVAILOUT
007400                         ORGANIZATION IS SEQUENTIAL
007500                         FILE STATUS IS HFCODE.
007600     SELECT APTIN       ASSIGN TO UT-S-APTIN
007700                         ORGANIZATION IS SEQUENTIAL
007800                         FILE STATUS IS PFCODE.
007900     SELECT APTOUT      ASSIGN TO UT-S-APTOUT
008000                         ORGANIZATION IS SEQUENTIAL
008100                         FILE STATUS IS QFCODE.
008200     SELECT NOTEOUT     ASSIGN TO UT-S-NOTEOUT
008300                         ORGANIZATION IS SEQUENTIAL
008400                         FILE STATUS IS NFCODE.
008500
008600 DATA DIVISION.
008700 FILE SECTION.
008800 FD  SYSOUT
008900     RECORD CONTAINS 99 CHARACTERS
009000     DATA RECORD IS SYSOUT-REC.
009100 01  SYSOUT-REC                        PIC X(99).
009200
009300 FD  TRANIN
009400     RECORD CONTAINS 253 CHARACTERS
009500     DATA RECORD IS TRANIN-REC.
009600 01  TRANIN-REC                        PIC X(253).
009700
009800 FD  USERIN
009900     RECORD CONTAINS 129 CHARACTERS
010000     DATA RECORD IS USERIN-REC.
010100 01  USERIN-REC                        PIC X(129).
010200
010300 FD  USEROUT
010400     RECORD CONTAINS 129 CHARACTERS
010500     DATA RECORD IS USEROUT-REC.
010600 01  USEROUT-REC                       PIC X(129).
010700
010800 FD  AVAILIN
010900     RECORD CONTAINS 28 CHARACTERS
011000     DATA RECORD IS AVAILIN-REC.
011100 01  AVAILIN-REC                       PIC X(28).
011200
011300 FD  AVAILOUT
011400     RECORD CONTAINS 28 CHARACTERS
011500     DATA RECORD IS AVAILOUT-REC.
011600 01  AVAILOUT-REC                      PIC X(28).
011700
011800 FD  APTIN
011900     RECORD CONTAINS 56 CHARACTERS
012000     DATA RECORD IS APTIN-REC.
012100 01  APTIN-REC                         PIC X(56).
012200
012300 FD  APTOUT
012400     RECORD CONTAINS 56 CHARACTERS
012500     DATA RECORD IS APTOUT-REC.
012600 01  APTOUT-REC                        PIC X(56).
012700
012800 FD  NOTEOUT
012900     RECORD CONTAINS 199 CHARACTERS
013000     DATA RECORD IS NOTEOUT-REC.
013100 01  NOTEOUT-REC                       PIC X(199).
013200
013300 WORKING-STORAGE SECTION.
013400 01  FILE-STATUS-CODES.
013500     05  TFCODE                     PIC X(02).
013600     05  UFCODE                     PIC X(02).
013700     05  GFCODE                     PIC X(02).
013800     05  VFCODE                     PIC X(02).
013900     05  HFCODE                     PIC X(02).
014000     05  PFCODE                     PIC X(02).
014100     05  QFCODE                     PIC X(02).
014200     05  NFCODE                     PIC X(02).
014300     05  FILLER                     PIC X(04) VALUE SPACES.
014400
014500 01  FLAGS-AND-SWITCHES.
014600     05  MORE-TRANS-SW              PIC X(01) VALUE 'Y'.
014700         88  NO-MORE-TRANS              VALUE 'N'.
014800     05  MORE-USERIN-SW             PIC X(01) VALUE 'Y'.
014900         88  NO-MORE-USERIN             VALUE 'N'.
015000     05  MORE-AVAILIN-SW            PIC X(01) VALUE 'Y'.
015100         88  NO-MORE-AVAILIN            VALUE 'N'.
015200     05  MORE-APTIN-SW              PIC X(01) VALUE 'Y'.
015300         88  NO-MORE-APTIN               VALUE 'N'.
015400     05  WS-FOUND-SW                PIC X(01) VALUE 'N'.
015500         88  WS-FOUND                    VALUE 'Y'.
015600     05  WS-REJECT-SW               PIC X(01) VALUE 'N'.
015700         88  WS-REJECTED                 VALUE 'Y'.
015800     05  FILLER                     PIC X(03) VALUE SPACES.
015900
016000 01  COUNTERS-AND-ACCUMULATORS.
016100     05  RECORDS-READ               PIC 9(07) COMP.
016200     05  RECORDS-WRITTEN            PIC 9(07) COMP.
016300     05  TRANS-PROCESSED            PIC 9(07) COMP.
016400     05  TRANS-REJECTED             PIC 9(07) COMP.
016500     05  STATUS-UPDATES-MADE        PIC 9(07) COMP.
016600     05  RESCHEDS-MADE              PIC 9(07) COMP.
016700     05  NOTES-WRITTEN              PIC 9(07) COMP.
016800     05  AVAIL-RULES-CREATED        PIC 9(07) COMP.
016900     05  WS-USER-COUNT              PIC 9(05) COMP.
017000     05  WS-AVAIL-COUNT             PIC 9(05) COMP.
017100     05  WS-APT-COUNT               PIC 9(05) COMP.
017200     05  WS-NOTE-COUNT              PIC 9(05) COMP.
017300     05  WS-CLEARED-COUNT           PIC 9(05) COMP.
017400     05  WS-NEXT-AVL-ID             PIC 9(09) COMP.
017500     05  WS-NEXT-NOTE-ID            PIC 9(09) COMP.
017600     05  FILLER                     PIC X(05) VALUE SPACES.
017700
017800 01  WS-LOOKUP-ID                   PIC 9(09).
017900 01  WS-LOOKUP-ID-ALT REDEFINES WS-LOOKUP-ID.
018000     05  WS-LOOKUP-ID-HI            PIC 9(05).
018100     05  WS-LOOKUP-ID-LO            PIC 9(04).
018200
018300 01  MISC-WS-FLDS.
018400     05  WS-CHK-DOCTOR-ID           PIC 9(09).
018500     05  WS-CHK-WEEKDAY             PIC 9(01).
018600     05  WS-CHK-TIME                PIC 9(04).
018700     05  WS-INWINDOW                PIC X(01).
018800     05  WS-SQLCODE-OUT             PIC S9(09) COMP-5.
018900     05  WS-NOTE-LEN                PIC S9(04).
019000     05  FILLER                     PIC X(05) VALUE SPACES.
019100
019200 01  WS-ACCEPT-DATE                 PIC 9(06).
019300 01  WS-ACCEPT-DATE-ALT REDEFINES WS-ACCEPT-DATE.
019400     05  WS-ACC-YY                  PIC 9(02).
019500     05  WS-ACC-MM                  PIC 9(02).
019600     05  WS-ACC-DD                  PIC 9(02).
019700
019800 01  WS-PGM-ID-AREA.
019900     05  WS-PGM-ID                  PIC X(08) VALUE 'DRMGMT'.
020000     05  FILLER                     PIC X(02) VALUE SPACES.
020100 01  WS-PGM-ID-ALT REDEFINES WS-PGM-ID-AREA.
020200     05  WS-PGM-ID-CHARS OCCURS 9 TIMES
020300                                    PIC X(01).
020400     05  FILLER                     PIC X(01).
020500
020600 01  WS-USER-TABLE.
020700     05  WS-USER-ENTRY OCCURS 1000 TIMES
020800                       INDEXED BY USR-IDX.
020900         10  TBU-USER-ID            PIC 9(09).
021000         10  TBU-EMAIL              PIC X(40).
021100         10  TBU-FULL-NAME          PIC X(30).
021200         10  TBU-ROLE               PIC X(01).
021300         10  TBU-ENABLED            PIC X(01).
021400         10  TBU-NON-LOCKED         PIC X(01).
021500         10  TBU-SPECIALIZATION     PIC X(20).
021600         10  TBU-LOCATION           PIC X(20).
021700         10  TBU-RATING             PIC 9(1)V9(2).
021800         10  TBU-SLOT-MINUTES       PIC 9(03).
021900         10  FILLER                 PIC X(01).
022000
022100 01  WS-AVAIL-TABLE.
022200     05  WS-AVAIL-ENTRY OCCURS 3000 TIMES
022300                       INDEXED BY AVL-IDX.
022400         10  TBA-AVL-ID             PIC 9(09).
022500         10  TBA-DOCTOR-ID          PIC 9(09).
022600         10  TBA-DAY-OF-WEEK        PIC 9(01).
022700         10  TBA-START-TIME         PIC 9(04).
022800         10  TBA-END-TIME           PIC 9(04).
022900         10  TBA-DELETED            PIC X(01) VALUE 'N'.
023000             88  TBA-IS-DELETED         VALUE 'Y'.
023100         10  FILLER                 PIC X(01).
023200
023300 01  WS-APT-TABLE.
023400     05  WS-APT-ENTRY OCCURS 9000 TIMES
023500                       INDEXED BY APT-IDX APT-IDX2.
023600         10  TBP-APT-ID             PIC 9(09).
023700         10  TBP-PATIENT-ID         PIC 9(09).
023800         10  TBP-DOCTOR-ID          PIC 9(09).
023900         10  TBP-DATE               PIC 9(08).
024000         10  TBP-TIME               PIC 9(04).
024100         10  TBP-STATUS             PIC X(02).
024200         10  TBP-CREATED-TS         PIC 9(12).
024300         10  FILLER                 PIC X(01).
024400
024500 01  WS-NOTE-SEEN-TABLE.
024600     05  WS-NOTE-SEEN-ENTRY OCCURS 2000 TIMES
024700                       INDEXED BY NOTE-IDX.
024800         10  TBN-APPOINTMENT-ID     PIC 9(09).
024900
025000 01  WS-DOCTOR-CLEARED-TABLE.
025100     05  WS-DOCTOR-CLEARED-ENTRY OCCURS 500 TIMES
025200                       INDEXED BY CLR-IDX.
025300         10  TBC-DOCTOR-ID          PIC 9(09).
025400
025500 COPY TRANREC.
025600 COPY USERMST.
025700 COPY AVAILTB.
025800 COPY APTREC.
025900 COPY NOTEREC.
026000 COPY ABENDREC.
026100
026200 PROCEDURE DIVISION.
026300******************************************************************
026400*  MAINLINE - DOCTOR-SIDE COUNTERPART TO APTUPDT.  DRIVES THE     *
026500*  SAME TRANSACTION FILE, BUT OWNS ONLY THE DS/DR/CN/SA RECORD    *
026600*  TYPES - ANYTHING ELSE IS SKIPPED THE WAY PATLIST SKIPS A       *
026700*  TREATMENT RECORD THAT DOES NOT MATCH ITS CURRENT PATIENT KEY   *
026800******************************************************************
026900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
027000     PERFORM 100-MAINLINE THRU 100-EXIT
027100         UNTIL NO-MORE-TRANS.
027200     PERFORM 900-CLEANUP THRU 900-EXIT.
027300     MOVE ZERO TO RETURN-CODE.
027400     GOBACK.
027500
027600 000-HOUSEKEEPING.
027700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
027800     DISPLAY "******** BEGIN JOB DRMGMT ********".
027900     ACCEPT WS-ACCEPT-DATE FROM DATE.
028000     DISPLAY "RUN DATE (YYMMDD) .... " WS-ACCEPT-DATE.
028100     INITIALIZE COUNTERS-AND-ACCUMULATORS.
028200     OPEN INPUT  TRANIN  USERIN  AVAILIN  APTIN.
028300     OPEN OUTPUT USEROUT  AVAILOUT  APTOUT  NOTEOUT  SYSOUT.
028400     PERFORM 010-LOAD-USER-TABLE THRU 010-EXIT.
028500     PERFORM 150-LOAD-APT-TABLE THRU 150-EXIT.
028600     PERFORM 200-LOAD-AVAIL-TABLE THRU 200-EXIT.
028700     MOVE 1 TO WS-NEXT-NOTE-ID.
028800     MOVE ZERO TO WS-NOTE-COUNT.
028900     MOVE ZERO TO WS-CLEARED-COUNT.
029000     PERFORM 890-READ-TRANIN THRU 890-EXIT.
029100 000-EXIT.
029200     EXIT.
029300
029400 010-LOAD-USER-TABLE.
029500     MOVE ZERO TO WS-USER-COUNT.
029600     PERFORM 011-READ-USERIN THRU 011-EXIT.
029700     PERFORM 012-ADD-USER-ROW THRU 012-EXIT
029800         UNTIL NO-MORE-USERIN.
029900 010-EXIT.
030000     EXIT.
030100
030200 011-READ-USERIN.
030300     READ USERIN INTO USER-REC
030400         AT END
030500             MOVE 'N' TO MORE-USERIN-SW
030600             GO TO 011-EXIT
030700     END-READ.
030800     ADD 1 TO RECORDS-READ.
030900 011-EXIT.
031000     EXIT.
031100
031200 012-ADD-USER-ROW.
031300     ADD 1 TO WS-USER-COUNT.
031400     SET USR-IDX TO WS-USER-COUNT.
031500     MOVE USER-ID                   TO TBU-USER-ID(USR-IDX).
031600     MOVE USER-EMAIL                TO TBU-EMAIL(USR-IDX).
031700     MOVE USER-FULL-NAME            TO TBU-FULL-NAME(USR-IDX).
031800     MOVE USER-ROLE                 TO TBU-ROLE(USR-IDX).
031900     MOVE USER-ENABLED              TO TBU-ENABLED(USR-IDX).
032000     MOVE USER-NON-LOCKED           TO TBU-NON-LOCKED(USR-IDX).
032100     MOVE USER-SPECIALIZATION       TO TBU-SPECIALIZATION(USR-IDX).
032200     MOVE USER-LOCATION             TO TBU-LOCATION(USR-IDX).
032300     MOVE USER-RATING               TO TBU-RATING(USR-IDX).
032400     MOVE USER-SLOT-MINUTES         TO TBU-SLOT-MINUTES(USR-IDX).
032500     PERFORM 011-READ-USERIN THRU 011-EXIT.
032600 012-EXIT.
032700     EXIT.
032800
032900 150-LOAD-APT-TABLE.
033000     MOVE ZERO TO WS-APT-COUNT.
033100     PERFORM 151-READ-APTIN THRU 151-EXIT.
033200     PERFORM 152-ADD-APT-ROW THRU 152-EXIT
033300         UNTIL NO-MORE-APTIN.
033400 150-EXIT.
033500     EXIT.
033600
033700 151-READ-APTIN.
033800     READ APTIN INTO APT-REC
033900         AT END
034000             MOVE 'N' TO MORE-APTIN-SW
034100             GO TO 151-EXIT
034200     END-READ.
034300     ADD 1 TO RECORDS-READ.
034400 151-EXIT.
034500     EXIT.
034600
034700 152-ADD-APT-ROW.
034800     IF WS-APT-COUNT >= 8999
034900         MOVE "152-ADD-APT-ROW" TO PARA-NAME
035000         MOVE "APPOINTMENT TABLE FULL" TO ABEND-REASON
035100         GO TO 1000-ABEND-RTN.
035200     ADD 1 TO WS-APT-COUNT.
035300     SET APT-IDX TO WS-APT-COUNT.
035400     MOVE APT-ID                    TO TBP-APT-ID(APT-IDX).
035500     MOVE APT-PATIENT-ID            TO TBP-PATIENT-ID(APT-IDX).
035600     MOVE APT-DOCTOR-ID             TO TBP-DOCTOR-ID(APT-IDX).
035700     MOVE APT-DATE                  TO TBP-DATE(APT-IDX).
035800     MOVE APT-TIME                  TO TBP-TIME(APT-IDX).
035900     MOVE APT-STATUS                TO TBP-STATUS(APT-IDX).
036000     MOVE APT-CREATED-TS            TO TBP-CREATED-TS(APT-IDX).
036100     PERFORM 151-READ-APTIN THRU 151-EXIT.
036200 152-EXIT.
036300     EXIT.
036400
036500 200-LOAD-AVAIL-TABLE.
036600     MOVE ZERO TO WS-AVAIL-COUNT.
036700     MOVE ZERO TO WS-NEXT-AVL-ID.
036800     PERFORM 201-READ-AVAILIN THRU 201-EXIT.
036900     PERFORM 202-ADD-AVAIL-ROW THRU 202-EXIT
037000         UNTIL NO-MORE-AVAILIN.
037100     ADD 1 TO WS-NEXT-AVL-ID.
037200 200-EXIT.
037300     EXIT.
037400
037500 201-READ-AVAILIN.
037600     READ AVAILIN INTO AVAIL-REC
037700         AT END
037800             MOVE 'N' TO MORE-AVAILIN-SW
037900             GO TO 201-EXIT
038000     END-READ.
038100     ADD 1 TO RECORDS-READ.
038200 201-EXIT.
038300     EXIT.
038400
038500 202-ADD-AVAIL-ROW.
038600     ADD 1 TO WS-AVAIL-COUNT.
038700     SET AVL-IDX TO WS-AVAIL-COUNT.
038800     MOVE AVL-ID                    TO TBA-AVL-ID(AVL-IDX).
038900     MOVE AVL-DOCTOR-ID             TO TBA-DOCTOR-ID(AVL-IDX).
039000     MOVE AVL-DAY-OF-WEEK           TO TBA-DAY-OF-WEEK(AVL-IDX).
039100     MOVE AVL-START-TIME            TO TBA-START-TIME(AVL-IDX).
039200     MOVE AVL-END-TIME              TO TBA-END-TIME(AVL-IDX).
039300     MOVE 'N'                       TO TBA-DELETED(AVL-IDX).
039400     IF AVL-ID > WS-NEXT-AVL-ID
039500         MOVE AVL-ID TO WS-NEXT-AVL-ID.
039600     PERFORM 201-READ-AVAILIN THRU 201-EXIT.
039700 202-EXIT.
039800     EXIT.
039900
040000 100-MAINLINE.
040100     EVALUATE TRUE
040200         WHEN TRAN-IS-DR-STATUS
040300             PERFORM 300-STATUS-TRANS THRU 300-EXIT
040400         WHEN TRAN-IS-DR-RESCHED
040500             PERFORM 400-RESCHED-TRANS THRU 400-EXIT
040600         WHEN TRAN-IS-CONSULT-NOTE
040700             PERFORM 500-CONSULT-NOTE THRU 500-EXIT
040800         WHEN TRAN-IS-SET-AVAIL
040900             PERFORM 600-SET-AVAILABILITY THRU 600-EXIT
041000         WHEN OTHER
041100             CONTINUE
041200     END-EVALUATE.
041300     ADD 1 TO TRANS-PROCESSED.
041400     PERFORM 890-READ-TRANIN THRU 890-EXIT.
041500 100-EXIT.
041600     EXIT.
041700
041800 890-READ-TRANIN.
041900     READ TRANIN INTO TRAN-REC
042000         AT END
042100             MOVE 'N' TO MORE-TRANS-SW
042200             GO TO 890-EXIT
042300     END-READ.
042400     ADD 1 TO RECORDS-READ.
042500 890-EXIT.
042600     EXIT.
042700
042800 090-FIND-APPOINTMENT.
042900     MOVE 'N' TO WS-FOUND-SW.
043000     SET APT-IDX TO 1.
043100     SEARCH WS-APT-ENTRY VARYING APT-IDX
043200         AT END
043300             NEXT SENTENCE
043400         WHEN TBP-APT-ID(APT-IDX) = TRAN-APPOINTMENT-ID
043500             MOVE 'Y' TO WS-FOUND-SW
043600     END-SEARCH.
043700 090-EXIT.
043800     EXIT.
043900
044000 990-WRITE-REJECT-MSG.
044100     WRITE SYSOUT-REC FROM ABEND-REC.
044200 990-EXIT.
044300     EXIT.
044400
044500 300-STATUS-TRANS.
044600*  RULES 8, 9 - DOCTOR STATUS UPDATE
044700     MOVE "300-STATUS-TRANS" TO PARA-NAME.
044800     PERFORM 090-FIND-APPOINTMENT THRU 090-EXIT.
044900     IF NOT WS-FOUND
045000         MOVE "*** STATUS UPDATE REJECTED - APPT NOT FOUND" TO
045100              ABEND-REASON
045200         MOVE TRAN-APPOINTMENT-ID TO EXPECTED-VAL
045300         PERFORM 990-WRITE-REJECT-MSG THRU 990-EXIT
045400         ADD 1 TO TRANS-REJECTED
045500         GO TO 300-EXIT.
045600
045700     IF TBP-DOCTOR-ID(APT-IDX) NOT = TRAN-DOCTOR-ID
045800         MOVE "*** STATUS UPDATE REJECTED - NOT THIS DOCTOR'S" TO
045900              ABEND-REASON
046000         PERFORM 990-WRITE-REJECT-MSG THRU 990-EXIT
046100         ADD 1 TO TRANS-REJECTED
046200         GO TO 300-EXIT.
046300
046400     IF TBP-STATUS(APT-IDX) = 'CO' OR 'CD' OR 'CP'
046500*  RULE 8 - FINALIZED STATUSES NEVER CHANGE
046600         MOVE "*** STATUS UPDATE REJECTED - ALREADY FINAL" TO
046700              ABEND-REASON
046800         PERFORM 990-WRITE-REJECT-MSG THRU 990-EXIT
046900         ADD 1 TO TRANS-REJECTED
047000         GO TO 300-EXIT.
047100
047200     IF TRAN-NEW-STATUS = 'CD'
047300*  RULE 9 - DECLINE ONLY FROM SC
047400         IF TBP-STATUS(APT-IDX) NOT = 'SC'
047500             MOVE "*** DECLINE REJECTED - NOT CURRENTLY SC" TO
047600                  ABEND-REASON
047700             PERFORM 990-WRITE-REJECT-MSG THRU 990-EXIT
047800             ADD 1 TO TRANS-REJECTED
047900             GO TO 300-EXIT.
048000
048100     IF TRAN-NEW-STATUS = 'CF' OR 'CO' OR 'NS'
048200*  RULE 9 - CONFIRM/COMPLETE/NO-SHOW ONLY FROM SC OR CF
048300         IF TBP-STATUS(APT-IDX) NOT = 'SC' AND
048400            TBP-STATUS(APT-IDX) NOT = 'CF'
048500             MOVE "*** STATUS UPDATE REJECTED - WRONG ORIGIN" TO
048600                  ABEND-REASON
048700             PERFORM 990-WRITE-REJECT-MSG THRU 990-EXIT
048800             ADD 1 TO TRANS-REJECTED
048900             GO TO 300-EXIT.
049000
049100     MOVE TRAN-NEW-STATUS TO TBP-STATUS(APT-IDX).
049200     ADD 1 TO STATUS-UPDATES-MADE.
049300 300-EXIT.
049400     EXIT.
049500
049600 400-RESCHED-TRANS.
049700*  RULE 10 - DOCTOR RESCHEDULE, SAME DOUBLE-BOOK AND WINDOW
049800*  CHECKS AS THE PATIENT-SIDE RESCHEDULE IN APTUPDT
049900     MOVE "400-RESCHED-TRANS" TO PARA-NAME.
050000     MOVE 'N' TO WS-REJECT-SW.
050100     PERFORM 090-FIND-APPOINTMENT THRU 090-EXIT.
050200     IF NOT WS-FOUND
050300         MOVE "*** RESCHED REJECTED - APPOINTMENT NOT FOUND" TO
050400              ABEND-REASON
050500         PERFORM 990-WRITE-REJECT-MSG THRU 990-EXIT
050600         ADD 1 TO TRANS-REJECTED
050700         GO TO 400-EXIT.
050800
050900     IF TBP-DOCTOR-ID(APT-IDX) NOT = TRAN-DOCTOR-ID
051000         MOVE "*** RESCHED REJECTED - NOT THIS DOCTOR'S APPT" TO
051100              ABEND-REASON
051200         PERFORM 990-WRITE-REJECT-MSG THRU 990-EXIT
051300         ADD 1 TO TRANS-REJECTED
051400         GO TO 400-EXIT.
051500
051600     IF TBP-STATUS(APT-IDX) = 'CO'
051700         MOVE "*** RESCHED REJECTED - APPOINTMENT COMPLETED" TO
051800              ABEND-REASON
051900         PERFORM 990-WRITE-REJECT-MSG THRU 990-EXIT
052000         ADD 1 TO TRANS-REJECTED
052100         GO TO 400-EXIT.
052200
052300     MOVE 'N' TO WS-FOUND-SW.
052400     SET APT-IDX2 TO 1.
052500     SEARCH WS-APT-ENTRY VARYING APT-IDX2
052600         AT END
052700             NEXT SENTENCE
052800         WHEN APT-IDX2 NOT = APT-IDX
052900          AND TBP-DOCTOR-ID(APT-IDX2) = TRAN-DOCTOR-ID
053000          AND TBP-DATE(APT-IDX2)      = TRAN-DATE
053100          AND TBP-TIME(APT-IDX2)      = TRAN-START-TIME
053200             MOVE 'Y' TO WS-FOUND-SW
053300     END-SEARCH.
053400     IF WS-FOUND
053500         MOVE "*** RESCHED REJECTED - NEW SLOT ALREADY BOOKED" TO
053600              ABEND-REASON
053700         PERFORM 990-WRITE-REJECT-MSG THRU 990-EXIT
053800         ADD 1 TO TRANS-REJECTED
053900         GO TO 400-EXIT.
054000
054100     MOVE TRAN-DOCTOR-ID TO WS-CHK-DOCTOR-ID.
054200     MOVE TRAN-DAY-OF-WEEK TO WS-CHK-WEEKDAY.
054300     MOVE TRAN-START-TIME TO WS-CHK-TIME.
054400     PERFORM 320-CHECK-AVAIL-WINDOW THRU 320-EXIT.
054500     IF WS-REJECTED
054600         GO TO 400-EXIT.
054700
054800     MOVE TRAN-DATE TO TBP-DATE(APT-IDX).
054900     MOVE TRAN-START-TIME TO TBP-TIME(APT-IDX).
055000     ADD 1 TO RESCHEDS-MADE.
055100 400-EXIT.
055200     EXIT.
055300
055400 320-CHECK-AVAIL-WINDOW.
055500*  RULE 2/10 - SHARED WORKING-HOURS WINDOW TEST
055600     MOVE "320-CHECK-AVAIL-WINDOW" TO PARA-NAME.
055700     CALL 'WINCHECK' USING WS-CHK-DOCTOR-ID WS-CHK-WEEKDAY
055800          WS-CHK-TIME WS-INWINDOW WS-SQLCODE-OUT.
055900     IF WS-INWINDOW NOT = 'Y'
056000         MOVE 'Y' TO WS-REJECT-SW
056100         MOVE "*** TIME OUTSIDE DOCTOR WORKING HOURS" TO
056200              ABEND-REASON
056300         PERFORM 990-WRITE-REJECT-MSG THRU 990-EXIT
056400         ADD 1 TO TRANS-REJECTED.
056500 320-EXIT.
056600     EXIT.
056700
056800 500-CONSULT-NOTE.
056900*  RULE 11 - CONSULT NOTE ONLY ON CO, AT MOST ONE PER APPOINTMENT
057000*  04/19/89 JS  DEV-0063 - USES STRLTH TO REJECT AN EMPTY NOTE
057100     MOVE "500-CONSULT-NOTE" TO PARA-NAME.
057200     PERFORM 090-FIND-APPOINTMENT THRU 090-EXIT.
057300     IF NOT WS-FOUND
057400         MOVE "*** NOTE REJECTED - APPOINTMENT NOT FOUND" TO
057500              ABEND-REASON
057600         PERFORM 990-WRITE-REJECT-MSG THRU 990-EXIT
057700         ADD 1 TO TRANS-REJECTED
057800         GO TO 500-EXIT.
057900
058000     IF TBP-DOCTOR-ID(APT-IDX) NOT = TRAN-DOCTOR-ID
058100         MOVE "*** NOTE REJECTED - NOT THIS DOCTOR'S APPT" TO
058200              ABEND-REASON
058300         PERFORM 990-WRITE-REJECT-MSG THRU 990-EXIT
058400         ADD 1 TO TRANS-REJECTED
058500         GO TO 500-EXIT.
058600
058700     IF TBP-STATUS(APT-IDX) NOT = 'CO'
058800         MOVE "*** NOTE REJECTED - APPOINTMENT NOT COMPLETED" TO
058900              ABEND-REASON
059000         PERFORM 990-WRITE-REJECT-MSG THRU 990-EXIT
059100         ADD 1 TO TRANS-REJECTED
059200         GO TO 500-EXIT.
059300
059400     MOVE 'N' TO WS-FOUND-SW.
059500     SET NOTE-IDX TO 1.
059600     SEARCH WS-NOTE-SEEN-ENTRY VARYING NOTE-IDX
059700         AT END
059800             NEXT SENTENCE
059900         WHEN TBN-APPOINTMENT-ID(NOTE-IDX) = TRAN-APPOINTMENT-ID
060000             MOVE 'Y' TO WS-FOUND-SW
060100     END-SEARCH.
060200     IF WS-FOUND
060300         MOVE "*** NOTE REJECTED - NOTE ALREADY EXISTS" TO
060400              ABEND-REASON
060500         PERFORM 990-WRITE-REJECT-MSG THRU 990-EXIT
060600         ADD 1 TO TRANS-REJECTED
060700         GO TO 500-EXIT.
060800
060900     MOVE ZERO TO WS-NOTE-LEN.
061000     CALL 'STRLTH' USING TRAN-DIAGNOSIS WS-NOTE-LEN.
061100     CALL 'STRLTH' USING TRAN-PRESCRIPTION WS-NOTE-LEN.
061200     CALL 'STRLTH' USING TRAN-REMARKS WS-NOTE-LEN.
061300     IF WS-NOTE-LEN = ZERO
061400         MOVE "*** NOTE REJECTED - NO TEXT ON THE NOTE" TO
061500              ABEND-REASON
061600         PERFORM 990-WRITE-REJECT-MSG THRU 990-EXIT
061700         ADD 1 TO TRANS-REJECTED
061800         GO TO 500-EXIT.
061900
062000     ADD 1 TO WS-NOTE-COUNT.
062100     SET NOTE-IDX TO WS-NOTE-COUNT.
062200     MOVE TRAN-APPOINTMENT-ID TO TBN-APPOINTMENT-ID(NOTE-IDX).
062300
062400     INITIALIZE NOTE-REC.
062500     MOVE WS-NEXT-NOTE-ID     TO NOTE-ID.
062600     ADD 1 TO WS-NEXT-NOTE-ID.
062700     MOVE TRAN-APPOINTMENT-ID TO NOTE-APPOINTMENT-ID.
062800     MOVE TRAN-DIAGNOSIS      TO NOTE-DIAGNOSIS.
062900     MOVE TRAN-PRESCRIPTION   TO NOTE-PRESCRIPTION.
063000     MOVE TRAN-REMARKS        TO NOTE-REMARKS.
063100     WRITE NOTEOUT-REC FROM NOTE-REC.
063200     ADD 1 TO NOTES-WRITTEN.
063300 500-EXIT.
063400     EXIT.
063500
063600 600-SET-AVAILABILITY.
063700*  SPEC - SET WEEKLY AVAILABILITY.  03/08/96 RO  DEV-0233
063800     MOVE "600-SET-AVAILABILITY" TO PARA-NAME.
063900     PERFORM 610-CHECK-DOCTOR-CLEARED THRU 610-EXIT.
064000
064100     IF WS-AVAIL-COUNT >= 2999
064200         MOVE "AVAILABILITY TABLE FULL" TO ABEND-REASON
064300         GO TO 1000-ABEND-RTN.
064400     ADD 1 TO WS-AVAIL-COUNT.
064500     SET AVL-IDX TO WS-AVAIL-COUNT.
064600     ADD 1 TO WS-NEXT-AVL-ID.
064700     MOVE WS-NEXT-AVL-ID            TO TBA-AVL-ID(AVL-IDX).
064800     MOVE TRAN-DOCTOR-ID            TO TBA-DOCTOR-ID(AVL-IDX).
064900     MOVE TRAN-DAY-OF-WEEK          TO TBA-DAY-OF-WEEK(AVL-IDX).
065000     MOVE TRAN-START-TIME           TO TBA-START-TIME(AVL-IDX).
065100     MOVE TRAN-END-TIME             TO TBA-END-TIME(AVL-IDX).
065200     MOVE 'N'                       TO TBA-DELETED(AVL-IDX).
065300     ADD 1 TO AVAIL-RULES-CREATED.
065400
065500     MOVE TRAN-DOCTOR-ID TO WS-LOOKUP-ID.
065600     SET USR-IDX TO 1.
065700     SEARCH WS-USER-ENTRY VARYING USR-IDX
065800         AT END
065900             NEXT SENTENCE
066000         WHEN TBU-USER-ID(USR-IDX) = WS-LOOKUP-ID
066100             MOVE TRAN-SLOT-DURATION TO TBU-SLOT-MINUTES(USR-IDX)
066200     END-SEARCH.
066300 600-EXIT.
066400     EXIT.
066500
066600 610-CHECK-DOCTOR-CLEARED.
066700*  CLEARS A DOCTOR'S OLD AVAILABILITY RULES ONLY THE FIRST TIME
066800*  AN SA TRANSACTION FOR THAT DOCTOR IS SEEN IN THIS RUN
066900     MOVE 'N' TO WS-FOUND-SW.
067000     SET CLR-IDX TO 1.
067100     SEARCH WS-DOCTOR-CLEARED-ENTRY VARYING CLR-IDX
067200         AT END
067300             NEXT SENTENCE
067400         WHEN TBC-DOCTOR-ID(CLR-IDX) = TRAN-DOCTOR-ID
067500             MOVE 'Y' TO WS-FOUND-SW
067600     END-SEARCH.
067700     IF NOT WS-FOUND
067800         ADD 1 TO WS-CLEARED-COUNT
067900         SET CLR-IDX TO WS-CLEARED-COUNT
068000         MOVE TRAN-DOCTOR-ID TO TBC-DOCTOR-ID(CLR-IDX)
068100         PERFORM 620-CLEAR-DOCTOR-AVAIL THRU 620-EXIT.
068200 610-EXIT.
068300     EXIT.
068400
068500 620-CLEAR-DOCTOR-AVAIL.
068600     PERFORM 625-CLEAR-AVAIL-ROW THRU 625-EXIT
068700         VARYING AVL-IDX FROM 1 BY 1
068800         UNTIL AVL-IDX > WS-AVAIL-COUNT.
068900 620-EXIT.
069000     EXIT.
069100
069200 625-CLEAR-AVAIL-ROW.
069300     IF TBA-DOCTOR-ID(AVL-IDX) = TRAN-DOCTOR-ID
069400         MOVE 'Y' TO TBA-DELETED(AVL-IDX).
069500 625-EXIT.
069600     EXIT.
069700
069800 900-CLEANUP.
069900     MOVE "900-CLEANUP" TO PARA-NAME.
070000     PERFORM 850-WRITE-APT-TABLE THRU 850-EXIT.
070100     PERFORM 860-WRITE-AVAIL-TABLE THRU 860-EXIT.
070200     PERFORM 870-WRITE-USER-TABLE THRU 870-EXIT.
070300     PERFORM 970-CLOSE-FILES THRU 970-EXIT.
070400     DISPLAY "TRANSACTIONS READ .... " TRANS-PROCESSED.
070500     DISPLAY "TRANSACTIONS REJECTED  " TRANS-REJECTED.
070600     DISPLAY "STATUS UPDATES MADE .. " STATUS-UPDATES-MADE.
070700     DISPLAY "RESCHEDULES MADE ..... " RESCHEDS-MADE.
070800     DISPLAY "NOTES WRITTEN ........ " NOTES-WRITTEN.
070900     DISPLAY "AVAIL RULES CREATED .. " AVAIL-RULES-CREATED.
071000     DISPLAY "RECORDS WRITTEN ...... " RECORDS-WRITTEN.
071100     DISPLAY "******** NORMAL END OF JOB DRMGMT ********".
071200 900-EXIT.
071300     EXIT.
071400
071500 850-WRITE-APT-TABLE.
071600     PERFORM 855-WRITE-APT-ROW THRU 855-EXIT
071700         VARYING APT-IDX FROM 1 BY 1
071800         UNTIL APT-IDX > WS-APT-COUNT.
071900 850-EXIT.
072000     EXIT.
072100
072200 855-WRITE-APT-ROW.
072300     INITIALIZE APT-REC.
072400     MOVE TBP-APT-ID(APT-IDX)       TO APT-ID.
072500     MOVE TBP-PATIENT-ID(APT-IDX)   TO APT-PATIENT-ID.
072600     MOVE TBP-DOCTOR-ID(APT-IDX)    TO APT-DOCTOR-ID.
072700     MOVE TBP-DATE(APT-IDX)         TO APT-DATE.
072800     MOVE TBP-TIME(APT-IDX)         TO APT-TIME.
072900     MOVE TBP-STATUS(APT-IDX)       TO APT-STATUS.
073000     MOVE TBP-CREATED-TS(APT-IDX)   TO APT-CREATED-TS.
073100     WRITE APTOUT-REC FROM APT-REC.
073200     ADD 1 TO RECORDS-WRITTEN.
073300 855-EXIT.
073400     EXIT.
073500
073600 860-WRITE-AVAIL-TABLE.
073700     PERFORM 865-WRITE-AVAIL-ROW THRU 865-EXIT
073800         VARYING AVL-IDX FROM 1 BY 1
073900         UNTIL AVL-IDX > WS-AVAIL-COUNT.
074000 860-EXIT.
074100     EXIT.
074200
074300 865-WRITE-AVAIL-ROW.
074400     IF NOT TBA-IS-DELETED(AVL-IDX)
074500         INITIALIZE AVAIL-REC
074600         MOVE TBA-AVL-ID(AVL-IDX)       TO AVL-ID
074700         MOVE TBA-DOCTOR-ID(AVL-IDX)    TO AVL-DOCTOR-ID
074800         MOVE TBA-DAY-OF-WEEK(AVL-IDX)  TO AVL-DAY-OF-WEEK
074900         MOVE TBA-START-TIME(AVL-IDX)   TO AVL-START-TIME
075000         MOVE TBA-END-TIME(AVL-IDX)     TO AVL-END-TIME
075100         WRITE AVAILOUT-REC FROM AVAIL-REC.
075200 865-EXIT.
075300     EXIT.
075400
075500 870-WRITE-USER-TABLE.
075600     PERFORM 875-WRITE-USER-ROW THRU 875-EXIT
075700         VARYING USR-IDX FROM 1 BY 1
075800         UNTIL USR-IDX > WS-USER-COUNT.
075900 870-EXIT.
076000     EXIT.
076100
076200 875-WRITE-USER-ROW.
076300     INITIALIZE USER-REC.
076400     MOVE TBU-USER-ID(USR-IDX)          TO USER-ID.
076500     MOVE TBU-EMAIL(USR-IDX)            TO USER-EMAIL.
076600     MOVE TBU-FULL-NAME(USR-IDX)        TO USER-FULL-NAME.
076700     MOVE TBU-ROLE(USR-IDX)             TO USER-ROLE.
076800     MOVE TBU-ENABLED(USR-IDX)          TO USER-ENABLED.
076900     MOVE TBU-NON-LOCKED(USR-IDX)       TO USER-NON-LOCKED.
077000     MOVE TBU-SPECIALIZATION(USR-IDX)   TO USER-SPECIALIZATION.
077100     MOVE TBU-LOCATION(USR-IDX)         TO USER-LOCATION.
077200     MOVE TBU-RATING(USR-IDX)           TO USER-RATING.
077300     MOVE TBU-SLOT-MINUTES(USR-IDX)     TO USER-SLOT-MINUTES.
077400     WRITE USEROUT-REC FROM USER-REC.
077500     ADD 1 TO RECORDS-WRITTEN.
077600 875-EXIT.
077700     EXIT.
077800
077900 970-CLOSE-FILES.
078000     CLOSE TRANIN  USERIN  USEROUT  AVAILIN  AVAILOUT
078100           APTIN  APTOUT  NOTEOUT  SYSOUT.
078200 970-EXIT.
078300     EXIT.
078400
078500 1000-ABEND-RTN.
078600     WRITE SYSOUT-REC FROM ABEND-REC.
078700     PERFORM 970-CLOSE-FILES THRU 970-EXIT.
078800     DISPLAY "*** ABNORMAL END OF JOB DRMGMT ***" UPON CONSOLE.
078900     DIVIDE ZERO-VAL INTO ONE-VAL.
