000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  APTUPDT.
000400 AUTHOR. J. SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 08/14/87.
000700 DATE-COMPILED. 08/14/87.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  CHANGE LOG                                                    *
001100*  -------------------------------------------------------------*
001200*  DATE     BY   TICKET     DESCRIPTION                          *
001300*  -------- ---- ---------- -------------------------------------*
001400*  08/14/87 JS   DEV-0031   INITIAL CODING - BOOKING, PATIENT     *
001500*                           CANCEL AND PATIENT RESCHEDULE AGAINST *
001600*                           THE DOCTOR AVAILABILITY WINDOW,       *
001700*                           MODELLED ON THE OLD DAILY-CHARGES     *
001800*                           UPDATE JOB SHAPE                      *
001900*  02/11/89 JS   DEV-0058   ADDED WAITLIST JOIN / NOTIFY          *
002000*                           TRANSACTIONS AND AUTOMATIC PROMOTION  *
002100*                           OF THE OLDEST WAITLISTED PATIENT      *
002200*                           WHEN A SLOT IS FREED BY A PATIENT     *
002300*                           CANCELLATION                          *
002400*  05/03/90 RO   DEV-0091   DOUBLE-BOOKING CHECK NOW LOOKS AT ALL *
002500*                           APPOINTMENT STATUSES, NOT JUST        *
002600*                           SCHEDULED - A CONFIRMED APPOINTMENT   *
002700*                           WAS SLIPPING THROUGH AND CAUSING A    *
002800*                           DOUBLE-BOOK                           *
002900*  11/30/93 RO   DEV-0198   WORKING-HOURS CHECK FACTORED OUT INTO *
003000*                           THE WINCHECK SUBROUTINE SO BOOKING    *
003100*                           AND THE DOCTOR-SIDE RESCHEDULE JOB    *
003200*                           SHARE ONE WINDOW TEST                 *
003300*  01/06/99 SF   Y2K-0014   YEAR 2000 REVIEW - ADDED CENTURY      *
003400*                           WINDOWING ON THE ACCEPT-FROM-DATE     *
003500*                           VALUE (YY LESS THAN 50 = 20XX) SO     *
003600*                           THE REMINDER DATE MATH DOES NOT BREAK *
003700*                           WHEN THE SYSTEM CLOCK ROLLS OVER      *
003800*  06/23/04 MA   DEV-0344   RECOMPILED UNDER SHOP STANDARD COPY   *
003900*                           OF THE COMPILER, NO LOGIC CHANGE      *
004000*  09/14/07 PK   DEV-0401   NEXT-DAY REMINDER SELECTION ADDED -   *
004100*                           WRITES ONE REMINDER LINE PER          *
004200*                           SCHEDULED APPOINTMENT FALLING ON      *
004300*                           PROCESSING-DATE PLUS ONE DAY          *
004400*  11/03/10 KL   DEV-0441   AVAILTB PADDED TO 28 BYTES - SHOP     *
004500*                           STANDARD REQUIRES A TRAILING FILLER   *
004600*                           ON EVERY COPYBOOK RECORD              *
004700*  11/04/10 KL   DEV-0443   TRANREC AND WAITREC EACH PADDED ONE   *
004800*                           BYTE FOR THE SAME REASON - TRANIN AND *
004900*                           WAITIN/WAITOUT RECORD LENGTHS MOVE UP *
005000*                           TO MATCH                              *
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-390.
005500 OBJECT-COMPUTER. IBM-390.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT SYSOUT      ASSIGN TO UT-S-SYSOUT
006200                         ORGANIZATION IS SEQUENTIAL.
006300     SELECT TRANIN      ASSIGN TO UT-S-TRANIN
006400                         ORGANIZATION IS SEQUENTIAL
006500                         FILE STATUS IS TFCODE.
006600     SELECT USERIN      ASSIGN TO UT-S-USERIN
006700                         ORGANIZATION IS SEQUENTIAL
006800                         FILE STATUS IS UFCODE.
006900     SELECT AVAILIN     ASSIGN TO UT-S-AVAILIN
007000                         ORGANIZATION IS SEQUENTIAL
007100                         FILE STATUS IS VFCODE.
007200     SELECT APTIN       ASSIGN TO UT-S-APTIN
007300                         ORGANIZATION IS SEQUENTIAL
007400                         FILE STATUS IS PFCODE.
007500     SELECT APTOUT      ASSIGN TO UT-S-APTOUT
007600                         ORGANIZATION IS SEQUENTIAL
007700                         FILE STATUS IS QFCODE.
007800     SELECT WAITIN      ASSIGN TO UT-S-WAITIN
007900                         ORGANIZATION IS SEQUENTIAL
008000                         FILE STATUS IS WFCODE.
008100     SELECT WAITOUT     ASSIGN TO UT-S-WAITOUT
008200                         ORGANIZATION IS SEQUENTIAL
008300                         FILE STATUS IS XFCODE.
008400     SELECT RMDOUT      ASSIGN TO UT-S-RMDOUT
008500                         ORGANIZATION IS SEQUENTIAL
008600                         FILE STATUS IS YFCODE.
008700
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  SYSOUT
009100     RECORD CONTAINS 99 CHARACTERS
009200     DATA RECORD IS SYSOUT-REC.
009300 01  SYSOUT-REC                        PIC X(99).
009400
009500 FD  TRANIN
009600     RECORD CONTAINS 253 CHARACTERS
009700     DATA RECORD IS TRANIN-REC.
009800 01  TRANIN-REC                        PIC X(253).
009900
010000 FD  USERIN
010100     RECORD CONTAINS 129 CHARACTERS
010200     DATA RECORD IS USERIN-REC.
010300 01  USERIN-REC                        PIC X(129).
010400
010500 FD  AVAILIN
010600     RECORD CONTAINS 28 CHARACTERS
010700     DATA RECORD IS AVAILIN-REC.
010800 01  AVAILIN-REC                       PIC X(28).
010900
011000 FD  APTIN
011100     RECORD CONTAINS 56 CHARACTERS
011200     DATA RECORD IS APTIN-REC.
011300 01  APTIN-REC                         PIC X(56).
011400
011500 FD  APTOUT
011600     RECORD CONTAINS 56 CHARACTERS
011700     DATA RECORD IS APTOUT-REC.
011800 01  APTOUT-REC                        PIC X(56).
011900
012000 FD  WAITIN
012100     RECORD CONTAINS 48 CHARACTERS
012200     DATA RECORD IS WAITIN-REC.
012300 01  WAITIN-REC                        PIC X(48).
012400
012500 FD  WAITOUT
012600     RECORD CONTAINS 48 CHARACTERS
012700     DATA RECORD IS WAITOUT-REC.
012800 01  WAITOUT-REC                       PIC X(48).
012900
013000 FD  RMDOUT
013100     RECORD CONTAINS 102 CHARACTERS
013200     DATA RECORD IS RMDOUT-REC.
013300 01  RMDOUT-REC                        PIC X(102).
013400
013500 WORKING-STORAGE SECTION.
013600 01  FILE-STATUS-CODES.
013700     05  TFCODE                     PIC X(02).
013800     05  UFCODE                     PIC X(02).
013900     05  VFCODE                     PIC X(02).
014000     05  PFCODE                     PIC X(02).
014100     05  QFCODE                     PIC X(02).
014200     05  WFCODE                     PIC X(02).
014300     05  XFCODE                     PIC X(02).
014400     05  YFCODE                     PIC X(02).
014500     05  FILLER                     PIC X(04) VALUE SPACES.
014600
014700 01  FLAGS-AND-SWITCHES.
014800     05  MORE-TRANS-SW              PIC X(01) VALUE 'Y'.
014900         88  NO-MORE-TRANS              VALUE 'N'.
015000     05  MORE-USERIN-SW             PIC X(01) VALUE 'Y'.
015100         88  NO-MORE-USERIN             VALUE 'N'.
015200     05  MORE-AVAILIN-SW            PIC X(01) VALUE 'Y'.
015300         88  NO-MORE-AVAILIN            VALUE 'N'.
015400     05  MORE-APTIN-SW              PIC X(01) VALUE 'Y'.
015500         88  NO-MORE-APTIN               VALUE 'N'.
015600     05  MORE-WAITIN-SW             PIC X(01) VALUE 'Y'.
015700         88  NO-MORE-WAITIN              VALUE 'N'.
015800     05  WS-FOUND-SW                PIC X(01) VALUE 'N'.
015900         88  WS-FOUND                    VALUE 'Y'.
016000     05  WS-REJECT-SW               PIC X(01) VALUE 'N'.
016100         88  WS-REJECTED                 VALUE 'Y'.
016200     05  FILLER                     PIC X(03) VALUE SPACES.
016300
016400 01  COUNTERS-AND-ACCUMULATORS.
016500     05  RECORDS-READ               PIC 9(07) COMP.
016600     05  RECORDS-WRITTEN            PIC 9(07) COMP.
016700     05  TRANS-PROCESSED            PIC 9(07) COMP.
016800     05  TRANS-REJECTED             PIC 9(07) COMP.
016900     05  BOOKINGS-MADE              PIC 9(07) COMP.
017000     05  CANCELS-MADE               PIC 9(07) COMP.
017100     05  RESCHEDS-MADE              PIC 9(07) COMP.
017200     05  PROMOTIONS-MADE            PIC 9(07) COMP.
017300     05  WAITJOINS-MADE             PIC 9(07) COMP.
017400     05  WAITNOTIFYS-MADE           PIC 9(07) COMP.
017500     05  REMINDERS-SENT             PIC 9(07) COMP.
017600     05  WS-USER-COUNT              PIC 9(05) COMP.
017700     05  WS-AVAIL-COUNT             PIC 9(05) COMP.
017800     05  WS-APT-COUNT               PIC 9(05) COMP.
017900     05  WS-WAIT-COUNT              PIC 9(05) COMP.
018000     05  WS-NEXT-APT-ID             PIC 9(09) COMP.
018100     05  WS-NEXT-WTL-ID             PIC 9(09) COMP.
018200     05  FILLER                     PIC X(05) VALUE SPACES.
018300
018400 01  MISC-WS-FLDS.
018500     05  WS-LOOKUP-ID               PIC 9(09).
018600     05  HOLD-CANCEL-DOCTOR-ID      PIC 9(09).
018700     05  HOLD-CANCEL-DATE           PIC 9(08).
018800     05  HOLD-CANCEL-TIME           PIC 9(04).
018900     05  WS-CHK-DOCTOR-ID           PIC 9(09).
019000     05  WS-CHK-WEEKDAY             PIC 9(01).
019100     05  WS-CHK-TIME                PIC 9(04).
019200     05  WS-MIN-TS                  PIC 9(12).
019300     05  WS-INWINDOW                PIC X(01).
019400     05  WS-SQLCODE-OUT             PIC S9(09) COMP-5.
019500     05  FILLER                     PIC X(05) VALUE SPACES.
019600
019700 01  WS-ACCEPT-DATE                 PIC 9(06).
019800 01  WS-ACCEPT-DATE-ALT REDEFINES WS-ACCEPT-DATE.
019900     05  WS-ACC-YY                  PIC 9(02).
020000     05  WS-ACC-MM                  PIC 9(02).
020100     05  WS-ACC-DD                  PIC 9(02).
020200
020300 01  WS-CENTURY                     PIC 9(02).
020400
020500 01  WS-CURRENT-DATE-8.
020600     05  WS-CURR-CCYY               PIC 9(04).
020700     05  WS-CURR-MM                 PIC 9(02).
020800     05  WS-CURR-DD                 PIC 9(02).
020900 01  WS-CURRENT-DATE-8-X REDEFINES WS-CURRENT-DATE-8
021000                                    PIC 9(08).
021100
021200 01  WS-TOMORROW-DATE-8.
021300     05  WS-TOM-CCYY                PIC 9(04).
021400     05  WS-TOM-MM                  PIC 9(02).
021500     05  WS-TOM-DD                  PIC 9(02).
021600 01  WS-TOMORROW-DATE-8-X REDEFINES WS-TOMORROW-DATE-8
021700                                    PIC 9(08).
021800
021900 01  WS-MONTH-LENGTHS-INIT.
022000     05  FILLER                     PIC 9(02) VALUE 31.
022100     05  FILLER                     PIC 9(02) VALUE 28.
022200     05  FILLER                     PIC 9(02) VALUE 31.
022300     05  FILLER                     PIC 9(02) VALUE 30.
022400     05  FILLER                     PIC 9(02) VALUE 31.
022500     05  FILLER                     PIC 9(02) VALUE 30.
022600     05  FILLER                     PIC 9(02) VALUE 31.
022700     05  FILLER                     PIC 9(02) VALUE 31.
022800     05  FILLER                     PIC 9(02) VALUE 30.
022900     05  FILLER                     PIC 9(02) VALUE 31.
023000     05  FILLER                     PIC 9(02) VALUE 30.
023100     05  FILLER                     PIC 9(02) VALUE 31.
023200 01  WS-MONTH-LENGTHS REDEFINES WS-MONTH-LENGTHS-INIT.
023300     05  WS-MONTH-LEN OCCURS 12 TIMES
023400                                    PIC 9(02).
023500
023600 01  WS-LEAP-YEAR-SW                PIC X(01) VALUE 'N'.
023700     88  WS-IS-LEAP-YEAR                VALUE 'Y'.
023800
023900 01  WS-DIV-WORK.
024000     05  WS-DIV-QUOT                PIC 9(04) COMP.
024100     05  WS-DIV-REM                 PIC 9(04) COMP.
024200
024300 01  WS-PGM-ID-AREA.
024400     05  WS-PGM-ID                  PIC X(08) VALUE 'APTUPDT'.
024500     05  FILLER                     PIC X(02) VALUE SPACES.
024600 01  WS-PGM-ID-ALT REDEFINES WS-PGM-ID-AREA.
024700     05  WS-PGM-ID-CHARS OCCURS 9 TIMES
024800                                    PIC X(01).
024900     05  FILLER                     PIC X(01).
025000
025100 01  WS-REMIND-REC.
025200     05  RMD-APT-ID                 PIC 9(09).
025300     05  RMD-PATIENT-NAME           PIC X(30).
025400     05  RMD-DOCTOR-NAME            PIC X(30).
025500     05  RMD-DATE                   PIC 9(08).
025600     05  RMD-TIME                   PIC 9(04).
025700     05  RMD-LOCATION               PIC X(20).
025800     05  FILLER                     PIC X(01) VALUE SPACES.
025900
026000 01  WS-USER-TABLE.
026100     05  WS-USER-ENTRY OCCURS 1000 TIMES
026200                       INDEXED BY USR-IDX.
026300         10  TBU-USER-ID            PIC 9(09).
026400         10  TBU-FULL-NAME          PIC X(30).
026500         10  TBU-ROLE               PIC X(01).
026600         10  TBU-LOCATION           PIC X(20).
026700         10  FILLER                 PIC X(01).
026800
026900 01  WS-AVAIL-TABLE.
027000     05  WS-AVAIL-ENTRY OCCURS 3000 TIMES
027100                       INDEXED BY AVL-IDX.
027200         10  TBA-DOCTOR-ID          PIC 9(09).
027300         10  TBA-DAY-OF-WEEK        PIC 9(01).
027400         10  TBA-START-TIME         PIC 9(04).
027500         10  TBA-END-TIME           PIC 9(04).
027600         10  FILLER                 PIC X(01).
027700
027800 01  WS-APT-TABLE.
027900     05  WS-APT-ENTRY OCCURS 9000 TIMES
028000                       INDEXED BY APT-IDX APT-IDX2.
028100         10  TBP-APT-ID             PIC 9(09).
028200         10  TBP-PATIENT-ID         PIC 9(09).
028300         10  TBP-DOCTOR-ID          PIC 9(09).
028400         10  TBP-DATE               PIC 9(08).
028500         10  TBP-TIME               PIC 9(04).
028600         10  TBP-STATUS             PIC X(02).
028700         10  TBP-CREATED-TS         PIC 9(12).
028800         10  FILLER                 PIC X(01).
028900
029000 01  WS-WAIT-TABLE.
029100     05  WS-WAIT-ENTRY OCCURS 2000 TIMES
029200                       INDEXED BY WTL-IDX WTL-IDX2.
029300         10  TBW-WTL-ID             PIC 9(09).
029400         10  TBW-PATIENT-ID         PIC 9(09).
029500         10  TBW-DOCTOR-ID          PIC 9(09).
029600         10  TBW-PREF-DATE          PIC 9(08).
029700         10  TBW-CREATED-TS         PIC 9(12).
029800         10  TBW-DELETED            PIC X(01) VALUE 'N'.
029900             88  TBW-IS-DELETED         VALUE 'Y'.
030000         10  FILLER                 PIC X(01).
030100
030200 COPY TRANREC.
030300 COPY USERMST.
030400 COPY AVAILTB.
030500 COPY APTREC.
030600 COPY WAITREC.
030700 COPY ABENDREC.
030800
030900 PROCEDURE DIVISION.
031000******************************************************************
031100*  MAINLINE - DRIVES THE APPOINTMENT TRANSACTION FILE ONE RECORD *
031200*  AT A TIME AGAINST THE IN-MEMORY APPOINTMENT AND WAITLIST       *
031300*  TABLES, THEN REWRITES BOTH TABLES AND SELECTS NEXT-DAY         *
031400*  REMINDERS BEFORE ENDING THE STEP                               *
031500******************************************************************
031600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
031700     PERFORM 100-MAINLINE THRU 100-EXIT
031800         UNTIL NO-MORE-TRANS.
031900     PERFORM 800-SELECT-REMINDERS THRU 800-EXIT.
032000     PERFORM 900-CLEANUP THRU 900-EXIT.
032100     MOVE ZERO TO RETURN-CODE.
032200     GOBACK.
032300
032400 000-HOUSEKEEPING.
032500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
032600     DISPLAY "******** BEGIN JOB APTUPDT ********".
032700     ACCEPT WS-ACCEPT-DATE FROM DATE.
032800     PERFORM 050-DERIVE-CURRENT-DATE THRU 050-EXIT.
032900     INITIALIZE COUNTERS-AND-ACCUMULATORS.
033000     OPEN INPUT  TRANIN  USERIN  AVAILIN  APTIN  WAITIN.
033100     OPEN OUTPUT APTOUT  WAITOUT  RMDOUT  SYSOUT.
033200     PERFORM 010-LOAD-USER-TABLE THRU 010-EXIT.
033300     PERFORM 150-LOAD-APT-TABLE THRU 150-EXIT.
033400     PERFORM 200-LOAD-AVAIL-TABLE THRU 200-EXIT.
033500     PERFORM 250-LOAD-WAIT-TABLE THRU 250-EXIT.
033600     PERFORM 890-READ-TRANIN THRU 890-EXIT.
033700 000-EXIT.
033800     EXIT.
033900
034000 050-DERIVE-CURRENT-DATE.
034100*  01/06/99 SF  Y2K-0014 - CENTURY WINDOWING ADDED HERE
034200     IF WS-ACC-YY < 50
034300         MOVE 20 TO WS-CENTURY
034400     ELSE
034500         MOVE 19 TO WS-CENTURY.
034600     COMPUTE WS-CURR-CCYY = WS-CENTURY * 100 + WS-ACC-YY.
034700     MOVE WS-ACC-MM TO WS-CURR-MM.
034800     MOVE WS-ACC-DD TO WS-CURR-DD.
034900
035000     MOVE 'N' TO WS-LEAP-YEAR-SW.
035100     DIVIDE WS-CURR-CCYY BY 4 GIVING WS-DIV-QUOT
035200                              REMAINDER WS-DIV-REM.
035300     IF WS-DIV-REM = ZERO
035400         MOVE 'Y' TO WS-LEAP-YEAR-SW
035500         DIVIDE WS-CURR-CCYY BY 100 GIVING WS-DIV-QUOT
035600                                  REMAINDER WS-DIV-REM
035700         IF WS-DIV-REM = ZERO
035800             MOVE 'N' TO WS-LEAP-YEAR-SW
035900             DIVIDE WS-CURR-CCYY BY 400 GIVING WS-DIV-QUOT
036000                                      REMAINDER WS-DIV-REM
036100             IF WS-DIV-REM = ZERO
036200                 MOVE 'Y' TO WS-LEAP-YEAR-SW.
036300     IF WS-IS-LEAP-YEAR
036400         MOVE 29 TO WS-MONTH-LEN(2).
036500
036600     MOVE WS-CURRENT-DATE-8-X TO WS-TOMORROW-DATE-8-X.
036700     ADD 1 TO WS-TOM-DD.
036800     IF WS-TOM-DD > WS-MONTH-LEN(WS-TOM-MM)
036900         MOVE 1 TO WS-TOM-DD
037000         ADD 1 TO WS-TOM-MM
037100         IF WS-TOM-MM > 12
037200             MOVE 1 TO WS-TOM-MM
037300             ADD 1 TO WS-TOM-CCYY.
037400 050-EXIT.
037500     EXIT.
037600
037700 010-LOAD-USER-TABLE.
037800     MOVE ZERO TO WS-USER-COUNT.
037900     PERFORM 011-READ-USERIN THRU 011-EXIT.
038000     PERFORM 012-ADD-USER-ROW THRU 012-EXIT
038100         UNTIL NO-MORE-USERIN.
038200 010-EXIT.
038300     EXIT.
038400
038500 011-READ-USERIN.
038600     READ USERIN INTO USER-REC
038700         AT END
038800             MOVE 'N' TO MORE-USERIN-SW
038900             GO TO 011-EXIT
039000     END-READ.
039100     ADD 1 TO RECORDS-READ.
039200 011-EXIT.
039300     EXIT.
039400
039500 012-ADD-USER-ROW.
039600     ADD 1 TO WS-USER-COUNT.
039700     SET USR-IDX TO WS-USER-COUNT.
039800     MOVE USER-ID                   TO TBU-USER-ID(USR-IDX).
039900     MOVE USER-FULL-NAME            TO TBU-FULL-NAME(USR-IDX).
040000     MOVE USER-ROLE                 TO TBU-ROLE(USR-IDX).
040100     MOVE USER-LOCATION             TO TBU-LOCATION(USR-IDX).
040200     PERFORM 011-READ-USERIN THRU 011-EXIT.
040300 012-EXIT.
040400     EXIT.
040500
040600 150-LOAD-APT-TABLE.
040700     MOVE ZERO TO WS-APT-COUNT.
040800     MOVE ZERO TO WS-NEXT-APT-ID.
040900     PERFORM 151-READ-APTIN THRU 151-EXIT.
041000     PERFORM 152-ADD-APT-ROW THRU 152-EXIT
041100         UNTIL NO-MORE-APTIN.
041200     ADD 1 TO WS-NEXT-APT-ID.
041300 150-EXIT.
041400     EXIT.
041500
041600 151-READ-APTIN.
041700     READ APTIN INTO APT-REC
041800         AT END
041900             MOVE 'N' TO MORE-APTIN-SW
042000             GO TO 151-EXIT
042100     END-READ.
042200     ADD 1 TO RECORDS-READ.
042300 151-EXIT.
042400     EXIT.
042500
042600 152-ADD-APT-ROW.
042700     IF WS-APT-COUNT >= 8999
042800         MOVE "152-ADD-APT-ROW" TO PARA-NAME
042900         MOVE "APPOINTMENT TABLE FULL" TO ABEND-REASON
043000         GO TO 1000-ABEND-RTN.
043100     ADD 1 TO WS-APT-COUNT.
043200     SET APT-IDX TO WS-APT-COUNT.
043300     MOVE APT-ID                    TO TBP-APT-ID(APT-IDX).
043400     MOVE APT-PATIENT-ID            TO TBP-PATIENT-ID(APT-IDX).
043500     MOVE APT-DOCTOR-ID             TO TBP-DOCTOR-ID(APT-IDX).
043600     MOVE APT-DATE                  TO TBP-DATE(APT-IDX).
043700     MOVE APT-TIME                  TO TBP-TIME(APT-IDX).
043800     MOVE APT-STATUS                TO TBP-STATUS(APT-IDX).
043900     MOVE APT-CREATED-TS            TO TBP-CREATED-TS(APT-IDX).
044000     IF APT-ID > WS-NEXT-APT-ID
044100         MOVE APT-ID TO WS-NEXT-APT-ID.
044200     PERFORM 151-READ-APTIN THRU 151-EXIT.
044300 152-EXIT.
044400     EXIT.
044500
044600 200-LOAD-AVAIL-TABLE.
044700     MOVE ZERO TO WS-AVAIL-COUNT.
044800     PERFORM 201-READ-AVAILIN THRU 201-EXIT.
044900     PERFORM 202-ADD-AVAIL-ROW THRU 202-EXIT
045000         UNTIL NO-MORE-AVAILIN.
045100 200-EXIT.
045200     EXIT.
045300
045400 201-READ-AVAILIN.
045500     READ AVAILIN INTO AVAIL-REC
045600         AT END
045700             MOVE 'N' TO MORE-AVAILIN-SW
045800             GO TO 201-EXIT
045900     END-READ.
046000     ADD 1 TO RECORDS-READ.
046100 201-EXIT.
046200     EXIT.
046300
046400 202-ADD-AVAIL-ROW.
046500     ADD 1 TO WS-AVAIL-COUNT.
046600     SET AVL-IDX TO WS-AVAIL-COUNT.
046700     MOVE AVL-DOCTOR-ID             TO TBA-DOCTOR-ID(AVL-IDX).
046800     MOVE AVL-DAY-OF-WEEK           TO TBA-DAY-OF-WEEK(AVL-IDX).
046900     MOVE AVL-START-TIME            TO TBA-START-TIME(AVL-IDX).
047000     MOVE AVL-END-TIME              TO TBA-END-TIME(AVL-IDX).
047100     PERFORM 201-READ-AVAILIN THRU 201-EXIT.
047200 202-EXIT.
047300     EXIT.
047400
047500 250-LOAD-WAIT-TABLE.
047600     MOVE ZERO TO WS-WAIT-COUNT.
047700     MOVE ZERO TO WS-NEXT-WTL-ID.
047800     PERFORM 251-READ-WAITIN THRU 251-EXIT.
047900     PERFORM 252-ADD-WAIT-ROW THRU 252-EXIT
048000         UNTIL NO-MORE-WAITIN.
048100     ADD 1 TO WS-NEXT-WTL-ID.
048200 250-EXIT.
048300     EXIT.
048400
048500 251-READ-WAITIN.
048600     READ WAITIN INTO WAIT-REC
048700         AT END
048800             MOVE 'N' TO MORE-WAITIN-SW
048900             GO TO 251-EXIT
049000     END-READ.
049100     ADD 1 TO RECORDS-READ.
049200 251-EXIT.
049300     EXIT.
049400
049500 252-ADD-WAIT-ROW.
049600     ADD 1 TO WS-WAIT-COUNT.
049700     SET WTL-IDX TO WS-WAIT-COUNT.
049800     MOVE WTL-ID                    TO TBW-WTL-ID(WTL-IDX).
049900     MOVE WTL-PATIENT-ID            TO TBW-PATIENT-ID(WTL-IDX).
050000     MOVE WTL-DOCTOR-ID             TO TBW-DOCTOR-ID(WTL-IDX).
050100     MOVE WTL-PREF-DATE             TO TBW-PREF-DATE(WTL-IDX).
050200     MOVE WTL-CREATED-TS            TO TBW-CREATED-TS(WTL-IDX).
050300     MOVE 'N'                       TO TBW-DELETED(WTL-IDX).
050400     IF WTL-ID > WS-NEXT-WTL-ID
050500         MOVE WTL-ID TO WS-NEXT-WTL-ID.
050600     PERFORM 251-READ-WAITIN THRU 251-EXIT.
050700 252-EXIT.
050800     EXIT.
050900
051000 100-MAINLINE.
051100     EVALUATE TRUE
051200         WHEN TRAN-IS-BOOK
051300             PERFORM 300-BOOK-TRANS THRU 300-EXIT
051400         WHEN TRAN-IS-PAT-CANCEL
051500             PERFORM 400-CANCEL-TRANS THRU 400-EXIT
051600         WHEN TRAN-IS-PAT-RESCHED
051700             PERFORM 450-RESCHED-TRANS THRU 450-EXIT
051800         WHEN TRAN-IS-WAIT-JOIN
051900             PERFORM 700-WAITLIST-JOIN THRU 700-EXIT
052000         WHEN TRAN-IS-WAIT-NOTIFY
052100             PERFORM 750-WAITLIST-NOTIFY THRU 750-EXIT
052200         WHEN OTHER
052300             CONTINUE
052400     END-EVALUATE.
052500     ADD 1 TO TRANS-PROCESSED.
052600     PERFORM 890-READ-TRANIN THRU 890-EXIT.
052700 100-EXIT.
052800     EXIT.
052900
053000 890-READ-TRANIN.
053100     READ TRANIN INTO TRAN-REC
053200         AT END
053300             MOVE 'N' TO MORE-TRANS-SW
053400             GO TO 890-EXIT
053500     END-READ.
053600     ADD 1 TO RECORDS-READ.
053700 890-EXIT.
053800     EXIT.
053900
054000 090-FIND-USER-BY-ID.
054100     MOVE 'N' TO WS-FOUND-SW.
054200     SET USR-IDX TO 1.
054300     SEARCH WS-USER-ENTRY VARYING USR-IDX
054400         AT END
054500             NEXT SENTENCE
054600         WHEN TBU-USER-ID(USR-IDX) = WS-LOOKUP-ID
054700             MOVE 'Y' TO WS-FOUND-SW
054800     END-SEARCH.
054900 090-EXIT.
055000     EXIT.
055100
055200 300-BOOK-TRANS.
055300*  RULES 1, 2, 3 - VALIDATE PATIENT/DOCTOR, DOUBLE-BOOK, WINDOW
055400     MOVE "300-BOOK-TRANS" TO PARA-NAME.
055500     MOVE 'N' TO WS-REJECT-SW.
055600
055700     MOVE TRAN-PATIENT-ID TO WS-LOOKUP-ID.
055800     PERFORM 090-FIND-USER-BY-ID THRU 090-EXIT.
055900     IF NOT WS-FOUND
056000         MOVE 'Y' TO WS-REJECT-SW
056100         MOVE "*** BOOKING REJECTED - PATIENT NOT FOUND" TO
056200              ABEND-REASON
056300         MOVE TRAN-PATIENT-ID TO EXPECTED-VAL
056400         PERFORM 990-WRITE-REJECT-MSG THRU 990-EXIT
056500         ADD 1 TO TRANS-REJECTED
056600         GO TO 300-EXIT.
056700
056800     MOVE TRAN-DOCTOR-ID TO WS-LOOKUP-ID.
056900     PERFORM 090-FIND-USER-BY-ID THRU 090-EXIT.
057000     IF NOT WS-FOUND
057100         MOVE 'Y' TO WS-REJECT-SW
057200         MOVE "*** BOOKING REJECTED - DOCTOR NOT FOUND" TO
057300              ABEND-REASON
057400         MOVE TRAN-DOCTOR-ID TO EXPECTED-VAL
057500         PERFORM 990-WRITE-REJECT-MSG THRU 990-EXIT
057600         ADD 1 TO TRANS-REJECTED
057700         GO TO 300-EXIT.
057800
057900     PERFORM 310-CHECK-DOUBLE-BOOK THRU 310-EXIT.
058000     IF WS-REJECTED
058100         GO TO 300-EXIT.
058200
058300     MOVE TRAN-DOCTOR-ID TO WS-CHK-DOCTOR-ID.
058400     MOVE TRAN-DAY-OF-WEEK TO WS-CHK-WEEKDAY.
058500     MOVE TRAN-START-TIME TO WS-CHK-TIME.
058600     PERFORM 320-CHECK-AVAIL-WINDOW THRU 320-EXIT.
058700     IF WS-REJECTED
058800         GO TO 300-EXIT.
058900
059000     IF WS-APT-COUNT >= 8999
059100         MOVE "APPOINTMENT TABLE FULL" TO ABEND-REASON
059200         GO TO 1000-ABEND-RTN.
059300     ADD 1 TO WS-APT-COUNT.
059400     SET APT-IDX TO WS-APT-COUNT.
059500     ADD 1 TO WS-NEXT-APT-ID.
059600     MOVE WS-NEXT-APT-ID            TO TBP-APT-ID(APT-IDX).
059700     MOVE TRAN-PATIENT-ID           TO TBP-PATIENT-ID(APT-IDX).
059800     MOVE TRAN-DOCTOR-ID            TO TBP-DOCTOR-ID(APT-IDX).
059900     MOVE TRAN-DATE                 TO TBP-DATE(APT-IDX).
060000     MOVE TRAN-START-TIME           TO TBP-TIME(APT-IDX).
060100     MOVE 'SC'                      TO TBP-STATUS(APT-IDX).
060200     MOVE TRAN-CREATED-TS           TO TBP-CREATED-TS(APT-IDX).
060300     ADD 1 TO BOOKINGS-MADE.
060400 300-EXIT.
060500     EXIT.
060600
060700 310-CHECK-DOUBLE-BOOK.
060800*  RULE 1 - NO TWO APPOINTMENTS FOR THE SAME DOCTOR/DATE/TIME
060900*  05/03/90 RO  DEV-0091 - CHECKS EVERY STATUS, NOT JUST SC
061000     MOVE "310-CHECK-DOUBLE-BOOK" TO PARA-NAME.
061100     MOVE 'N' TO WS-FOUND-SW.
061200     SET APT-IDX TO 1.
061300     SEARCH WS-APT-ENTRY VARYING APT-IDX
061400         AT END
061500             NEXT SENTENCE
061600         WHEN TBP-DOCTOR-ID(APT-IDX) = TRAN-DOCTOR-ID
061700          AND TBP-DATE(APT-IDX)      = TRAN-DATE
061800          AND TBP-TIME(APT-IDX)      = TRAN-START-TIME
061900             MOVE 'Y' TO WS-FOUND-SW
062000     END-SEARCH.
062100     IF WS-FOUND
062200         MOVE 'Y' TO WS-REJECT-SW
062300         MOVE "*** SLOT ALREADY BOOKED FOR THAT DOCTOR/TIME" TO
062400              ABEND-REASON
062500         MOVE TRAN-DOCTOR-ID TO EXPECTED-VAL
062600         MOVE TRAN-PATIENT-ID TO ACTUAL-VAL
062700         PERFORM 990-WRITE-REJECT-MSG THRU 990-EXIT
062800         ADD 1 TO TRANS-REJECTED.
062900 310-EXIT.
063000     EXIT.
063100
063200 320-CHECK-AVAIL-WINDOW.
063300*  RULE 2 - REQUESTED TIME MUST FALL INSIDE THE DOCTOR'S WINDOW
063400*  11/30/93 RO  DEV-0198 - NOW A CALL TO THE SHARED WINCHECK RTN
063500     MOVE "320-CHECK-AVAIL-WINDOW" TO PARA-NAME.
063600     CALL 'WINCHECK' USING WS-CHK-DOCTOR-ID WS-CHK-WEEKDAY
063700          WS-CHK-TIME WS-INWINDOW WS-SQLCODE-OUT.
063800     IF WS-INWINDOW NOT = 'Y'
063900         MOVE 'Y' TO WS-REJECT-SW
064000         MOVE "*** TIME OUTSIDE DOCTOR WORKING HOURS" TO
064100              ABEND-REASON
064200         MOVE WS-CHK-DOCTOR-ID TO EXPECTED-VAL
064300         MOVE WS-CHK-TIME TO ACTUAL-VAL
064400         PERFORM 990-WRITE-REJECT-MSG THRU 990-EXIT
064500         ADD 1 TO TRANS-REJECTED.
064600 320-EXIT.
064700     EXIT.
064800
064900 400-CANCEL-TRANS.
065000*  RULE 4 - PATIENT CANCEL, ONLY THE OWNING PATIENT MAY CANCEL,
065100*  AND ONLY WHILE THE APPOINTMENT IS STILL UPCOMING
065200     MOVE "400-CANCEL-TRANS" TO PARA-NAME.
065300     MOVE 'N' TO WS-FOUND-SW.
065400     SET APT-IDX TO 1.
065500     SEARCH WS-APT-ENTRY VARYING APT-IDX
065600         AT END
065700             NEXT SENTENCE
065800         WHEN TBP-APT-ID(APT-IDX) = TRAN-APPOINTMENT-ID
065900             MOVE 'Y' TO WS-FOUND-SW
066000     END-SEARCH.
066100     IF NOT WS-FOUND
066200         MOVE "*** CANCEL REJECTED - APPOINTMENT NOT FOUND" TO
066300              ABEND-REASON
066400         MOVE TRAN-APPOINTMENT-ID TO EXPECTED-VAL
066500         PERFORM 990-WRITE-REJECT-MSG THRU 990-EXIT
066600         ADD 1 TO TRANS-REJECTED
066700         GO TO 400-EXIT.
066800
066900     IF TBP-PATIENT-ID(APT-IDX) NOT = TRAN-PATIENT-ID
067000         MOVE "*** CANCEL REJECTED - NOT REQUESTOR'S OWN APPT" TO
067100              ABEND-REASON
067200         PERFORM 990-WRITE-REJECT-MSG THRU 990-EXIT
067300         ADD 1 TO TRANS-REJECTED
067400         GO TO 400-EXIT.
067500
067600     IF TBP-STATUS(APT-IDX) NOT = 'SC'
067700*  RULE 4 - CANCEL ONLY FROM SC; CF NEEDS CLINIC CONTACT, AND
067800*  CO/CP/CD ARE ALREADY FINAL
067900         MOVE "*** CANCEL REJECTED - APPOINTMENT NOT SCHEDULED" TO
068000              ABEND-REASON
068100         PERFORM 990-WRITE-REJECT-MSG THRU 990-EXIT
068200         ADD 1 TO TRANS-REJECTED
068300         GO TO 400-EXIT.
068400
068500     MOVE 'CP' TO TBP-STATUS(APT-IDX).
068600     ADD 1 TO CANCELS-MADE.
068700     MOVE TBP-DOCTOR-ID(APT-IDX) TO HOLD-CANCEL-DOCTOR-ID.
068800     MOVE TBP-DATE(APT-IDX)      TO HOLD-CANCEL-DATE.
068900     MOVE TBP-TIME(APT-IDX)      TO HOLD-CANCEL-TIME.
069000     PERFORM 600-PROMOTE-WAITLIST THRU 600-EXIT.
069100 400-EXIT.
069200     EXIT.
069300
069400 450-RESCHED-TRANS.
069500*  RULE 5 - PATIENT RESCHEDULE TO A NEW DATE/TIME FOR THE SAME
069600*  DOCTOR, SUBJECT TO THE SAME DOUBLE-BOOK AND WINDOW CHECKS
069700     MOVE "450-RESCHED-TRANS" TO PARA-NAME.
069800     MOVE 'N' TO WS-REJECT-SW.
069900     MOVE 'N' TO WS-FOUND-SW.
070000     SET APT-IDX TO 1.
070100     SEARCH WS-APT-ENTRY VARYING APT-IDX
070200         AT END
070300             NEXT SENTENCE
070400         WHEN TBP-APT-ID(APT-IDX) = TRAN-APPOINTMENT-ID
070500             MOVE 'Y' TO WS-FOUND-SW
070600     END-SEARCH.
070700     IF NOT WS-FOUND
070800         MOVE "*** RESCHED REJECTED - APPOINTMENT NOT FOUND" TO
070900              ABEND-REASON
071000         MOVE TRAN-APPOINTMENT-ID TO EXPECTED-VAL
071100         PERFORM 990-WRITE-REJECT-MSG THRU 990-EXIT
071200         ADD 1 TO TRANS-REJECTED
071300         GO TO 450-EXIT.
071400
071500     IF TBP-PATIENT-ID(APT-IDX) NOT = TRAN-PATIENT-ID
071600         MOVE "*** RESCHED REJECTED - NOT REQUESTOR'S APPT" TO
071700              ABEND-REASON
071800         PERFORM 990-WRITE-REJECT-MSG THRU 990-EXIT
071900         ADD 1 TO TRANS-REJECTED
072000         GO TO 450-EXIT.
072100
072200     IF TBP-STATUS(APT-IDX) = 'CO' OR 'CF'
072300*  RULE 5 - RESCHED REJECTED ONLY FROM CO OR CF
072400         MOVE "*** RESCHED REJECTED - STATUS COMPLETE/CONFIRMED" TO
072500              ABEND-REASON
072600         PERFORM 990-WRITE-REJECT-MSG THRU 990-EXIT
072700         ADD 1 TO TRANS-REJECTED
072800         GO TO 450-EXIT.
072900
073000     MOVE 'N' TO WS-FOUND-SW.
073100     SET APT-IDX2 TO 1.
073200     SEARCH WS-APT-ENTRY VARYING APT-IDX2
073300         AT END
073400             NEXT SENTENCE
073500         WHEN APT-IDX2 NOT = APT-IDX
073600          AND TBP-DOCTOR-ID(APT-IDX2) = TBP-DOCTOR-ID(APT-IDX)
073700          AND TBP-DATE(APT-IDX2)      = TRAN-DATE
073800          AND TBP-TIME(APT-IDX2)      = TRAN-START-TIME
073900             MOVE 'Y' TO WS-FOUND-SW
074000     END-SEARCH.
074100     IF WS-FOUND
074200         MOVE "*** RESCHED REJECTED - NEW SLOT ALREADY BOOKED" TO
074300              ABEND-REASON
074400         PERFORM 990-WRITE-REJECT-MSG THRU 990-EXIT
074500         ADD 1 TO TRANS-REJECTED
074600         GO TO 450-EXIT.
074700
074800     MOVE TBP-DOCTOR-ID(APT-IDX) TO WS-CHK-DOCTOR-ID.
074900     MOVE TRAN-DAY-OF-WEEK TO WS-CHK-WEEKDAY.
075000     MOVE TRAN-START-TIME TO WS-CHK-TIME.
075100     PERFORM 320-CHECK-AVAIL-WINDOW THRU 320-EXIT.
075200     IF WS-REJECTED
075300         GO TO 450-EXIT.
075400
075500     MOVE TRAN-DATE TO TBP-DATE(APT-IDX).
075600     MOVE TRAN-START-TIME TO TBP-TIME(APT-IDX).
075700     ADD 1 TO RESCHEDS-MADE.
075800 450-EXIT.
075900     EXIT.
076000
076100 600-PROMOTE-WAITLIST.
076200*  RULE 6 - WHEN A SLOT IS FREED BY CANCELLATION, PROMOTE THE
076300*  OLDEST WAITING PATIENT FOR THAT DOCTOR/DATE, IF ANY
076400     MOVE "600-PROMOTE-WAITLIST" TO PARA-NAME.
076500     PERFORM 650-LIST-WAITLIST THRU 650-EXIT.
076600     IF WS-FOUND
076700         IF WS-APT-COUNT >= 8999
076800             MOVE "APPOINTMENT TABLE FULL" TO ABEND-REASON
076900             GO TO 1000-ABEND-RTN
077000         ELSE
077100             ADD 1 TO WS-APT-COUNT
077200             SET APT-IDX TO WS-APT-COUNT
077300             ADD 1 TO WS-NEXT-APT-ID
077400             MOVE WS-NEXT-APT-ID          TO TBP-APT-ID(APT-IDX)
077500             MOVE TBW-PATIENT-ID(WTL-IDX) TO
077600                  TBP-PATIENT-ID(APT-IDX)
077700             MOVE HOLD-CANCEL-DOCTOR-ID   TO
077800                  TBP-DOCTOR-ID(APT-IDX)
077900             MOVE HOLD-CANCEL-DATE        TO TBP-DATE(APT-IDX)
078000             MOVE HOLD-CANCEL-TIME        TO TBP-TIME(APT-IDX)
078100             MOVE 'SC'                    TO TBP-STATUS(APT-IDX)
078200             MOVE TRAN-CREATED-TS         TO
078300                  TBP-CREATED-TS(APT-IDX)
078400             MOVE 'Y'                     TO TBW-DELETED(WTL-IDX)
078500             ADD 1 TO PROMOTIONS-MADE.
078600 600-EXIT.
078700     EXIT.
078800
078900 650-LIST-WAITLIST.
079000*  RULE 6 - FINDS THE NOT-YET-DELETED WAITLIST ENTRY FOR
079100*  HOLD-CANCEL-DOCTOR-ID / HOLD-CANCEL-DATE WITH THE EARLIEST
079200*  CREATED TIMESTAMP (FIFO BY REQUEST TIME)
079300     MOVE "650-LIST-WAITLIST" TO PARA-NAME.
079400     MOVE 'N' TO WS-FOUND-SW.
079500     MOVE 999999999999 TO WS-MIN-TS.
079600     PERFORM 651-SCAN-WAITLIST-ROW THRU 651-EXIT
079700         VARYING WTL-IDX2 FROM 1 BY 1
079800         UNTIL WTL-IDX2 > WS-WAIT-COUNT.
079900 650-EXIT.
080000     EXIT.
080100
080200 651-SCAN-WAITLIST-ROW.
080300     IF TBW-DOCTOR-ID(WTL-IDX2)   = HOLD-CANCEL-DOCTOR-ID
080400      AND TBW-PREF-DATE(WTL-IDX2) = HOLD-CANCEL-DATE
080500      AND NOT TBW-IS-DELETED(WTL-IDX2)
080600      AND TBW-CREATED-TS(WTL-IDX2) < WS-MIN-TS
080700         MOVE TBW-CREATED-TS(WTL-IDX2) TO WS-MIN-TS
080800         SET WTL-IDX TO WTL-IDX2
080900         MOVE 'Y' TO WS-FOUND-SW.
081000 651-EXIT.
081100     EXIT.
081200
081300 700-WAITLIST-JOIN.
081400*  RULE 6 - PATIENT ASKS TO BE WAITLISTED FOR A DOCTOR/DATE
081500     MOVE "700-WAITLIST-JOIN" TO PARA-NAME.
081600     MOVE TRAN-PATIENT-ID TO WS-LOOKUP-ID.
081700     PERFORM 090-FIND-USER-BY-ID THRU 090-EXIT.
081800     IF NOT WS-FOUND
081900         MOVE "*** WAITLIST JOIN REJECTED - PATIENT NOT FOUND" TO
082000              ABEND-REASON
082100         PERFORM 990-WRITE-REJECT-MSG THRU 990-EXIT
082200         ADD 1 TO TRANS-REJECTED
082300         GO TO 700-EXIT.
082400
082500     MOVE TRAN-DOCTOR-ID TO WS-LOOKUP-ID.
082600     PERFORM 090-FIND-USER-BY-ID THRU 090-EXIT.
082700     IF NOT WS-FOUND
082800         MOVE "*** WAITLIST JOIN REJECTED - DOCTOR NOT FOUND" TO
082900              ABEND-REASON
083000         PERFORM 990-WRITE-REJECT-MSG THRU 990-EXIT
083100         ADD 1 TO TRANS-REJECTED
083200         GO TO 700-EXIT.
083300
083400     IF WS-WAIT-COUNT >= 1999
083500         MOVE "WAITLIST TABLE FULL" TO ABEND-REASON
083600         GO TO 1000-ABEND-RTN.
083700     ADD 1 TO WS-WAIT-COUNT.
083800     SET WTL-IDX TO WS-WAIT-COUNT.
083900     ADD 1 TO WS-NEXT-WTL-ID.
084000     MOVE WS-NEXT-WTL-ID            TO TBW-WTL-ID(WTL-IDX).
084100     MOVE TRAN-PATIENT-ID           TO TBW-PATIENT-ID(WTL-IDX).
084200     MOVE TRAN-DOCTOR-ID            TO TBW-DOCTOR-ID(WTL-IDX).
084300     MOVE TRAN-DATE                 TO TBW-PREF-DATE(WTL-IDX).
084400     MOVE TRAN-CREATED-TS           TO TBW-CREATED-TS(WTL-IDX).
084500     MOVE 'N'                       TO TBW-DELETED(WTL-IDX).
084600     ADD 1 TO WAITJOINS-MADE.
084700 700-EXIT.
084800     EXIT.
084900
085000 750-WAITLIST-NOTIFY.
085100*  RULE 6 - A DOCTOR/ADMIN MANUALLY NOTIFIES ONE WAITLISTED
085200*  PATIENT THAT A SLOT HAS OPENED, REMOVING THE ENTRY
085300     MOVE "750-WAITLIST-NOTIFY" TO PARA-NAME.
085400     MOVE 'N' TO WS-FOUND-SW.
085500     SET WTL-IDX TO 1.
085600     SEARCH WS-WAIT-ENTRY VARYING WTL-IDX
085700         AT END
085800             NEXT SENTENCE
085900         WHEN TBW-WTL-ID(WTL-IDX) = TRAN-WAITLIST-ID
086000             MOVE 'Y' TO WS-FOUND-SW
086100     END-SEARCH.
086200     IF NOT WS-FOUND
086300         MOVE "*** WAITLIST NOTIFY REJECTED - ENTRY NOT FOUND" TO
086400              ABEND-REASON
086500         PERFORM 990-WRITE-REJECT-MSG THRU 990-EXIT
086600         ADD 1 TO TRANS-REJECTED
086700         GO TO 750-EXIT.
086800
086900     IF TBW-DOCTOR-ID(WTL-IDX) NOT = TRAN-DOCTOR-ID
087000         MOVE "*** WAITLIST NOTIFY REJECTED - WRONG DOCTOR" TO
087100              ABEND-REASON
087200         PERFORM 990-WRITE-REJECT-MSG THRU 990-EXIT
087300         ADD 1 TO TRANS-REJECTED
087400         GO TO 750-EXIT.
087500
087600     MOVE 'Y' TO TBW-DELETED(WTL-IDX).
087700     MOVE "*** WAITLIST NOTIFICATION SENT TO PATIENT" TO
087800          ABEND-REASON.
087900     MOVE TBW-PATIENT-ID(WTL-IDX) TO EXPECTED-VAL.
088000     MOVE TBW-WTL-ID(WTL-IDX) TO ACTUAL-VAL.
088100     PERFORM 990-WRITE-REJECT-MSG THRU 990-EXIT.
088200     ADD 1 TO WAITNOTIFYS-MADE.
088300 750-EXIT.
088400     EXIT.
088500
088600 800-SELECT-REMINDERS.
088700*  RULE 7 - ONE REMINDER LINE PER SCHEDULED APPOINTMENT FALLING
088800*  ON PROCESSING-DATE PLUS ONE DAY
088900*  09/14/07 PK  DEV-0401 - INITIAL CODING OF THIS PARAGRAPH
089000     MOVE "800-SELECT-REMINDERS" TO PARA-NAME.
089100     PERFORM 810-CHECK-APT-FOR-REMIND THRU 810-EXIT
089200         VARYING APT-IDX FROM 1 BY 1
089300         UNTIL APT-IDX > WS-APT-COUNT.
089400 800-EXIT.
089500     EXIT.
089600
089700 810-CHECK-APT-FOR-REMIND.
089800     IF TBP-STATUS(APT-IDX) = 'SC'
089900      AND TBP-DATE(APT-IDX) = WS-TOMORROW-DATE-8-X
090000         PERFORM 820-WRITE-REMINDER THRU 820-EXIT.
090100 810-EXIT.
090200     EXIT.
090300
090400 820-WRITE-REMINDER.
090500     INITIALIZE WS-REMIND-REC.
090600     MOVE TBP-APT-ID(APT-IDX)       TO RMD-APT-ID.
090700     MOVE TBP-DATE(APT-IDX)         TO RMD-DATE.
090800     MOVE TBP-TIME(APT-IDX)         TO RMD-TIME.
090900
091000     MOVE TBP-PATIENT-ID(APT-IDX) TO WS-LOOKUP-ID.
091100     PERFORM 090-FIND-USER-BY-ID THRU 090-EXIT.
091200     IF WS-FOUND
091300         MOVE TBU-FULL-NAME(USR-IDX) TO RMD-PATIENT-NAME.
091400
091500     MOVE TBP-DOCTOR-ID(APT-IDX) TO WS-LOOKUP-ID.
091600     PERFORM 090-FIND-USER-BY-ID THRU 090-EXIT.
091700     IF WS-FOUND
091800         MOVE TBU-FULL-NAME(USR-IDX) TO RMD-DOCTOR-NAME
091900         IF TBU-LOCATION(USR-IDX) = SPACES
092000             MOVE "HOSPITAL MAIN CAMPUS" TO RMD-LOCATION
092100         ELSE
092200             MOVE TBU-LOCATION(USR-IDX) TO RMD-LOCATION.
092300
092400     WRITE RMDOUT-REC FROM WS-REMIND-REC.
092500     ADD 1 TO REMINDERS-SENT.
092600 820-EXIT.
092700     EXIT.
092800
092900 990-WRITE-REJECT-MSG.
093000     WRITE SYSOUT-REC FROM ABEND-REC.
093100 990-EXIT.
093200     EXIT.
093300
093400 900-CLEANUP.
093500     MOVE "900-CLEANUP" TO PARA-NAME.
093600     PERFORM 850-WRITE-APT-TABLE THRU 850-EXIT.
093700     PERFORM 860-WRITE-WAIT-TABLE THRU 860-EXIT.
093800     PERFORM 970-CLOSE-FILES THRU 970-EXIT.
093900     DISPLAY "TRANSACTIONS READ .... " TRANS-PROCESSED.
094000     DISPLAY "TRANSACTIONS REJECTED  " TRANS-REJECTED.
094100     DISPLAY "BOOKINGS MADE ........ " BOOKINGS-MADE.
094200     DISPLAY "CANCELS MADE ......... " CANCELS-MADE.
094300     DISPLAY "RESCHEDULES MADE ..... " RESCHEDS-MADE.
094400     DISPLAY "WAITLIST PROMOTIONS .. " PROMOTIONS-MADE.
094500     DISPLAY "WAITLIST JOINS ....... " WAITJOINS-MADE.
094600     DISPLAY "WAITLIST NOTIFIES .... " WAITNOTIFYS-MADE.
094700     DISPLAY "REMINDERS WRITTEN .... " REMINDERS-SENT.
094800     DISPLAY "APPOINTMENTS WRITTEN . " RECORDS-WRITTEN.
094900     DISPLAY "******** NORMAL END OF JOB APTUPDT ********".
095000 900-EXIT.
095100     EXIT.
095200
095300 850-WRITE-APT-TABLE.
095400     PERFORM 855-WRITE-APT-ROW THRU 855-EXIT
095500         VARYING APT-IDX FROM 1 BY 1
095600         UNTIL APT-IDX > WS-APT-COUNT.
095700 850-EXIT.
095800     EXIT.
095900
096000 855-WRITE-APT-ROW.
096100     INITIALIZE APT-REC.
096200     MOVE TBP-APT-ID(APT-IDX)       TO APT-ID.
096300     MOVE TBP-PATIENT-ID(APT-IDX)   TO APT-PATIENT-ID.
096400     MOVE TBP-DOCTOR-ID(APT-IDX)    TO APT-DOCTOR-ID.
096500     MOVE TBP-DATE(APT-IDX)         TO APT-DATE.
096600     MOVE TBP-TIME(APT-IDX)         TO APT-TIME.
096700     MOVE TBP-STATUS(APT-IDX)       TO APT-STATUS.
096800     MOVE TBP-CREATED-TS(APT-IDX)   TO APT-CREATED-TS.
096900     WRITE APTOUT-REC FROM APT-REC.
097000     ADD 1 TO RECORDS-WRITTEN.
097100 855-EXIT.
097200     EXIT.
097300
097400 860-WRITE-WAIT-TABLE.
097500     PERFORM 865-WRITE-WAIT-ROW THRU 865-EXIT
097600         VARYING WTL-IDX FROM 1 BY 1
097700         UNTIL WTL-IDX > WS-WAIT-COUNT.
097800 860-EXIT.
097900     EXIT.
098000
098100 865-WRITE-WAIT-ROW.
098200     IF NOT TBW-IS-DELETED(WTL-IDX)
098300         INITIALIZE WAIT-REC
098400         MOVE TBW-WTL-ID(WTL-IDX)       TO WTL-ID
098500         MOVE TBW-PATIENT-ID(WTL-IDX)   TO WTL-PATIENT-ID
098600         MOVE TBW-DOCTOR-ID(WTL-IDX)    TO WTL-DOCTOR-ID
098700         MOVE TBW-PREF-DATE(WTL-IDX)    TO WTL-PREF-DATE
098800         MOVE TBW-CREATED-TS(WTL-IDX)   TO WTL-CREATED-TS
098900         WRITE WAITOUT-REC FROM WAIT-REC.
099000 865-EXIT.
099100     EXIT.
099200
099300 970-CLOSE-FILES.
099400     CLOSE TRANIN  USERIN  AVAILIN  APTIN  APTOUT
099500           WAITIN  WAITOUT  RMDOUT  SYSOUT.
099600 970-EXIT.
099700     EXIT.
099800
099900 1000-ABEND-RTN.
100000     WRITE SYSOUT-REC FROM ABEND-REC.
100100     PERFORM 970-CLOSE-FILES THRU 970-EXIT.
100200     DISPLAY "*** ABNORMAL END OF JOB APTUPDT ***" UPON CONSOLE.
100300     DIVIDE ZERO-VAL INTO ONE-VAL.
