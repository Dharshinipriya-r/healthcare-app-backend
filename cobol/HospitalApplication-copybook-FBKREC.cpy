000100******************************************************************
000200* FBKREC   -  PATIENT FEEDBACK RECORD                            *
000300*             WRITTEN BY FBKEDIT, READ BY FBKSTAT AND BY BATRPT  *
000400*             FOR THE LOW-RATING ALERT SECTION OF THE REPORT     *
000500******************************************************************
000600 01  FBK-REC.
000700     05  FBK-ID                     PIC 9(09).
000800     05  FBK-APPOINTMENT-ID         PIC 9(09).
000900     05  FBK-PATIENT-ID             PIC 9(09).
001000     05  FBK-DOCTOR-ID              PIC 9(09).
001100     05  FBK-RATING                 PIC 9(01).
001200         88  FBK-LOW-RATING              VALUES 1 2.
001300         88  FBK-HIGH-RATING             VALUES 4 5.
001400         88  FBK-RATING-VALID            VALUES 1 THRU 5.
001500     05  FBK-WOULD-RECOMMEND        PIC X(01).
001600         88  FBK-RECOMMEND-YES           VALUE 'Y'.
001700         88  FBK-RECOMMEND-NO            VALUE 'N'.
001800         88  FBK-RECOMMEND-NEUTRAL       VALUE SPACE.
001900     05  FBK-CATEGORY               PIC X(02).
002000         88  FBK-CAT-MEDICAL-CARE        VALUE 'MC'.
002100         88  FBK-CAT-COMMUNICATION       VALUE 'CM'.
002200         88  FBK-CAT-FACILITY            VALUE 'FC'.
002300         88  FBK-CAT-STAFF-SERVICE       VALUE 'SS'.
002400         88  FBK-CAT-APPT-PROCESS        VALUE 'AP'.
002500         88  FBK-CAT-OVERALL             VALUE 'OE'.
002600     05  FBK-IS-REVIEWED            PIC X(01).
002700         88  FBK-REVIEWED                VALUE 'Y'.
002800     05  FBK-CREATED-TS             PIC 9(12).
002810     05  FBK-CREATED-TS-PARTS REDEFINES FBK-CREATED-TS.
002820         10  FBK-CR-DATE-PART       PIC 9(08).
002830         10  FBK-CR-TIME-PART       PIC 9(04).
002900     05  FILLER                     PIC X(03).
