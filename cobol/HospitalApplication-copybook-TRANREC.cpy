000100******************************************************************
000200* TRANREC  -  APPOINTMENT TRANSACTION INPUT RECORD               *
000300*             ONE RECORD PER REQUEST, READ BY APTUPDT AND BY     *
000400*             DRMGMT.  TRAN-TYPE TELLS A STEP WHICH RECORDS ARE  *
000500*             ITS OWN -- A STEP SKIPS ANY TYPE IT DOES NOT OWN   *
000600*             THE SAME WAY PATLIST SKIPS TREATMENT RECS THAT DO  *
000700*             NOT MATCH THE CURRENT PATIENT KEY                  *
000800*                                                                *
000900*             TRAN-TYPE VALUES                                  *
001000*               BK = BOOK APPOINTMENT        (APTUPDT)          *
001100*               PC = PATIENT CANCEL           (APTUPDT)          *
001200*               PR = PATIENT RESCHEDULE       (APTUPDT)          *
001300*               WJ = WAITLIST JOIN            (APTUPDT)          *
001400*               WN = WAITLIST NOTIFY          (APTUPDT)          *
001500*               DS = DOCTOR STATUS UPDATE     (DRMGMT)           *
001600*               DR = DOCTOR RESCHEDULE        (DRMGMT)           *
001700*               CN = CONSULTATION NOTE        (DRMGMT)           *
001800*               SA = SET AVAILABILITY RULE    (DRMGMT)           *
001900******************************************************************
002000 01  TRAN-REC.
002100     05  TRAN-TYPE                  PIC X(02).
002200         88  TRAN-IS-BOOK                VALUE 'BK'.
002300         88  TRAN-IS-PAT-CANCEL           VALUE 'PC'.
002400         88  TRAN-IS-PAT-RESCHED          VALUE 'PR'.
002500         88  TRAN-IS-WAIT-JOIN            VALUE 'WJ'.
002600         88  TRAN-IS-WAIT-NOTIFY          VALUE 'WN'.
002700         88  TRAN-IS-DR-STATUS            VALUE 'DS'.
002800         88  TRAN-IS-DR-RESCHED           VALUE 'DR'.
002900         88  TRAN-IS-CONSULT-NOTE         VALUE 'CN'.
003000         88  TRAN-IS-SET-AVAIL            VALUE 'SA'.
003100     05  TRAN-APPOINTMENT-ID        PIC 9(09).
003200     05  TRAN-WAITLIST-ID           PIC 9(09).
003300     05  TRAN-PATIENT-ID            PIC 9(09).
003400     05  TRAN-DOCTOR-ID             PIC 9(09).
003500     05  TRAN-DATE                  PIC 9(08).
003600     05  TRAN-DATE-PARTS REDEFINES TRAN-DATE.
003700         10  TRAN-DATE-CCYY         PIC 9(04).
003800         10  TRAN-DATE-MM           PIC 9(02).
003900         10  TRAN-DATE-DD           PIC 9(02).
004000     05  TRAN-START-TIME            PIC 9(04).
004100     05  TRAN-END-TIME              PIC 9(04).
004200     05  TRAN-DAY-OF-WEEK           PIC 9(01).
004300     05  TRAN-SLOT-DURATION         PIC 9(03).
004400     05  TRAN-NEW-STATUS            PIC X(02).
004500     05  TRAN-CREATED-TS            PIC 9(12).
004600     05  TRAN-CREATED-TS-PARTS REDEFINES TRAN-CREATED-TS.
004700         10  TRAN-CR-DATE-PART      PIC 9(08).
004800         10  TRAN-CR-TIME-PART      PIC 9(04).
004900     05  TRAN-NOTE-DATA.
005000         10  TRAN-DIAGNOSIS         PIC X(60).
005100         10  TRAN-PRESCRIPTION      PIC X(60).
005200         10  TRAN-REMARKS           PIC X(60).
005300     05  TRAN-NOTE-REDEF REDEFINES TRAN-NOTE-DATA.
005400         10  TRAN-NOTE-ALL          PIC X(180).
005500     05  FILLER                     PIC X(01).
