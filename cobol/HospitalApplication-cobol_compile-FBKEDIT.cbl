000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  FBKEDIT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 01/23/88.
000600 DATE-COMPILED. 01/23/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE RAW PATIENT-FEEDBACK SUBMISSION
001300*          FILE BUILT BY THE PATIENT PORTAL AGAINST THE
001400*          APPOINTMENT MASTER, ASSIGNS THE PERMANENT FEEDBACK-ID
001500*          AND WRITES THE ACCEPTED FEEDBACK RECORDS ON FOR
001600*          FBKSTAT AND THE BATCH REPORT TO PICK UP.
001700*
001800*          REJECTED SUBMISSIONS ARE COUNTED AND LOGGED TO SYSOUT.
001900*          A LOW-RATING SUBMISSION (1 OR 2) IS ALSO COPIED TO THE
002000*          LOWRATE-WORK FILE SO THE BATCH REPORT CAN PRINT THE
002100*          LOW-RATING ALERT SECTION WITHOUT RE-READING FEEDBACK
002200*          AND THE USER MASTER A SECOND TIME.
002300*
002400******************************************************************
002500*
002600*    CHANGE LOG.
002700*
002800*    01/23/88  JS  DEV-0112  INITIAL CODING - FEEDBACK EDIT STEP
002900*                            FOR THE NEW PATIENT-FEEDBACK SUBSYSTEM
003000*    06/14/88  JS  DEV-0119  ADDED DUPLICATE-SUBMISSION CHECK PER
003100*                            CLINIC-OPS REQUEST (ONE REVIEW PER
003200*                            APPOINTMENT)
003300*    03/02/90  RT  DEV-0151  ADDED 30-DAY SUBMISSION WINDOW EDIT,
003400*                            RULE FROM PATIENT RELATIONS
003500*    11/19/91  RT  DEV-0163  LOW-RATING ALERTS NOW WRITTEN TO A
003600*                            SEPARATE WORK FILE FOR THE REPORT
003700*                            STEP INSTEAD OF BEING PRINTED HERE
003800*    08/03/93  DM  DEV-0184  PULLED THE AGE-OF-APPOINTMENT MATH
003900*                            OUT TO ITS OWN PARAGRAPH - TOO MANY
004000*                            SHOPS ASKING HOW THE DIFF IS COMPUTED
004100*    01/06/99  SF  Y2K-0021  Y2K REVIEW - SERIAL-DAY ARITHMETIC IS
004200*                            FULL CCYY THROUGHOUT, NO CHANGE
004300*                            REQUIRED. SIGNED OFF SF/TGD
004400*    07/22/02  KL  DEV-0299  REJECT MESSAGE NOW SHOWS THE PATIENT
004500*                            AND APPOINTMENT ID, OPS WAS HAVING TO
004600*                            OPEN THE INPUT FILE TO FIND THE ROW
004700*    02/12/08  PK  DEV-0407  NEW PROGRAM FBKEDIT REPLACES THE OLD
004800*                            CHARGES-EDIT STEP IN THIS POSITION OF
004900*                            THE JOB STREAM - RECORD LAYOUTS AND
005000*                            EDIT RULES ARE FOR PATIENT FEEDBACK,
005100*                            NOT DAILY ROOM CHARGES
005200*
005300******************************************************************
005400
005500         INPUT FILE              -   FEEDBACK SUBMISSIONS (RAW)
005600
005700         INPUT FILE              -   APPOINTMENTS MASTER
005800
005900         OUTPUT FILE PRODUCED    -   FEEDBACK (ACCEPTED, WITH ID)
006000
006100         OUTPUT FILE PRODUCED    -   LOWRATE-WORK (RATING 1 OR 2)
006200
006300         DUMP FILE               -   SYSOUT
006400
006500******************************************************************
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER. IBM-390.
006900 OBJECT-COMPUTER. IBM-390.
007000 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT SYSOUT
007400     ASSIGN TO UT-S-SYSOUT
007500       ORGANIZATION IS SEQUENTIAL.
007600
007700     SELECT FEEDIN
007800     ASSIGN TO UT-S-FEEDIN
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS IFCODE.
008100
008200     SELECT APTIN
008300     ASSIGN TO UT-S-APTIN
008400       ACCESS MODE IS SEQUENTIAL
008500       FILE STATUS IS PFCODE.
008600
008700     SELECT FEEDOUT
008800     ASSIGN TO UT-S-FEEDOUT
008900       ACCESS MODE IS SEQUENTIAL
009000       FILE STATUS IS OFCODE.
009100
009200     SELECT LOWOUT
009300     ASSIGN TO UT-S-LOWOUT
009400       ACCESS MODE IS SEQUENTIAL
009500       FILE STATUS IS LFCODE.
009600
009700 DATA DIVISION.
009800 FILE SECTION.
009900 FD  SYSOUT
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 130 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS SYSOUT-REC.
010500 01  SYSOUT-REC  PIC X(130).
010600
010700****** RAW FEEDBACK SUBMISSIONS, ONE PER PATIENT REVIEW, BEFORE
010800****** THE PERMANENT FEEDBACK-ID HAS BEEN ASSIGNED
010900 FD  FEEDIN
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 56 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS FBK-REC.
011500 COPY FBKREC.
011600
011700****** APPOINTMENT MASTER - READ ONLY, USED TO VALIDATE THE
011800****** APPOINTMENT BEING REVIEWED
011900 FD  APTIN
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD
012200     RECORD CONTAINS 56 CHARACTERS
012300     BLOCK CONTAINS 0 RECORDS
012400     DATA RECORD IS APT-REC.
012500 COPY APTREC.
012600
012700****** ACCEPTED FEEDBACK, ID ASSIGNED, FED TO FBKSTAT AND BATRPT
012800 FD  FEEDOUT
012900     RECORDING MODE IS F
013000     LABEL RECORDS ARE STANDARD
013100     RECORD CONTAINS 56 CHARACTERS
013200     BLOCK CONTAINS 0 RECORDS
013300     DATA RECORD IS WS-FEEDOUT-REC.
013400 01  WS-FEEDOUT-REC              PIC X(56).
013500
013600****** LOW-RATING ALERT WORK FILE, ONE ROW PER RATING OF 1 OR 2,
013700****** PICKED UP BY THE REPORT STEP'S LOW-RATING SECTION
013800 FD  LOWOUT
013900     RECORDING MODE IS F
014000     LABEL RECORDS ARE STANDARD
014100     RECORD CONTAINS 73 CHARACTERS
014200     BLOCK CONTAINS 0 RECORDS
014300     DATA RECORD IS LOW-REC.
014400 01  LOW-REC.
014500     05  LOW-DOCTOR-NAME             PIC X(30).
014600     05  LOW-RATING                  PIC 9(01).
014700     05  LOW-PATIENT-NAME            PIC X(30).
014800     05  FILLER                      PIC X(12).
014900
015000 WORKING-STORAGE SECTION.
015100
015200 01  FILE-STATUS-CODES.
015300     05  IFCODE                  PIC X(2).
015400         88 IFCODE-OK     VALUE "00".
015500         88 IFCODE-EOF    VALUE "10".
015600     05  PFCODE                  PIC X(2).
015700         88 PFCODE-OK     VALUE "00".
015800         88 PFCODE-EOF    VALUE "10".
015900     05  OFCODE                  PIC X(2).
016000         88 OFCODE-OK     VALUE "00".
016100     05  LFCODE                  PIC X(2).
016200         88 LFCODE-OK     VALUE "00".
016300
016400 01  FLAGS-AND-SWITCHES.
016500     05  MORE-FEEDIN-SW          PIC X(01) VALUE "Y".
016600         88  NO-MORE-FEEDIN            VALUE "N".
016700     05  ERROR-FOUND-SW          PIC X(01) VALUE "N".
016800         88  RECORD-ERROR-FOUND        VALUE "Y".
016900         88  VALID-RECORD              VALUE "N".
017000     05  WS-FOUND-SW             PIC X(01).
017100         88  WS-APT-FOUND              VALUE "Y".
017200
017300 01  COUNTERS-AND-ACCUMULATORS.
017400     05  RECORDS-READ            PIC 9(07) COMP.
017500     05  FEEDBACK-ACCEPTED       PIC 9(07) COMP.
017600     05  FEEDBACK-REJECTED       PIC 9(07) COMP.
017700     05  LOW-RATING-ALERTS       PIC 9(07) COMP.
017800     05  WS-APT-COUNT            PIC 9(05) COMP.
017900     05  WS-SEEN-COUNT           PIC 9(05) COMP.
018000     05  WS-NEXT-FBK-ID          PIC 9(09) COMP.
018100
018200 01  MISC-WS-FLDS.
018300     05  WS-NOTE-LEN             PIC 9(04) COMP.
018400     05  WS-DAYS-DIFF            PIC S9(07) COMP.
018500
018600 01  WS-ACCEPT-DATE              PIC 9(06).
018700 01  WS-ACCEPT-DATE-ALT REDEFINES WS-ACCEPT-DATE.
018800     05  WS-AD-YY                PIC 9(02).
018900     05  WS-AD-MM                PIC 9(02).
019000     05  WS-AD-DD                PIC 9(02).
019100 01  WS-CENTURY                  PIC 9(02).
019200
019300 01  WS-CURTIME                  PIC 9(08).
019400 01  WS-CURTIME-ALT REDEFINES WS-CURTIME.
019500     05  WS-CT-HH                PIC 9(02).
019600     05  WS-CT-MM                PIC 9(02).
019700     05  WS-CT-SS                PIC 9(02).
019800     05  WS-CT-HH2               PIC 9(02).
019900
020000 01  WS-SUBMIT-TS                PIC 9(12).
020100 01  WS-SUBMIT-TS-ALT REDEFINES WS-SUBMIT-TS.
020200     05  WS-SB-DATE              PIC 9(08).
020300     05  WS-SB-DATE-PARTS REDEFINES WS-SB-DATE.
020400         10  WS-SB-CCYY          PIC 9(04).
020500         10  WS-SB-MM            PIC 9(02).
020600         10  WS-SB-DD            PIC 9(02).
020700     05  WS-SB-TIME              PIC 9(04).
020800
020900****** DAYS-FROM-CIVIL ENGINE - CONVERTS A CCYY/MM/DD DATE TO A
021000****** DAY-SERIAL NUMBER SO THE 30-DAY SUBMISSION WINDOW CAN BE
021100****** CHECKED WITH A STRAIGHT SUBTRACTION. NO EPOCH OFFSET IS
021200****** APPLIED SINCE ONLY A DIFFERENCE OF TWO SERIALS IS EVER
021300****** USED. SEE 470-CALC-SERIAL-DAY.
021400 01  WS-SERIAL-WORK.
021500     05  WS-SV-Y                 PIC S9(05) COMP.
021600     05  WS-SV-M                 PIC S9(05) COMP.
021700     05  WS-SV-D                 PIC S9(05) COMP.
021800     05  WS-SV-YADJ              PIC S9(07) COMP.
021900     05  WS-SV-MADJ              PIC S9(05) COMP.
022000     05  WS-SV-ERA               PIC S9(07) COMP.
022100     05  WS-SV-YOE                PIC S9(07) COMP.
022200     05  WS-SV-DOY                PIC S9(07) COMP.
022300     05  WS-SV-DOE                PIC S9(09) COMP.
022400     05  WS-SV-Q4                 PIC S9(07) COMP.
022500     05  WS-SV-Q100               PIC S9(07) COMP.
022600     05  WS-SV-TERM               PIC S9(09) COMP.
022700 01  WS-SERIAL-DAYS               PIC S9(09) COMP.
022800 01  WS-SERIAL-APT-DATE           PIC S9(09) COMP.
022900 01  WS-SERIAL-SUBMIT-DATE        PIC S9(09) COMP.
023000 01  WS-DIV-WORK.
023100     05  WS-DIV-QUOT              PIC S9(09) COMP.
023200     05  WS-DIV-REM               PIC S9(09) COMP.
023300
023400 01  WS-PGM-ID-AREA               PIC X(08) VALUE SPACES.
023500 01  WS-PGM-ID-ALT REDEFINES WS-PGM-ID-AREA.
023600     05  WS-PGM-ID                PIC X(08) VALUE "FBKEDIT".
023700
023800 01  WS-APT-TABLE.
023900     05  WS-APT-ROW OCCURS 9000 TIMES
024000             INDEXED BY APT-IDX.
024100         10  TBP-APT-ID           PIC 9(09).
024200         10  TBP-PATIENT-ID       PIC 9(09).
024300         10  TBP-DOCTOR-ID        PIC 9(09).
024400         10  TBP-DATE             PIC 9(08).
024500         10  TBP-DATE-PARTS REDEFINES TBP-DATE.
024600             15  TBP-DATE-CCYY    PIC 9(04).
024700             15  TBP-DATE-MM      PIC 9(02).
024800             15  TBP-DATE-DD      PIC 9(02).
024900         10  TBP-DOCTOR-NAME      PIC X(30).
025000         10  TBP-PATIENT-NAME     PIC X(30).
025100         10  TBP-STATUS           PIC X(02).
025200             88  TBP-COMPLETED        VALUE "CO".
025300         10  FILLER               PIC X(06).
025400
025500 01  WS-SEEN-TABLE.
025600     05  WS-SEEN-ROW OCCURS 9000 TIMES
025700             INDEXED BY SEEN-IDX.
025800         10  TBS-APPOINTMENT-ID   PIC 9(09).
025900
026000 COPY ABENDREC.
026100
026200 PROCEDURE DIVISION.
026300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
026400     PERFORM 100-MAINLINE THRU 100-EXIT
026500             UNTIL NO-MORE-FEEDIN.
026600     PERFORM 900-CLEANUP THRU 900-EXIT.
026700     MOVE +0 TO RETURN-CODE.
026800     GOBACK.
026900
027000 000-HOUSEKEEPING.
027100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
027200     DISPLAY "******** BEGIN JOB FBKEDIT ********".
027300     ACCEPT WS-ACCEPT-DATE FROM DATE.
027400     ACCEPT WS-CURTIME FROM TIME.
027500     INITIALIZE COUNTERS-AND-ACCUMULATORS.
027600     MOVE 1 TO WS-NEXT-FBK-ID.
027700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
027800     PERFORM 150-LOAD-APT-TABLE THRU 150-EXIT.
027900     PERFORM 900-READ-FEEDIN THRU 900-EXIT.
028000     IF NO-MORE-FEEDIN
028100         MOVE "EMPTY FEEDBACK INPUT FILE" TO ABEND-REASON
028200         GO TO 1000-ABEND-RTN.
028300 000-EXIT.
028400     EXIT.
028500
028600 100-MAINLINE.
028700     MOVE "100-MAINLINE" TO PARA-NAME.
028800     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
028900
029000     IF RECORD-ERROR-FOUND
029100         ADD +1 TO FEEDBACK-REJECTED
029200         PERFORM 990-WRITE-REJECT-MSG THRU 990-EXIT
029300     ELSE
029400         ADD +1 TO FEEDBACK-ACCEPTED
029500         PERFORM 350-ACCEPT-FEEDBACK THRU 350-EXIT
029600         PERFORM 450-LOW-RATING-CHECK THRU 450-EXIT.
029700     PERFORM 900-READ-FEEDIN THRU 900-EXIT.
029800 100-EXIT.
029900     EXIT.
030000
030100******************************************************************
030200* 300-FIELD-EDITS VALIDATES A RAW SUBMISSION AGAINST RULE 16 -
030300* APPOINTMENT MUST EXIST, MUST BELONG TO THE SUBMITTING PATIENT,
030400* MUST BE COMPLETED, MUST NOT ALREADY HAVE A REVIEW ON FILE THIS
030500* RUN, SUBMISSION MUST BE WITHIN 30 DAYS OF THE APPOINTMENT DATE,
030600* AND THE RATING MUST BE 1 THRU 5.
030700******************************************************************
030800 300-FIELD-EDITS.
030900     MOVE "N" TO ERROR-FOUND-SW.
031000     MOVE "300-FIELD-EDITS" TO PARA-NAME.
031100
031200     IF NOT FBK-RATING-VALID
031300         MOVE "*** INVALID RATING VALUE" TO ABEND-REASON
031400         MOVE "Y" TO ERROR-FOUND-SW
031500         GO TO 300-EXIT.
031600
031700     PERFORM 310-FIND-APPOINTMENT THRU 310-EXIT.
031800     IF NOT WS-APT-FOUND
031900         MOVE "*** APPOINTMENT NOT ON FILE" TO ABEND-REASON
032000         MOVE "Y" TO ERROR-FOUND-SW
032100         GO TO 300-EXIT.
032200
032300     IF TBP-PATIENT-ID(APT-IDX) NOT = FBK-PATIENT-ID
032400         MOVE "*** APPOINTMENT NOT OWNED BY PATIENT" TO
032500              ABEND-REASON
032600         MOVE "Y" TO ERROR-FOUND-SW
032700         GO TO 300-EXIT.
032800
032900     IF NOT TBP-COMPLETED(APT-IDX)
033000         MOVE "*** APPOINTMENT NOT YET COMPLETED" TO ABEND-REASON
033100         MOVE "Y" TO ERROR-FOUND-SW
033200         GO TO 300-EXIT.
033300
033400     PERFORM 320-CHECK-DUPLICATE THRU 320-EXIT.
033500     IF RECORD-ERROR-FOUND
033600         GO TO 300-EXIT.
033700
033800     PERFORM 400-SUBMISSION-WINDOW THRU 400-EXIT.
033900
034000 300-EXIT.
034100     EXIT.
034200
034300 310-FIND-APPOINTMENT.
034400     MOVE "N" TO WS-FOUND-SW.
034500     SEARCH WS-APT-ROW VARYING APT-IDX
034600         AT END
034700             CONTINUE
034800         WHEN TBP-APT-ID(APT-IDX) = FBK-APPOINTMENT-ID
034900             MOVE "Y" TO WS-FOUND-SW.
035000 310-EXIT.
035100     EXIT.
035200
035300 320-CHECK-DUPLICATE.
035400     MOVE "320-CHECK-DUPLICATE" TO PARA-NAME.
035500     SEARCH WS-SEEN-ROW VARYING SEEN-IDX
035600         AT END
035700             CONTINUE
035800         WHEN TBS-APPOINTMENT-ID(SEEN-IDX) = FBK-APPOINTMENT-ID
035900             MOVE "*** FEEDBACK ALREADY ON FILE FOR APPT" TO
036000                  ABEND-REASON
036100             MOVE "Y" TO ERROR-FOUND-SW.
036200 320-EXIT.
036300     EXIT.
036400
036500******************************************************************
036600* 400-SUBMISSION-WINDOW - RULE 16, 30-DAY WINDOW. SUBMISSION DATE
036700* IS TAKEN AS TODAY'S RUN DATE - THE PORTAL STAMPS FBK-CREATED-TS
036800* AT THE MOMENT OF SUBMISSION, SO THIS STEP'S RUN DATE IS ALWAYS
036900* THE DAY THE BATCH PICKS THE ROW UP.
037000******************************************************************
037100 400-SUBMISSION-WINDOW.
037200     MOVE "400-SUBMISSION-WINDOW" TO PARA-NAME.
037300
037400     MOVE TBP-DATE-CCYY(APT-IDX) TO WS-SV-Y.
037500     MOVE TBP-DATE-MM(APT-IDX)   TO WS-SV-M.
037600     MOVE TBP-DATE-DD(APT-IDX)   TO WS-SV-D.
037700     PERFORM 470-CALC-SERIAL-DAY THRU 470-EXIT.
037800     MOVE WS-SERIAL-DAYS TO WS-SERIAL-APT-DATE.
037900
038000     IF WS-AD-YY < 50
038100         MOVE 20 TO WS-CENTURY
038200     ELSE
038300         MOVE 19 TO WS-CENTURY.
038400     COMPUTE WS-SV-Y = (WS-CENTURY * 100) + WS-AD-YY.
038500     MOVE WS-AD-MM TO WS-SV-M.
038600     MOVE WS-AD-DD TO WS-SV-D.
038700     PERFORM 470-CALC-SERIAL-DAY THRU 470-EXIT.
038800     MOVE WS-SERIAL-DAYS TO WS-SERIAL-SUBMIT-DATE.
038900
039000     COMPUTE WS-DAYS-DIFF =
039100             WS-SERIAL-SUBMIT-DATE - WS-SERIAL-APT-DATE.
039200
039300     IF WS-DAYS-DIFF < 0 OR WS-DAYS-DIFF > 30
039400         MOVE "*** OUTSIDE 30-DAY SUBMISSION WINDOW" TO
039500              ABEND-REASON
039600         MOVE "Y" TO ERROR-FOUND-SW.
039700 400-EXIT.
039800     EXIT.
039900
040000******************************************************************
040100* 470-CALC-SERIAL-DAY - DAYS-FROM-CIVIL, HOWARD HINNANT'S
040200* CALENDAR ALGORITHM, ADAPTED TO INTEGER DIVIDE/REMAINDER SO NO
040300* INTRINSIC FUNCTION IS NEEDED. INPUT WS-SV-Y/M/D, OUTPUT
040400* WS-SERIAL-DAYS. THE EPOCH SHIFT IS DROPPED SINCE ONLY THE
040500* DIFFERENCE BETWEEN TWO SERIALS COMPUTED THIS SAME WAY IS EVER
040600* USED.                                                 081893DM
040700******************************************************************
040800 470-CALC-SERIAL-DAY.
040900     MOVE "470-CALC-SERIAL-DAY" TO PARA-NAME.
041000     IF WS-SV-M <= 2
041100         COMPUTE WS-SV-YADJ = WS-SV-Y - 1
041200         COMPUTE WS-SV-MADJ = WS-SV-M + 9
041300     ELSE
041400         MOVE WS-SV-Y TO WS-SV-YADJ
041500         COMPUTE WS-SV-MADJ = WS-SV-M - 3.
041600
041700     DIVIDE WS-SV-YADJ BY 400 GIVING WS-SV-ERA
041800             REMAINDER WS-DIV-REM.
041900     COMPUTE WS-SV-YOE = WS-SV-YADJ - (WS-SV-ERA * 400).
042000
042100     COMPUTE WS-SV-TERM = (153 * WS-SV-MADJ) + 2.
042200     DIVIDE WS-SV-TERM BY 5 GIVING WS-SV-DOY
042300             REMAINDER WS-DIV-REM.
042400     COMPUTE WS-SV-DOY = WS-SV-DOY + WS-SV-D - 1.
042500
042600     DIVIDE WS-SV-YOE BY 4 GIVING WS-SV-Q4 REMAINDER WS-DIV-REM.
042700     DIVIDE WS-SV-YOE BY 100 GIVING WS-SV-Q100
042800             REMAINDER WS-DIV-REM.
042900
043000     COMPUTE WS-SV-DOE = (WS-SV-YOE * 365) + WS-SV-Q4
043100             - WS-SV-Q100 + WS-SV-DOY.
043200     COMPUTE WS-SERIAL-DAYS = (WS-SV-ERA * 146097) + WS-SV-DOE.
043300 470-EXIT.
043400     EXIT.
043500
043600******************************************************************
043700* 350-ACCEPT-FEEDBACK ASSIGNS THE PERMANENT ID, STAMPS THE RUN'S
043800* REVIEWED FLAG OFF (THE RECORD IS REVIEWED LATER BY A PERSON,
043900* NOT BY THIS STEP), MARKS THE APPOINTMENT SEEN SO A SECOND
044000* SUBMISSION FOR THE SAME APPOINTMENT THIS RUN IS REJECTED, AND
044100* WRITES THE ROW ON.
044200******************************************************************
044300 350-ACCEPT-FEEDBACK.
044400     MOVE "350-ACCEPT-FEEDBACK" TO PARA-NAME.
044500     MOVE WS-NEXT-FBK-ID TO FBK-ID.
044600     ADD 1 TO WS-NEXT-FBK-ID.
044700     MOVE "N" TO FBK-IS-REVIEWED.
044800
044900     ADD 1 TO WS-SEEN-COUNT.
045000     MOVE FBK-APPOINTMENT-ID TO
045100          TBS-APPOINTMENT-ID(WS-SEEN-COUNT).
045200
045300     MOVE FBK-REC TO WS-FEEDOUT-REC.
045400     WRITE WS-FEEDOUT-REC.
045500 350-EXIT.
045600     EXIT.
045700
045800******************************************************************
045900* 450-LOW-RATING-CHECK - RULE 17, A RATING OF 1 OR 2 GOES TO THE
046000* LOW-RATING WORK FILE FOR THE REPORT STEP, CARRYING THE DOCTOR
046100* AND PATIENT NAMES SO THE REPORT DOES NOT NEED TO OPEN USERMST.
046200******************************************************************
046300 450-LOW-RATING-CHECK.
046400     MOVE "450-LOW-RATING-CHECK" TO PARA-NAME.
046500     IF FBK-LOW-RATING
046600         ADD 1 TO LOW-RATING-ALERTS
046700         MOVE TBP-DOCTOR-NAME(APT-IDX)  TO LOW-DOCTOR-NAME
046800         MOVE FBK-RATING                TO LOW-RATING
046900         MOVE TBP-PATIENT-NAME(APT-IDX) TO LOW-PATIENT-NAME
047000         WRITE LOW-REC.
047100 450-EXIT.
047200     EXIT.
047300
047400******************************************************************
047500* 150-LOAD-APT-TABLE - LOADS THE APPOINTMENT MASTER INTO MEMORY
047600* ONE TIME SO EVERY FEEDBACK ROW CAN BE VALIDATED BY A TABLE
047700* SEARCH INSTEAD OF A RANDOM READ.
047800******************************************************************
047900 150-LOAD-APT-TABLE.
048000     MOVE "150-LOAD-APT-TABLE" TO PARA-NAME.
048100     MOVE 0 TO WS-APT-COUNT.
048200     PERFORM 151-READ-APTIN THRU 151-EXIT.
048300     PERFORM 152-ADD-APT-ROW THRU 152-EXIT
048400             UNTIL PFCODE-EOF.
048500 150-EXIT.
048600     EXIT.
048700
048800 151-READ-APTIN.
048900     READ APTIN.
049000     IF PFCODE-EOF
049100         CONTINUE
049200     ELSE
049300         IF NOT PFCODE-OK
049400             MOVE "150-LOAD-APT-TABLE" TO PARA-NAME
049500             MOVE "BAD READ ON APTIN" TO ABEND-REASON
049600             MOVE PFCODE TO ACTUAL-VAL
049700             GO TO 1000-ABEND-RTN.
049800 151-EXIT.
049900     EXIT.
050000
050100 152-ADD-APT-ROW.
050200     ADD 1 TO WS-APT-COUNT.
050300     MOVE APT-ID          TO TBP-APT-ID(WS-APT-COUNT).
050400     MOVE APT-PATIENT-ID  TO TBP-PATIENT-ID(WS-APT-COUNT).
050500     MOVE APT-DOCTOR-ID   TO TBP-DOCTOR-ID(WS-APT-COUNT).
050600     MOVE APT-DATE        TO TBP-DATE(WS-APT-COUNT).
050700     MOVE APT-STATUS      TO TBP-STATUS(WS-APT-COUNT).
050800     MOVE SPACES          TO TBP-DOCTOR-NAME(WS-APT-COUNT)
050900                              TBP-PATIENT-NAME(WS-APT-COUNT).
051000     PERFORM 151-READ-APTIN THRU 151-EXIT.
051100 152-EXIT.
051200     EXIT.
051300
051400 900-READ-FEEDIN.
051500     MOVE "900-READ-FEEDIN" TO PARA-NAME.
051600     READ FEEDIN.
051700     IF IFCODE-EOF
051800         MOVE "N" TO MORE-FEEDIN-SW
051900     ELSE
052000         IF NOT IFCODE-OK
052100             MOVE "BAD READ ON FEEDIN" TO ABEND-REASON
052200             MOVE IFCODE TO ACTUAL-VAL
052300             GO TO 1000-ABEND-RTN
052400         ELSE
052500             ADD 1 TO RECORDS-READ.
052600 900-EXIT.
052700     EXIT.
052800
052900 990-WRITE-REJECT-MSG.
053000     MOVE FBK-APPOINTMENT-ID TO EXPECTED-VAL.
053100     MOVE FBK-PATIENT-ID TO ACTUAL-VAL.
053200     WRITE SYSOUT-REC FROM ABEND-REC.
053300 990-EXIT.
053400     EXIT.
053500
053600 800-OPEN-FILES.
053700     MOVE "800-OPEN-FILES" TO PARA-NAME.
053800     OPEN INPUT FEEDIN.
053900     OPEN INPUT APTIN.
054000     OPEN OUTPUT FEEDOUT.
054100     OPEN OUTPUT LOWOUT.
054200     OPEN OUTPUT SYSOUT.
054300     IF NOT IFCODE-OK
054400         MOVE "BAD OPEN ON FEEDIN" TO ABEND-REASON
054500         MOVE IFCODE TO ACTUAL-VAL
054600         GO TO 1000-ABEND-RTN.
054700     IF NOT PFCODE-OK
054800         MOVE "BAD OPEN ON APTIN" TO ABEND-REASON
054900         MOVE PFCODE TO ACTUAL-VAL
055000         GO TO 1000-ABEND-RTN.
055100 800-EXIT.
055200     EXIT.
055300
055400 900-CLEANUP.
055500     MOVE "900-CLEANUP" TO PARA-NAME.
055600     PERFORM 970-CLOSE-FILES THRU 970-EXIT.
055700     DISPLAY "FBKEDIT RECORDS READ      = " RECORDS-READ.
055800     DISPLAY "FBKEDIT FEEDBACK ACCEPTED  = " FEEDBACK-ACCEPTED.
055900     DISPLAY "FBKEDIT FEEDBACK REJECTED  = " FEEDBACK-REJECTED.
056000     DISPLAY "FBKEDIT LOW-RATING ALERTS  = " LOW-RATING-ALERTS.
056100     DISPLAY "******** END JOB FBKEDIT ********".
056200 900-EXIT.
056300     EXIT.
056400
056500 970-CLOSE-FILES.
056600     CLOSE FEEDIN APTIN FEEDOUT LOWOUT SYSOUT.
056700 970-EXIT.
056800     EXIT.
056900
057000 1000-ABEND-RTN.
057100     WRITE SYSOUT-REC FROM ABEND-REC.
057200     PERFORM 970-CLOSE-FILES THRU 970-EXIT.
057300     DISPLAY "*** ABNORMAL END OF JOB FBKEDIT ***" UPON CONSOLE.
057400     DIVIDE ZERO-VAL INTO ONE-VAL.
