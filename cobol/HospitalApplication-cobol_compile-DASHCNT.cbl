000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DASHCNT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/01/08.
000600 DATE-COMPILED. 01/01/08.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM BUILDS THE ONE-RECORD-PER-RUN ADMIN
001300*          DASHBOARD ANALYTICS FIGURES - TOTAL USERS/DOCTORS/
001400*          PATIENTS OFF THE USER MASTER, AND TOTAL/SCHEDULED/
001500*          COMPLETED/CANCELLED APPOINTMENT COUNTS OFF THE
001600*          APPOINTMENT MASTER.  A CANCELLED APPOINTMENT IS ONE
001700*          WHOSE STATUS IS EITHER PATIENT-CANCELLED (CP) OR
001800*          DOCTOR-CANCELLED (CD) - SEE RULE 26.
001900*
002000*          NO EDITING IS DONE HERE - BOTH INPUT FILES ARE ALREADY
002100*          CLEAN MASTER FILES BY THE TIME THIS STEP RUNS.
002200*
002300******************************************************************
002400*
002500*    CHANGE LOG.
002600*
002700*    01/01/08  PK  DEV-0404  INITIAL CODING - REPLACES THE OLD
002800*                            SINGLE-FILE PATIENT TALLY IN THIS
002900*                            SLOT OF THE JOB STREAM WITH THE
003000*                            ADMIN DASHBOARD COUNTING PASS
003100*    01/06/99  SF  Y2K-0015  Y2K REVIEW - PROGRAM HOLDS NO DATE
003200*                            FIELDS, NO CHANGE REQUIRED
003300*    05/14/09  KL  DEV-0415  CANCELLED COUNT NOW INCLUDES BOTH
003400*                            CP AND CD STATUS PER RULE 26 - WAS
003500*                            ONLY COUNTING CP BEFORE THIS FIX,
003600*                            UNDERSTATING THE DASHBOARD FIGURE
003700*    11/03/10  KL  DEV-0438  OPERATIONS ASKED FOR A RUN-DATE STAMP
003800*                            ON THE CONSOLE LOG SO A RERUN CAN BE
003900*                            TIED BACK TO THE ORIGINAL RUN - ADDS
004000*                            THE ACCEPT FROM DATE AND CENTURY
004100*                            WINDOWING, AND SPLITS THE READ COUNT
004200*                            OUT BY INPUT FILE FOR THE SAME REASON
004300*
004400******************************************************************
004500
004600         INPUT FILE              -   USERS MASTER
004700
004800         INPUT FILE              -   APPOINTMENTS MASTER
004900
005000         OUTPUT FILE PRODUCED    -   DASH-WORK
005100
005200         DUMP FILE               -   SYSOUT
005300
005400******************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-390.
005800 OBJECT-COMPUTER. IBM-390.
005900 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT SYSOUT
006300     ASSIGN TO UT-S-SYSOUT
006400       ORGANIZATION IS SEQUENTIAL.
006500
006600     SELECT USERIN
006700     ASSIGN TO UT-S-USERIN
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS UFCODE.
007000
007100     SELECT APTIN
007200     ASSIGN TO UT-S-APTIN
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS PFCODE.
007500
007600     SELECT DASHOUT
007700     ASSIGN TO UT-S-DASHOUT
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS OFCODE.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  SYSOUT
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 130 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS SYSOUT-REC.
008900 01  SYSOUT-REC  PIC X(130).
009000
009100****** USER MASTER - READ ONLY
009200 FD  USERIN
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 126 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS USER-REC.
009800 COPY USERMST.
009900
010000****** APPOINTMENT MASTER - READ ONLY
010100 FD  APTIN
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 56 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS APT-REC.
010700 COPY APTREC.
010800
010900****** ONE RECORD PER RUN, FED TO THE REPORT STEP'S DASHBOARD
011000****** SECTION
011100 FD  DASHOUT
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 54 CHARACTERS
011500     BLOCK CONTAINS 0 RECORDS
011600     DATA RECORD IS DASH-REC.
011700 COPY DASHREC.
011800
011900 WORKING-STORAGE SECTION.
012000
012100 01  FILE-STATUS-CODES.
012200     05  UFCODE                  PIC X(2).
012300         88 UFCODE-OK     VALUE "00".
012400         88 UFCODE-EOF    VALUE "10".
012500     05  PFCODE                  PIC X(2).
012600         88 PFCODE-OK     VALUE "00".
012700         88 PFCODE-EOF    VALUE "10".
012800     05  OFCODE                  PIC X(2).
012900         88 OFCODE-OK     VALUE "00".
013000
013100 01  FLAGS-AND-SWITCHES.
013200     05  MORE-USERIN-SW          PIC X(01) VALUE "Y".
013300         88  NO-MORE-USERIN            VALUE "N".
013400     05  MORE-APTIN-SW           PIC X(01) VALUE "Y".
013500         88  NO-MORE-APTIN             VALUE "N".
013600
013700 01  COUNTERS-AND-ACCUMULATORS.
013800     05  WS-USERIN-READ-CT        PIC 9(07) COMP.
013900     05  WS-APTIN-READ-CT         PIC 9(07) COMP.
014000     05  RECORDS-READ            PIC 9(07) COMP.
014100
014200 01  WS-PGM-ID-AREA               PIC X(08) VALUE SPACES.
014300 01  WS-PGM-ID-ALT REDEFINES WS-PGM-ID-AREA.
014400     05  WS-PGM-ID                PIC X(08) VALUE "DASHCNT".
014500
014600 01  WS-HOLD-APT-STATUS            PIC X(02).
014700 01  WS-HOLD-STATUS-ALT REDEFINES WS-HOLD-APT-STATUS.
014800     05  WS-HOLD-STATUS-1ST        PIC X(01).
014900     05  WS-HOLD-STATUS-2ND        PIC X(01).
015000
015100 01  WS-RUN-DATE                  PIC 9(06).
015200 01  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE.
015300     05  WS-RD-YY                 PIC 9(02).
015400     05  WS-RD-MM                 PIC 9(02).
015500     05  WS-RD-DD                 PIC 9(02).
015600 01  WS-CENTURY                   PIC 9(02).
015700
015800 COPY ABENDREC.
015900
016000 PROCEDURE DIVISION.
016100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016200     PERFORM 200-COUNT-USERS THRU 200-EXIT
016300             UNTIL NO-MORE-USERIN.
016400     PERFORM 300-COUNT-APPTS THRU 300-EXIT
016500             UNTIL NO-MORE-APTIN.
016600     PERFORM 400-WRITE-DASH-REC THRU 400-EXIT.
016700     PERFORM 900-CLEANUP THRU 900-EXIT.
016800     MOVE +0 TO RETURN-CODE.
016900     GOBACK.
017000
017100 000-HOUSEKEEPING.
017200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017300     DISPLAY "******** BEGIN JOB DASHCNT ********".
017400     INITIALIZE COUNTERS-AND-ACCUMULATORS, DASH-REC.
017500     ACCEPT WS-RUN-DATE FROM DATE.
017600     IF WS-RD-YY < 50
017700         MOVE 20 TO WS-CENTURY
017800     ELSE
017900         MOVE 19 TO WS-CENTURY.
018000     DISPLAY "DASHCNT RUN CENTURY ......... " WS-CENTURY.
018100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
018200     PERFORM 210-READ-USERIN THRU 210-EXIT.
018300     PERFORM 310-READ-APTIN THRU 310-EXIT.
018400 000-EXIT.
018500     EXIT.
018600
018700******************************************************************
018800* 200-COUNT-USERS - TALLIES TOTAL USERS, TOTAL DOCTORS, AND TOTAL
018900* PATIENTS OFF THE USER MASTER. ADMIN ROWS ARE COUNTED IN THE
019000* GRAND TOTAL BUT HAVE NO DASHBOARD COUNTER OF THEIR OWN.
019100******************************************************************
019200 200-COUNT-USERS.
019300     MOVE "200-COUNT-USERS" TO PARA-NAME.
019400     ADD 1 TO DASH-TOTAL-USERS.
019500     EVALUATE TRUE
019600         WHEN USER-IS-DOCTOR
019700             ADD 1 TO DASH-TOTAL-DOCTORS
019800         WHEN USER-IS-PATIENT
019900             ADD 1 TO DASH-TOTAL-PATIENTS
020000         WHEN OTHER
020100             CONTINUE
020200     END-EVALUATE.
020300     PERFORM 210-READ-USERIN THRU 210-EXIT.
020400 200-EXIT.
020500     EXIT.
020600
020700 210-READ-USERIN.
020800     READ USERIN.
020900     IF UFCODE-EOF
021000         MOVE "N" TO MORE-USERIN-SW
021100     ELSE
021200         IF NOT UFCODE-OK
021300             MOVE "200-COUNT-USERS" TO PARA-NAME
021400             MOVE "BAD READ ON USERIN" TO ABEND-REASON
021500             MOVE UFCODE TO ACTUAL-VAL
021600             GO TO 1000-ABEND-RTN
021700         ELSE
021800             ADD 1 TO WS-USERIN-READ-CT
021900             ADD 1 TO RECORDS-READ.
022000 210-EXIT.
022100     EXIT.
022200
022300******************************************************************
022400* 300-COUNT-APPTS - TALLIES TOTAL APPOINTMENTS AND THE SCHEDULED/
022500* COMPLETED/CANCELLED BREAKDOWN. RULE 26 - CANCELLED COVERS BOTH
022600* THE PATIENT-CANCEL (CP) AND DOCTOR-CANCEL (CD) STATUS VALUES.
022700******************************************************************
022800 300-COUNT-APPTS.
022900     MOVE "300-COUNT-APPTS" TO PARA-NAME.
023000     ADD 1 TO DASH-TOTAL-APPTS.
023100     MOVE APT-STATUS TO WS-HOLD-APT-STATUS.
023200     EVALUATE TRUE
023300         WHEN APT-SCHEDULED
023400             ADD 1 TO DASH-SCHEDULED-APPTS
023500         WHEN APT-COMPLETED
023600             ADD 1 TO DASH-COMPLETED-APPTS
023700         WHEN APT-CANCELLED-DOCTOR OR APT-CANCELLED-PATIENT
023800             ADD 1 TO DASH-CANCELLED-APPTS
023900         WHEN OTHER
024000             CONTINUE
024100     END-EVALUATE.
024200     PERFORM 310-READ-APTIN THRU 310-EXIT.
024300 300-EXIT.
024400     EXIT.
024500
024600 310-READ-APTIN.
024700     READ APTIN.
024800     IF PFCODE-EOF
024900         MOVE "N" TO MORE-APTIN-SW
025000     ELSE
025100         IF NOT PFCODE-OK
025200             MOVE "300-COUNT-APPTS" TO PARA-NAME
025300             MOVE "BAD READ ON APTIN" TO ABEND-REASON
025400             MOVE PFCODE TO ACTUAL-VAL
025500             GO TO 1000-ABEND-RTN
025600         ELSE
025700             ADD 1 TO WS-APTIN-READ-CT
025800             ADD 1 TO RECORDS-READ.
025900 310-EXIT.
026000     EXIT.
026100
026200 400-WRITE-DASH-REC.
026300     MOVE "400-WRITE-DASH-REC" TO PARA-NAME.
026400     WRITE DASH-REC.
026500 400-EXIT.
026600     EXIT.
026700
026800 800-OPEN-FILES.
026900     MOVE "800-OPEN-FILES" TO PARA-NAME.
027000     OPEN INPUT USERIN.
027100     OPEN INPUT APTIN.
027200     OPEN OUTPUT DASHOUT.
027300     OPEN OUTPUT SYSOUT.
027400     IF NOT UFCODE-OK
027500         MOVE "BAD OPEN ON USERIN" TO ABEND-REASON
027600         MOVE UFCODE TO ACTUAL-VAL
027700         GO TO 1000-ABEND-RTN.
027800     IF NOT PFCODE-OK
027900         MOVE "BAD OPEN ON APTIN" TO ABEND-REASON
028000         MOVE PFCODE TO ACTUAL-VAL
028100         GO TO 1000-ABEND-RTN.
028200 800-EXIT.
028300     EXIT.
028400
028500 970-CLOSE-FILES.
028600     CLOSE USERIN APTIN DASHOUT SYSOUT.
028700 970-EXIT.
028800     EXIT.
028900
029000 900-CLEANUP.
029100     MOVE "900-CLEANUP" TO PARA-NAME.
029200     PERFORM 970-CLOSE-FILES THRU 970-EXIT.
029300     DISPLAY "DASHCNT RUN DATE ............ " WS-RUN-DATE.
029400     DISPLAY "DASHCNT USERIN RECORDS READ . " WS-USERIN-READ-CT.
029500     DISPLAY "DASHCNT APTIN RECORDS READ .. " WS-APTIN-READ-CT.
029600     DISPLAY "DASHCNT RECORDS READ ....... " RECORDS-READ.
029700     DISPLAY "DASHCNT TOTAL USERS ........ " DASH-TOTAL-USERS.
029800     DISPLAY "DASHCNT TOTAL DOCTORS ....... " DASH-TOTAL-DOCTORS.
029900     DISPLAY "DASHCNT TOTAL PATIENTS ....... " DASH-TOTAL-PATIENTS.
030000     DISPLAY "DASHCNT TOTAL APPTS .......... " DASH-TOTAL-APPTS.
030100     DISPLAY "******** END JOB DASHCNT ********".
030200 900-EXIT.
030300     EXIT.
030400
030500 1000-ABEND-RTN.
030600     WRITE SYSOUT-REC FROM ABEND-REC.
030700     PERFORM 970-CLOSE-FILES THRU 970-EXIT.
030800     DISPLAY "*** ABNORMAL END OF JOB DASHCNT ***" UPON CONSOLE.
030900     DIVIDE ZERO-VAL INTO ONE-VAL.
