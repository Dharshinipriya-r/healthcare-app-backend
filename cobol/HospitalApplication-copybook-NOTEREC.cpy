000100******************************************************************
000200* NOTEREC  -  DOCTOR CONSULTATION NOTE FOR A COMPLETED VISIT     *
000300*             AT MOST ONE NOTE IS EVER WRITTEN PER APPOINTMENT   *
000400******************************************************************
000500 01  NOTE-REC.
000600     05  NOTE-ID                    PIC 9(09).
000700     05  NOTE-APPOINTMENT-ID        PIC 9(09).
000800     05  NOTE-DIAGNOSIS             PIC X(60).
000900     05  NOTE-PRESCRIPTION          PIC X(60).
001000     05  NOTE-REMARKS               PIC X(60).
001100     05  FILLER                     PIC X(01).
