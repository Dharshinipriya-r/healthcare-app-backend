000100******************************************************************
000200* STATREC  -  DOCTOR RATING STATISTICS OUTPUT RECORD             *
000300*             ONE RECORD WRITTEN PER DOCTOR BY FBKSTAT           *
000400******************************************************************
000500 01  STAT-REC.
000600     05  STAT-DOCTOR-ID             PIC 9(09).
000700     05  STAT-FEEDBACK-COUNT        PIC 9(05).
000800     05  STAT-AVG-RATING            PIC 9(1)V9(2).
000900     05  STAT-DIST-1                PIC 9(05).
001000     05  STAT-DIST-2                PIC 9(05).
001100     05  STAT-DIST-3                PIC 9(05).
001200     05  STAT-DIST-4                PIC 9(05).
001300     05  STAT-DIST-5                PIC 9(05).
001400     05  STAT-RECOMMEND-CNT         PIC 9(05).
001500     05  STAT-NOT-RECOMMEND-CNT     PIC 9(05).
001600     05  STAT-NEUTRAL-CNT           PIC 9(05).
001700     05  STAT-NPS                   PIC S9(3)V9(2).
001800     05  STAT-NPS-PRESENT           PIC X(01).
001900         88  STAT-NPS-IS-PRESENT         VALUE 'Y'.
002000     05  STAT-POSITIVE-PCT          PIC 9(3)V9(2).
002100     05  STAT-NEGATIVE-PCT          PIC 9(3)V9(2).
002200     05  STAT-DISPLAY-STARS         PIC 9(01).
002300     05  STAT-PERF-LEVEL            PIC X(02).
002400         88  STAT-PERF-EXCELLENT         VALUE 'EX'.
002500         88  STAT-PERF-VERY-GOOD         VALUE 'VG'.
002600         88  STAT-PERF-GOOD              VALUE 'GD'.
002700         88  STAT-PERF-SATISFACTORY      VALUE 'SA'.
002800         88  STAT-PERF-NEEDS-IMPROVE     VALUE 'NI'.
002900     05  STAT-RELIABLE              PIC X(01).
003000         88  STAT-IS-RELIABLE            VALUE 'Y'.
003100     05  FILLER                     PIC X(03) VALUE SPACES.
