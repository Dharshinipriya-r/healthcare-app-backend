000100******************************************************************
000200* USERMST  -  USER MASTER RECORD  (PATIENTS, DOCTORS, ADMINS)    *
000300*             LOADED WHOLE INTO WS-USER-TABLE AT THE START OF    *
000400*             EVERY STEP THAT NEEDS TO LOOK A USER UP BY KEY -   *
000500*             THIS FILE HAS NO VSAM KEY OF ITS OWN, SO EVERY     *
000600*             PROGRAM BUILDS ITS OWN SEARCH TABLE FROM IT        *
000700******************************************************************
000800 01  USER-REC.
000900     05  USER-ID                    PIC 9(09).
001000     05  USER-EMAIL                 PIC X(40).
001100     05  USER-FULL-NAME             PIC X(30).
001200     05  USER-NAME-PARTS REDEFINES USER-FULL-NAME.
001300         10  USER-NAME-FIRST        PIC X(15).
001400         10  USER-NAME-LAST         PIC X(15).
001500     05  USER-ROLE                  PIC X(01).
001600         88  USER-IS-PATIENT            VALUE 'P'.
001700         88  USER-IS-DOCTOR              VALUE 'D'.
001800         88  USER-IS-ADMIN               VALUE 'A'.
001900         88  USER-ROLE-VALID
002000                       VALUES 'P' 'D' 'A'.
002100     05  USER-ENABLED               PIC X(01).
002200         88  USER-IS-ENABLED             VALUE 'Y'.
002300     05  USER-NON-LOCKED            PIC X(01).
002400         88  USER-IS-NOT-LOCKED          VALUE 'Y'.
002500     05  USER-SPECIALIZATION        PIC X(20).
002600     05  USER-LOCATION              PIC X(20).
002700     05  USER-RATING                PIC 9(1)V9(2).
002800     05  USER-SLOT-MINUTES          PIC 9(03).
002900         88  USER-SLOT-NOT-SET           VALUE ZERO.
003000     05  FILLER                     PIC X(01) VALUE SPACE.
