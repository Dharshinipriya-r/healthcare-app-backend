000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  STRLTH.
000400 AUTHOR. P. KOVALENKO.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/86.
000700 DATE-COMPILED. 03/14/86.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  CHANGE LOG                                                    *
001100*  -------------------------------------------------------------*
001200*  DATE     BY   TICKET     DESCRIPTION                          *
001300*  -------- ---- ---------- -------------------------------------*
001400*  03/14/86 PK   DEV-0009   INITIAL CODING - RETURNS TRUE LENGTH *
001500*                           OF A TEXT FIELD WITH TRAILING SPACES *
001600*                           STRIPPED, FOR CONSULT-NOTE FIELD     *
001700*                           EDITS IN TRTMTSRCH                   *
001800*  09/02/87 PK   DEV-0041   CALLER NOW ADDS ONTO RETURN-LTH      *
001900*                           RATHER THAN OVERWRITING IT SO ONE    *
002000*                           CALL CAN ACCUMULATE SEVERAL FIELDS   *
002100*  11/19/90 RO   DEV-0158   REPLACED THE REVERSE-AND-COUNT-      *
002200*                           LEADING-SPACES TECHNIQUE WITH A      *
002300*                           STRAIGHT BACKWARD SCAN - THE REVERSE *
002400*                           TRICK WAS FLAGGED BY THE AUDITORS AS *
002500*                           HARD TO FOLLOW AND SLOW ON LONG TEXT *
002600*  04/02/93 RO   DEV-0201   GUARD AGAINST AN ALL-SPACE FIELD -   *
002700*                           RETURN ZERO INSTEAD OF FALLING OFF   *
002800*                           THE FRONT OF TEXT1                   *
002900*  01/11/99 SF   Y2K-0007   YEAR 2000 REVIEW - PROGRAM HOLDS NO  *
003000*                           DATE FIELDS, NO CENTURY EXPOSURE,    *
003100*                           NO CHANGE REQUIRED                   *
003200*  06/23/04 MA   DEV-0344   RECOMPILED UNDER SHOP STANDARD COPY  *
003300*                           OF THE COMPILER, NO LOGIC CHANGE     *
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100
004200 DATA DIVISION.
004300 FILE SECTION.
004400
004500 WORKING-STORAGE SECTION.
004600 01  WS-SCAN-CTL.
004700     05  WS-SCAN-IDX                PIC S9(4) COMP.
004800     05  WS-SCAN-SW                 PIC X(01) VALUE 'N'.
004900         88  WS-NONBLANK-FOUND          VALUE 'Y'.
005000     05  FILLER                     PIC X(05) VALUE SPACES.
005100 01  WS-SCAN-CTL-ALT REDEFINES WS-SCAN-CTL.
005200     05  WS-SCAN-IDX-X              PIC X(02).
005300     05  FILLER                     PIC X(06).
005400
005500 01  WS-DATE-STAMP.
005600     05  WS-DATE-CCYYMMDD           PIC 9(08).
005700     05  FILLER                     PIC X(02) VALUE SPACES.
005800 01  WS-DATE-STAMP-ALT REDEFINES WS-DATE-STAMP.
005900     05  WS-DATE-CCYY               PIC 9(04).
006000     05  WS-DATE-MM                 PIC 9(02).
006100     05  WS-DATE-DD                 PIC 9(02).
006200     05  FILLER                     PIC X(02) VALUE SPACES.
006300
006400 01  WS-PGM-ID-AREA.
006500     05  WS-PGM-ID                  PIC X(08) VALUE 'STRLTH'.
006600     05  FILLER                     PIC X(02) VALUE SPACES.
006700 01  WS-PGM-ID-ALT REDEFINES WS-PGM-ID-AREA.
006800     05  WS-PGM-ID-CHARS OCCURS 9 TIMES
006900                                    PIC X(01).
007000     05  FILLER                     PIC X(01).
007100
007200 LINKAGE SECTION.
007300 01  TEXT1                          PIC X(255).
007400 01  RETURN-LTH                     PIC S9(4).
007500
007600 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
007700******************************************************************
007800*  FINDS THE POSITION OF THE LAST NON-SPACE CHARACTER IN TEXT1   *
007900*  BY SCANNING BACKWARD FROM THE END OF THE FIELD, AND ADDS THAT *
008000*  POSITION ONTO RETURN-LTH (THE CALLER INITIALIZES RETURN-LTH)  *
008100******************************************************************
008200     MOVE LENGTH OF TEXT1 TO WS-SCAN-IDX.
008300     MOVE 'N' TO WS-SCAN-SW.
008400     PERFORM 100-SCAN-BACKWARD THRU 100-EXIT
008500         VARYING WS-SCAN-IDX FROM WS-SCAN-IDX BY -1
008600         UNTIL WS-SCAN-IDX < 1
008700            OR WS-NONBLANK-FOUND.
008800
008900     IF WS-NONBLANK-FOUND
009000         ADD WS-SCAN-IDX TO RETURN-LTH
009100     ELSE
009200         ADD ZERO TO RETURN-LTH.
009300
009400     GOBACK.
009500
009600 100-SCAN-BACKWARD.
009700     IF TEXT1(WS-SCAN-IDX:1) NOT = SPACE
009800         MOVE 'Y' TO WS-SCAN-SW.
009900 100-EXIT.
010000     EXIT.
