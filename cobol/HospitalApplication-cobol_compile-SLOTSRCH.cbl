000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SLOTSRCH.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/15/89.
000700 DATE-COMPILED. 02/15/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  CHANGE LOG                                                    *
001100*  -------------------------------------------------------------*
001200*  DATE     BY   TICKET     DESCRIPTION                          *
001300*  -------- ---- ---------- -------------------------------------*
001400*  02/15/89 JS   DEV-0067   INITIAL CODING - DOCTOR SEARCH AND    *
001500*                           7-DAY SLOT EXPANSION, MODELLED ON     *
001600*                           THE PATSRCH LOAD-REFERENCE-TABLE-     *
001700*                           THEN-SCAN SHAPE                       *
001800*  10/11/91 RO   DEV-0179   ADDED ZELLER'S CONGRUENCE TO DERIVE   *
001900*                           TODAY'S DAY-OF-WEEK SO THE JOB NO     *
002000*                           LONGER NEEDS AN OPERATOR-SUPPLIED     *
002100*                           WEEKDAY PARM CARD                     *
002200*  11/30/93 RO   DEV-0198   BOOKED-SLOT CHECK NOW SCANS THE SAME  *
002300*                           IN-MEMORY APPOINTMENT TABLE SHAPE     *
002400*                           APTUPDT AND DRMGMT USE                *
002500*  01/06/99 SF   Y2K-0014   YEAR 2000 REVIEW - ACCEPT-FROM-DATE   *
002600*                           CENTURY WINDOWING ADDED, SAME RULE    *
002700*                           AS APTUPDT AND DRMGMT                 *
002800*  06/23/04 MA   DEV-0344   RECOMPILED UNDER SHOP STANDARD COPY   *
002900*                           OF THE COMPILER, NO LOGIC CHANGE      *
003000*  03/19/09 PK   DEV-0418   SPECIALIZATION/LOCATION/RATING        *
003100*                           FILTERS WIRED IN FOR WHEN THIS STEP   *
003200*                           IS DRIVEN FROM A PARM CARD - RUN      *
003300*                           WITH NO CARD, ALL THREE ARE OPEN      *
003400*  11/03/10 KL   DEV-0441   AVAILTB PADDED TO 28 BYTES - SHOP     *
003500*                           STANDARD REQUIRES A TRAILING FILLER   *
003600*                           ON EVERY COPYBOOK RECORD              *
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT SYSOUT      ASSIGN TO UT-S-SYSOUT
004800                         ORGANIZATION IS SEQUENTIAL.
004900     SELECT USERIN      ASSIGN TO UT-S-USERIN
005000                         ORGANIZATION IS SEQUENTIAL
005100                         FILE STATUS IS UFCODE.
005200     SELECT AVAILIN     ASSIGN TO UT-S-AVAILIN
005300                         ORGANIZATION IS SEQUENTIAL
005400                         FILE STATUS IS VFCODE.
005500     SELECT APTIN       ASSIGN TO UT-S-APTIN
005600                         ORGANIZATION IS SEQUENTIAL
005700                         FILE STATUS IS PFCODE.
005800     SELECT SLOTOUT     ASSIGN TO UT-S-SLOTOUT
005900                         ORGANIZATION IS SEQUENTIAL
006000                         FILE STATUS IS XFCODE.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  SYSOUT
006500     RECORD CONTAINS 99 CHARACTERS
006600     DATA RECORD IS SYSOUT-REC.
006700 01  SYSOUT-REC                        PIC X(99).
006800
006900 FD  USERIN
007000     RECORD CONTAINS 129 CHARACTERS
007100     DATA RECORD IS USERIN-REC.
007200 01  USERIN-REC                        PIC X(129).
007300
007400 FD  AVAILIN
007500     RECORD CONTAINS 28 CHARACTERS
007600     DATA RECORD IS AVAILIN-REC.
007700 01  AVAILIN-REC                       PIC X(28).
007800
007900 FD  APTIN
008000     RECORD CONTAINS 56 CHARACTERS
008100     DATA RECORD IS APTIN-REC.
008200 01  APTIN-REC                         PIC X(56).
008300
008400 FD  SLOTOUT
008500     RECORD CONTAINS 36 CHARACTERS
008600     DATA RECORD IS SLOTOUT-REC.
008700 01  SLOTOUT-REC                       PIC X(36).
008800
008900 WORKING-STORAGE SECTION.
009000 01  FILE-STATUS-CODES.
009100     05  UFCODE                     PIC X(02).
009200     05  VFCODE                     PIC X(02).
009300     05  PFCODE                     PIC X(02).
009400     05  XFCODE                     PIC X(02).
009500     05  FILLER                     PIC X(06) VALUE SPACES.
009600
009700 01  FLAGS-AND-SWITCHES.
009800     05  MORE-USERIN-SW             PIC X(01) VALUE 'Y'.
009900         88  NO-MORE-USERIN             VALUE 'N'.
010000     05  MORE-AVAILIN-SW            PIC X(01) VALUE 'Y'.
010100         88  NO-MORE-AVAILIN            VALUE 'N'.
010200     05  MORE-APTIN-SW              PIC X(01) VALUE 'Y'.
010300         88  NO-MORE-APTIN               VALUE 'N'.
010400     05  WS-FOUND-SW                PIC X(01) VALUE 'N'.
010500         88  WS-FOUND                    VALUE 'Y'.
010600     05  WS-QUALIFY-SW              PIC X(01) VALUE 'N'.
010700         88  WS-DOCTOR-QUALIFIES         VALUE 'Y'.
010800     05  WS-TODAY-SW                PIC X(01) VALUE 'N'.
010900         88  WS-IS-TODAY                 VALUE 'Y'.
011000     05  FILLER                     PIC X(02) VALUE SPACES.
011100
011200 01  COUNTERS-AND-ACCUMULATORS.
011300     05  RECORDS-READ               PIC 9(07) COMP.
011400     05  RECORDS-WRITTEN            PIC 9(07) COMP.
011500     05  WS-USER-COUNT              PIC 9(05) COMP.
011600     05  WS-AVAIL-COUNT             PIC 9(05) COMP.
011700     05  WS-APT-COUNT               PIC 9(05) COMP.
011800     05  DOCTORS-SEARCHED           PIC 9(05) COMP.
011900     05  DOCTORS-QUALIFIED          PIC 9(05) COMP.
012000     05  SLOTS-GENERATED            PIC 9(07) COMP.
012100     05  SLOTS-SKIPPED-PAST         PIC 9(07) COMP.
012200     05  WS-DAY-LOOP-IDX            PIC 9(02) COMP.
012300     05  FILLER                     PIC X(05) VALUE SPACES.
012400
012500 01  WS-SEARCH-CRITERIA.
012600     05  WS-FILTER-SPECIALIZATION   PIC X(20) VALUE SPACES.
012700     05  WS-FILTER-LOCATION         PIC X(20) VALUE SPACES.
012800     05  WS-FILTER-MIN-RATING       PIC 9(1)V9(2) VALUE ZERO.
012900
013000 01  MISC-WS-FLDS.
013100     05  WS-DR-DOCTOR-ID            PIC 9(09).
013200     05  WS-DR-SLOT-MINUTES         PIC 9(03) COMP.
013300     05  WS-DAY-NBR                 PIC 9(01) COMP.
013400     05  WS-CUR-MIN                 PIC 9(05) COMP.
013500     05  WS-RULE-END-MIN            PIC 9(05) COMP.
013600     05  WS-SLOT-START-TIME         PIC 9(04).
013700     05  WS-SLOT-END-TIME           PIC 9(04).
013800     05  FILLER                     PIC X(05) VALUE SPACES.
013900
014000 01  WS-TIME-TO-MIN.
014100     05  WS-TM-HH                   PIC 9(02).
014200     05  WS-TM-MM                   PIC 9(02).
014300 01  WS-TIME-TO-MIN-ALT REDEFINES WS-TIME-TO-MIN.
014400     05  WS-TM-TIME                 PIC 9(04).
014500
014600 01  WS-MIN-TO-TIME.
014700     05  WS-MT-HH                   PIC 9(02).
014800     05  WS-MT-MM                   PIC 9(02).
014900 01  WS-MIN-TO-TIME-ALT REDEFINES WS-MIN-TO-TIME.
015000     05  WS-MT-TIME                 PIC 9(04).
015100
015200 01  WS-CURTIME.
015300     05  WS-CURTIME-HH              PIC 9(02).
015400     05  WS-CURTIME-MM              PIC 9(02).
015500     05  FILLER                     PIC 9(04).
015600 01  WS-CURTIME-HHMM               PIC 9(04).
015700
015800 01  WS-ACCEPT-DATE                 PIC 9(06).
015900 01  WS-ACCEPT-DATE-ALT REDEFINES WS-ACCEPT-DATE.
016000     05  WS-ACC-YY                  PIC 9(02).
016100     05  WS-ACC-MM                  PIC 9(02).
016200     05  WS-ACC-DD                  PIC 9(02).
016300 01  WS-CENTURY                     PIC 9(02).
016400
016500 01  WS-WORK-DATE-8.
016600     05  WS-WD-CCYY                 PIC 9(04).
016700     05  WS-WD-MM                   PIC 9(02).
016800     05  WS-WD-DD                   PIC 9(02).
016900 01  WS-WORK-DATE-8-X REDEFINES WS-WORK-DATE-8
017000                                    PIC 9(08).
017100
017200 01  WS-MONTH-LENGTHS-INIT.
017300     05  FILLER                     PIC 9(02) VALUE 31.
017400     05  FILLER                     PIC 9(02) VALUE 28.
017500     05  FILLER                     PIC 9(02) VALUE 31.
017600     05  FILLER                     PIC 9(02) VALUE 30.
017700     05  FILLER                     PIC 9(02) VALUE 31.
017800     05  FILLER                     PIC 9(02) VALUE 30.
017900     05  FILLER                     PIC 9(02) VALUE 31.
018000     05  FILLER                     PIC 9(02) VALUE 31.
018100     05  FILLER                     PIC 9(02) VALUE 30.
018200     05  FILLER                     PIC 9(02) VALUE 31.
018300     05  FILLER                     PIC 9(02) VALUE 30.
018400     05  FILLER                     PIC 9(02) VALUE 31.
018500 01  WS-MONTH-LENGTHS REDEFINES WS-MONTH-LENGTHS-INIT.
018600     05  WS-MONTH-LEN OCCURS 12 TIMES
018700                                    PIC 9(02).
018800 01  WS-LEAP-YEAR-SW                PIC X(01) VALUE 'N'.
018900     88  WS-IS-LEAP-YEAR                VALUE 'Y'.
019000
019100 01  WS-DIV-WORK.
019200     05  WS-DIV-QUOT                PIC 9(09) COMP.
019300     05  WS-DIV-REM                 PIC 9(09) COMP.
019400
019500 01  WS-ZELLER-WORK.
019600     05  WS-Z-MONTH                 PIC 9(02) COMP.
019700     05  WS-Z-YEAR                  PIC 9(04) COMP.
019800     05  WS-Z-J                     PIC 9(02) COMP.
019900     05  WS-Z-K                     PIC 9(02) COMP.
020000     05  WS-Z-K4                    PIC 9(02) COMP.
020100     05  WS-Z-J4                    PIC 9(02) COMP.
020200     05  WS-Z-TERM1                 PIC 9(05) COMP.
020300     05  WS-Z-TERM1-Q               PIC 9(05) COMP.
020400     05  WS-Z-H                     PIC S9(05) COMP.
020500     05  WS-Z-H-ADJ                 PIC 9(05) COMP.
020600     05  WS-Z-H-MOD7                PIC 9(02) COMP.
020700
020800 01  WS-PGM-ID-AREA.
020900     05  WS-PGM-ID                  PIC X(08) VALUE 'SLOTSRCH'.
021000     05  FILLER                     PIC X(02) VALUE SPACES.
021100 01  WS-PGM-ID-ALT REDEFINES WS-PGM-ID-AREA.
021200     05  WS-PGM-ID-CHARS OCCURS 9 TIMES
021300                                    PIC X(01).
021400     05  FILLER                     PIC X(01).
021500
021600 01  WS-USER-TABLE.
021700     05  WS-USER-ENTRY OCCURS 1000 TIMES
021800                       INDEXED BY USR-IDX.
021900         10  TBU-USER-ID            PIC 9(09).
022000         10  TBU-ROLE               PIC X(01).
022100         10  TBU-SPECIALIZATION     PIC X(20).
022200         10  TBU-LOCATION           PIC X(20).
022300         10  TBU-RATING             PIC 9(1)V9(2).
022400         10  TBU-SLOT-MINUTES       PIC 9(03).
022500         10  FILLER                 PIC X(01).
022600
022700 01  WS-AVAIL-TABLE.
022800     05  WS-AVAIL-ENTRY OCCURS 3000 TIMES
022900                       INDEXED BY AVL-IDX.
023000         10  TBA-DOCTOR-ID          PIC 9(09).
023100         10  TBA-DAY-OF-WEEK        PIC 9(01).
023200         10  TBA-START-TIME         PIC 9(04).
023300         10  TBA-END-TIME           PIC 9(04).
023400         10  FILLER                 PIC X(01).
023500
023600 01  WS-APT-TABLE.
023700     05  WS-APT-ENTRY OCCURS 9000 TIMES
023800                       INDEXED BY APT-IDX.
023900         10  TBP-DOCTOR-ID          PIC 9(09).
024000         10  TBP-DATE               PIC 9(08).
024100         10  TBP-TIME               PIC 9(04).
024200         10  TBP-STATUS             PIC X(02).
024300         10  FILLER                 PIC X(01).
024400
024500 COPY USERMST.
024600 COPY AVAILTB.
024700 COPY APTREC.
024800 COPY SLOTOUT.
024900 COPY ABENDREC.
025000
025100 PROCEDURE DIVISION.
025200******************************************************************
025300*  MAINLINE - EXPANDS EVERY QUALIFYING DOCTOR'S WEEKLY            *
025400*  AVAILABILITY RULES INTO DATED TIME SLOTS FOR THE NEXT 7 DAYS   *
025500******************************************************************
025600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
025700     PERFORM 200-FILTER-DOCTORS THRU 200-EXIT
025800         VARYING USR-IDX FROM 1 BY 1
025900         UNTIL USR-IDX > WS-USER-COUNT.
026000     PERFORM 900-CLEANUP THRU 900-EXIT.
026100     MOVE ZERO TO RETURN-CODE.
026200     GOBACK.
026300
026400 000-HOUSEKEEPING.
026500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
026600     DISPLAY "******** BEGIN JOB SLOTSRCH ********".
026700     ACCEPT WS-ACCEPT-DATE FROM DATE.
026800     ACCEPT WS-CURTIME FROM TIME.
026900     MOVE WS-CURTIME-HH TO WS-TM-HH.
027000     MOVE WS-CURTIME-MM TO WS-TM-MM.
027100     MOVE WS-TM-TIME TO WS-CURTIME-HHMM.
027200     PERFORM 050-DERIVE-TODAY THRU 050-EXIT.
027300     PERFORM 060-CALC-WEEKDAY THRU 060-EXIT.
027400     INITIALIZE COUNTERS-AND-ACCUMULATORS.
027500     OPEN INPUT  USERIN  AVAILIN  APTIN.
027600     OPEN OUTPUT SLOTOUT  SYSOUT.
027700     PERFORM 010-LOAD-USER-TABLE THRU 010-EXIT.
027800     PERFORM 100-LOAD-AVAIL-TABLE THRU 100-EXIT.
027900     PERFORM 150-LOAD-APT-TABLE THRU 150-EXIT.
028000 000-EXIT.
028100     EXIT.
028200
028300 050-DERIVE-TODAY.
028400*  Y2K-0014 - SAME CENTURY-WINDOW RULE USED IN APTUPDT/DRMGMT
028500     IF WS-ACC-YY < 50
028600         MOVE 20 TO WS-CENTURY
028700     ELSE
028800         MOVE 19 TO WS-CENTURY.
028900     COMPUTE WS-WD-CCYY = WS-CENTURY * 100 + WS-ACC-YY.
029000     MOVE WS-ACC-MM TO WS-WD-MM.
029100     MOVE WS-ACC-DD TO WS-WD-DD.
029200 050-EXIT.
029300     EXIT.
029400
029500 060-CALC-WEEKDAY.
029600*  DEV-0179 - ZELLER'S CONGRUENCE, RETURNS 1=MONDAY ... 7=SUNDAY
029700*  TO MATCH THE AVL-DAY-OF-WEEK CONVENTION IN AVAILTB
029800     IF WS-WD-MM < 3
029900         COMPUTE WS-Z-MONTH = WS-WD-MM + 12
030000         COMPUTE WS-Z-YEAR = WS-WD-CCYY - 1
030100     ELSE
030200         MOVE WS-WD-MM TO WS-Z-MONTH
030300         MOVE WS-WD-CCYY TO WS-Z-YEAR.
030400
030500     DIVIDE WS-Z-YEAR BY 100 GIVING WS-Z-J REMAINDER WS-Z-K.
030600     DIVIDE WS-Z-K BY 4 GIVING WS-Z-K4 REMAINDER WS-DIV-REM.
030700     DIVIDE WS-Z-J BY 4 GIVING WS-Z-J4 REMAINDER WS-DIV-REM.
030800     COMPUTE WS-Z-TERM1 = 13 * (WS-Z-MONTH + 1).
030900     DIVIDE WS-Z-TERM1 BY 5 GIVING WS-Z-TERM1-Q
031000                           REMAINDER WS-DIV-REM.
031100     COMPUTE WS-Z-H =
031200         WS-WD-DD + WS-Z-TERM1-Q + WS-Z-K + WS-Z-K4
031300                  + WS-Z-J4 - (2 * WS-Z-J).
031400     COMPUTE WS-Z-H-ADJ = WS-Z-H + 700.
031500     DIVIDE WS-Z-H-ADJ BY 7 GIVING WS-DIV-QUOT
031600                           REMAINDER WS-Z-H-MOD7.
031700
031800     EVALUATE WS-Z-H-MOD7
031900         WHEN 0
032000             MOVE 6 TO WS-DAY-NBR
032100         WHEN 1
032200             MOVE 7 TO WS-DAY-NBR
032300         WHEN OTHER
032400             COMPUTE WS-DAY-NBR = WS-Z-H-MOD7 - 1
032500     END-EVALUATE.
032600 060-EXIT.
032700     EXIT.
032800
032900 070-ADD-ONE-DAY.
033000*  ADVANCES WS-WORK-DATE-8 BY ONE CALENDAR DAY, SAME LEAP-YEAR
033100*  TABLE TECHNIQUE APTUPDT USES FOR THE REMINDER CUTOFF DATE
033200     MOVE 'N' TO WS-LEAP-YEAR-SW.
033300     DIVIDE WS-WD-CCYY BY 4 GIVING WS-DIV-QUOT
033400                           REMAINDER WS-DIV-REM.
033500     IF WS-DIV-REM = ZERO
033600         MOVE 'Y' TO WS-LEAP-YEAR-SW
033700         DIVIDE WS-WD-CCYY BY 100 GIVING WS-DIV-QUOT
033800                               REMAINDER WS-DIV-REM
033900         IF WS-DIV-REM = ZERO
034000             MOVE 'N' TO WS-LEAP-YEAR-SW
034100             DIVIDE WS-WD-CCYY BY 400 GIVING WS-DIV-QUOT
034200                                   REMAINDER WS-DIV-REM
034300             IF WS-DIV-REM = ZERO
034400                 MOVE 'Y' TO WS-LEAP-YEAR-SW.
034500     IF WS-IS-LEAP-YEAR
034600         MOVE 29 TO WS-MONTH-LEN(2)
034700     ELSE
034800         MOVE 28 TO WS-MONTH-LEN(2).
034900
035000     ADD 1 TO WS-WD-DD.
035100     IF WS-WD-DD > WS-MONTH-LEN(WS-WD-MM)
035200         MOVE 1 TO WS-WD-DD
035300         ADD 1 TO WS-WD-MM
035400         IF WS-WD-MM > 12
035500             MOVE 1 TO WS-WD-MM
035600             ADD 1 TO WS-WD-CCYY.
035700
035800     IF WS-DAY-NBR = 7
035900         MOVE 1 TO WS-DAY-NBR
036000     ELSE
036100         ADD 1 TO WS-DAY-NBR.
036200 070-EXIT.
036300     EXIT.
036400
036500 010-LOAD-USER-TABLE.
036600     MOVE ZERO TO WS-USER-COUNT.
036700     PERFORM 011-READ-USERIN THRU 011-EXIT.
036800     PERFORM 012-ADD-USER-ROW THRU 012-EXIT
036900         UNTIL NO-MORE-USERIN.
037000 010-EXIT.
037100     EXIT.
037200
037300 011-READ-USERIN.
037400     READ USERIN INTO USER-REC
037500         AT END
037600             MOVE 'N' TO MORE-USERIN-SW
037700             GO TO 011-EXIT
037800     END-READ.
037900     ADD 1 TO RECORDS-READ.
038000 011-EXIT.
038100     EXIT.
038200
038300 012-ADD-USER-ROW.
038400     ADD 1 TO WS-USER-COUNT.
038500     SET USR-IDX TO WS-USER-COUNT.
038600     MOVE USER-ID                   TO TBU-USER-ID(USR-IDX).
038700     MOVE USER-ROLE                 TO TBU-ROLE(USR-IDX).
038800     MOVE USER-SPECIALIZATION       TO TBU-SPECIALIZATION(USR-IDX).
038900     MOVE USER-LOCATION             TO TBU-LOCATION(USR-IDX).
039000     MOVE USER-RATING               TO TBU-RATING(USR-IDX).
039100     MOVE USER-SLOT-MINUTES         TO TBU-SLOT-MINUTES(USR-IDX).
039200     PERFORM 011-READ-USERIN THRU 011-EXIT.
039300 012-EXIT.
039400     EXIT.
039500
039600 100-LOAD-AVAIL-TABLE.
039700     MOVE ZERO TO WS-AVAIL-COUNT.
039800     PERFORM 101-READ-AVAILIN THRU 101-EXIT.
039900     PERFORM 102-ADD-AVAIL-ROW THRU 102-EXIT
040000         UNTIL NO-MORE-AVAILIN.
040100 100-EXIT.
040200     EXIT.
040300
040400 101-READ-AVAILIN.
040500     READ AVAILIN INTO AVAIL-REC
040600         AT END
040700             MOVE 'N' TO MORE-AVAILIN-SW
040800             GO TO 101-EXIT
040900     END-READ.
041000     ADD 1 TO RECORDS-READ.
041100 101-EXIT.
041200     EXIT.
041300
041400 102-ADD-AVAIL-ROW.
041500     ADD 1 TO WS-AVAIL-COUNT.
041600     SET AVL-IDX TO WS-AVAIL-COUNT.
041700     MOVE AVL-DOCTOR-ID             TO TBA-DOCTOR-ID(AVL-IDX).
041800     MOVE AVL-DAY-OF-WEEK           TO TBA-DAY-OF-WEEK(AVL-IDX).
041900     MOVE AVL-START-TIME            TO TBA-START-TIME(AVL-IDX).
042000     MOVE AVL-END-TIME              TO TBA-END-TIME(AVL-IDX).
042100     PERFORM 101-READ-AVAILIN THRU 101-EXIT.
042200 102-EXIT.
042300     EXIT.
042400
042500 150-LOAD-APT-TABLE.
042600     MOVE ZERO TO WS-APT-COUNT.
042700     PERFORM 151-READ-APTIN THRU 151-EXIT.
042800     PERFORM 152-ADD-APT-ROW THRU 152-EXIT
042900         UNTIL NO-MORE-APTIN.
043000 150-EXIT.
043100     EXIT.
043200
043300 151-READ-APTIN.
043400     READ APTIN INTO APT-REC
043500         AT END
043600             MOVE 'N' TO MORE-APTIN-SW
043700             GO TO 151-EXIT
043800     END-READ.
043900     ADD 1 TO RECORDS-READ.
044000 151-EXIT.
044100     EXIT.
044200
044300 152-ADD-APT-ROW.
044400     IF NOT APT-UPCOMING
044500         PERFORM 151-READ-APTIN THRU 151-EXIT
044600         GO TO 152-EXIT.
044700     ADD 1 TO WS-APT-COUNT.
044800     SET APT-IDX TO WS-APT-COUNT.
044900     MOVE APT-DOCTOR-ID             TO TBP-DOCTOR-ID(APT-IDX).
045000     MOVE APT-DATE                  TO TBP-DATE(APT-IDX).
045100     MOVE APT-TIME                  TO TBP-TIME(APT-IDX).
045200     MOVE APT-STATUS                TO TBP-STATUS(APT-IDX).
045300     PERFORM 151-READ-APTIN THRU 151-EXIT.
045400 152-EXIT.
045500     EXIT.
045600
045700 200-FILTER-DOCTORS.
045800*  RULE 15 - ROLE D, SLOT DURATION SET, AND THE OPTIONAL
045900*  SPECIALIZATION / LOCATION / RATING FILTERS.  WITH NO PARM
046000*  CARD SUPPLIED, WS-SEARCH-CRITERIA IS ALL SPACES/ZERO AND
046100*  EVERY FILTER BELOW IS OPEN
046200     MOVE "200-FILTER-DOCTORS" TO PARA-NAME.
046300     MOVE 'N' TO WS-QUALIFY-SW.
046400     IF TBU-ROLE(USR-IDX) NOT = 'D'
046500         GO TO 200-EXIT.
046600     IF TBU-SLOT-MINUTES(USR-IDX) = ZERO
046700         GO TO 200-EXIT.
046800     ADD 1 TO DOCTORS-SEARCHED.
046900
047000     IF WS-FILTER-SPECIALIZATION NOT = SPACES
047100        AND TBU-SPECIALIZATION(USR-IDX) NOT = WS-FILTER-SPECIALIZATION
047200         GO TO 200-EXIT.
047300     IF WS-FILTER-LOCATION NOT = SPACES
047400        AND TBU-LOCATION(USR-IDX) NOT = WS-FILTER-LOCATION
047500         GO TO 200-EXIT.
047600     IF WS-FILTER-MIN-RATING > ZERO
047700        AND TBU-RATING(USR-IDX) < WS-FILTER-MIN-RATING
047800         GO TO 200-EXIT.
047900
048000     MOVE 'Y' TO WS-QUALIFY-SW.
048100     ADD 1 TO DOCTORS-QUALIFIED.
048200     MOVE TBU-USER-ID(USR-IDX)      TO WS-DR-DOCTOR-ID.
048300     MOVE TBU-SLOT-MINUTES(USR-IDX) TO WS-DR-SLOT-MINUTES.
048400     PERFORM 300-EXPAND-WEEK THRU 300-EXIT.
048500 200-EXIT.
048600     EXIT.
048700
048800 300-EXPAND-WEEK.
048900*  RE-DERIVE TODAY'S DATE/WEEKDAY FOR EACH DOCTOR SO ONE
049000*  DOCTOR'S WEEK-LONG WALK DOES NOT CARRY INTO THE NEXT
049100     PERFORM 050-DERIVE-TODAY THRU 050-EXIT.
049200     PERFORM 060-CALC-WEEKDAY THRU 060-EXIT.
049300     MOVE 'Y' TO WS-TODAY-SW.
049400     PERFORM 350-EXPAND-DAY THRU 350-EXIT
049500         VARYING WS-DAY-LOOP-IDX FROM 1 BY 1
049600         UNTIL WS-DAY-LOOP-IDX > 7.
049700 300-EXIT.
049800     EXIT.
049900
050000 350-EXPAND-DAY.
050100*  RULES 12-14 - ONE CALENDAR DAY FOR THE CURRENT DOCTOR
050200     MOVE 'N' TO WS-FOUND-SW.
050300     SET AVL-IDX TO 1.
050400     SEARCH WS-AVAIL-ENTRY VARYING AVL-IDX
050500         AT END
050600             NEXT SENTENCE
050700         WHEN TBA-DOCTOR-ID(AVL-IDX) = WS-DR-DOCTOR-ID
050800          AND TBA-DAY-OF-WEEK(AVL-IDX) = WS-DAY-NBR
050900             MOVE 'Y' TO WS-FOUND-SW
051000     END-SEARCH.
051100     IF WS-FOUND
051200         MOVE TBA-START-TIME(AVL-IDX) TO WS-TM-TIME
051300         COMPUTE WS-CUR-MIN = (WS-TM-HH * 60) + WS-TM-MM
051400         MOVE TBA-END-TIME(AVL-IDX)   TO WS-TM-TIME
051500         COMPUTE WS-RULE-END-MIN = (WS-TM-HH * 60) + WS-TM-MM
051600         PERFORM 400-GEN-SLOTS THRU 400-EXIT
051700             UNTIL WS-CUR-MIN + WS-DR-SLOT-MINUTES
051800                      > WS-RULE-END-MIN.
051900
052000     IF WS-TODAY-SW = 'Y'
052100         MOVE 'N' TO WS-TODAY-SW.
052200     PERFORM 070-ADD-ONE-DAY THRU 070-EXIT.
052300 350-EXIT.
052400     EXIT.
052500
052600 400-GEN-SLOTS.
052700*  RULE 12 - ONE SLOT, THEN STEP THE CLOCK BY THE DOCTOR'S
052800*  SLOT DURATION
052900     MOVE WS-CUR-MIN TO WS-MT-TIME.
053000     DIVIDE WS-CUR-MIN BY 60 GIVING WS-MT-HH
053100                           REMAINDER WS-MT-MM.
053200     MOVE WS-MT-TIME TO WS-SLOT-START-TIME.
053300
053400     COMPUTE WS-DIV-REM = WS-CUR-MIN + WS-DR-SLOT-MINUTES.
053500     DIVIDE WS-DIV-REM BY 60 GIVING WS-MT-HH
053600                           REMAINDER WS-MT-MM.
053700     MOVE WS-MT-TIME TO WS-SLOT-END-TIME.
053800
053900*  RULE 13 - TODAY, SKIP A SLOT STARTING BEFORE THE CURRENT TIME
054000     IF WS-TODAY-SW = 'Y'
054100        AND WS-SLOT-START-TIME < WS-CURTIME-HHMM
054200         ADD 1 TO SLOTS-SKIPPED-PAST
054300     ELSE
054400         PERFORM 410-WRITE-ONE-SLOT THRU 410-EXIT.
054500
054600     ADD WS-DR-SLOT-MINUTES TO WS-CUR-MIN.
054700 400-EXIT.
054800     EXIT.
054900
055000 410-WRITE-ONE-SLOT.
055100*  RULE 14 - BOOKED WHEN AN SC/CF APPOINTMENT OCCUPIES THE SLOT
055200     MOVE 'N' TO WS-FOUND-SW.
055300     SET APT-IDX TO 1.
055400     SEARCH WS-APT-ENTRY VARYING APT-IDX
055500         AT END
055600             NEXT SENTENCE
055700         WHEN TBP-DOCTOR-ID(APT-IDX) = WS-DR-DOCTOR-ID
055800          AND TBP-DATE(APT-IDX)      = WS-WORK-DATE-8-X
055900          AND TBP-TIME(APT-IDX)      = WS-SLOT-START-TIME
056000             MOVE 'Y' TO WS-FOUND-SW
056100     END-SEARCH.
056200
056300     INITIALIZE SLOT-REC.
056400     MOVE WS-DR-DOCTOR-ID           TO SLOT-DOCTOR-ID.
056500     MOVE WS-WORK-DATE-8-X          TO SLOT-DATE.
056600     MOVE WS-SLOT-START-TIME        TO SLOT-START-TIME.
056700     MOVE WS-SLOT-END-TIME          TO SLOT-END-TIME.
056800     IF WS-FOUND
056900         MOVE 'BOOKED   '           TO SLOT-STATUS
057000     ELSE
057100         MOVE 'AVAILABLE'           TO SLOT-STATUS.
057200     WRITE SLOTOUT-REC FROM SLOT-REC.
057300     ADD 1 TO RECORDS-WRITTEN.
057400     ADD 1 TO SLOTS-GENERATED.
057500 410-EXIT.
057600     EXIT.
057700
057800 900-CLEANUP.
057900     MOVE "900-CLEANUP" TO PARA-NAME.
058000     CLOSE USERIN  AVAILIN  APTIN  SLOTOUT  SYSOUT.
058100     DISPLAY "DOCTORS SEARCHED ..... " DOCTORS-SEARCHED.
058200     DISPLAY "DOCTORS QUALIFIED ..... " DOCTORS-QUALIFIED.
058300     DISPLAY "SLOTS GENERATED ....... " SLOTS-GENERATED.
058400     DISPLAY "SLOTS SKIPPED (PAST) .. " SLOTS-SKIPPED-PAST.
058500     DISPLAY "RECORDS WRITTEN ....... " RECORDS-WRITTEN.
058600     DISPLAY "******** NORMAL END OF JOB SLOTSRCH ********".
058700 900-EXIT.
058800     EXIT.
058900
059000 1000-ABEND-RTN.
059100     WRITE SYSOUT-REC FROM ABEND-REC.
059200     CLOSE USERIN  AVAILIN  APTIN  SLOTOUT  SYSOUT.
059300     DISPLAY "*** ABNORMAL END OF JOB SLOTSRCH ***" UPON CONSOLE.
059400     DIVIDE ZERO-VAL INTO ONE-VAL.
