000100******************************************************************
000200* DCLGEN TABLE(DDS0001.DOC_AVAIL_WIN)                             *
000300*        LIBRARY(DDS0001.TEST.COPYLIB(AVAILDCL))                  *
000400*        ACTION(REPLACE)                                         *
000500*        LANGUAGE(COBOL)                                         *
000600*        QUOTE                                                   *
000700*        DBCSDELIM(NO)                                           *
000800* ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS   *
000900******************************************************************
001000     EXEC SQL DECLARE DDS0001.DOC_AVAIL_WIN TABLE
001100     ( DOCTOR_ID                      CHAR(9) NOT NULL,
001200       DAY_OF_WEEK                    SMALLINT NOT NULL,
001300       START_TIME                     SMALLINT NOT NULL,
001400       END_TIME                       SMALLINT NOT NULL
001500     ) END-EXEC.
001600******************************************************************
001700* COBOL DECLARATION FOR TABLE DDS0001.DOC_AVAIL_WIN               *
001800******************************************************************
001900 01  DCLDOC-AVAIL-WIN.
002000     10 DOCTOR-ID             PIC X(9).
002100     10 DAY-OF-WEEK           PIC S9(4) USAGE COMP.
002200     10 START-TIME            PIC S9(4) USAGE COMP.
002300     10 END-TIME              PIC S9(4) USAGE COMP.
002400******************************************************************
002500* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 4       *
002600******************************************************************
