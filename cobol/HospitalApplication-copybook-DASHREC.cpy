000100******************************************************************
000200* DASHREC  -  ADMINISTRATIVE DASHBOARD ANALYTICS OUTPUT RECORD   *
000300*             ONE RECORD WRITTEN PER RUN BY DASHCNT              *
000400******************************************************************
000500 01  DASH-REC.
000600     05  DASH-TOTAL-USERS           PIC 9(07).
000700     05  DASH-TOTAL-DOCTORS         PIC 9(07).
000800     05  DASH-TOTAL-PATIENTS        PIC 9(07).
000900     05  DASH-TOTAL-APPTS           PIC 9(07).
001000     05  DASH-SCHEDULED-APPTS       PIC 9(07).
001100     05  DASH-COMPLETED-APPTS       PIC 9(07).
001200     05  DASH-CANCELLED-APPTS       PIC 9(07).
001300     05  FILLER                     PIC X(05).
