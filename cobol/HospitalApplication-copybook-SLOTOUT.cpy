000100******************************************************************
000200* SLOTOUT  -  AVAILABLE TIME-SLOT OUTPUT RECORD                  *
000300*             ONE RECORD PER OPEN SLOT WRITTEN BY SLOTSRCH        *
000400******************************************************************
000500 01  SLOT-REC.
000600     05  SLOT-DOCTOR-ID             PIC 9(09).
000700     05  SLOT-DATE                  PIC 9(08).
000800     05  SLOT-START-TIME            PIC 9(04).
000900     05  SLOT-END-TIME              PIC 9(04).
001000     05  SLOT-STATUS                PIC X(09).
001100     05  FILLER                     PIC X(02) VALUE SPACES.
