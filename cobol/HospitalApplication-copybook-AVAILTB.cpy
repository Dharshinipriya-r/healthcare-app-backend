000100******************************************************************
000200* AVAILTB  -  DOCTOR WEEKLY WORKING-HOUR AVAILABILITY RULE       *
000300*             ONE RECORD PER DOCTOR PER DAY-OF-WEEK WINDOW       *
000400*             FILE IS SORTED BY AVL-DOCTOR-ID / AVL-DAY-OF-WEEK  *
000500*             28 BYTES - PADDED ONE BYTE PER SHOP CONVENTION,    *
000600*             11/03/10 KL DEV-0441                               *
000700******************************************************************
000800 01  AVAIL-REC.
000900     05  AVL-ID                     PIC 9(09).
001000     05  AVL-DOCTOR-ID              PIC 9(09).
001100     05  AVL-DAY-OF-WEEK            PIC 9(01).
001200         88  AVL-MONDAY                  VALUE 1.
001300         88  AVL-TUESDAY                 VALUE 2.
001400         88  AVL-WEDNESDAY               VALUE 3.
001500         88  AVL-THURSDAY                VALUE 4.
001600         88  AVL-FRIDAY                  VALUE 5.
001700         88  AVL-SATURDAY                VALUE 6.
001800         88  AVL-SUNDAY                  VALUE 7.
001900     05  AVL-START-TIME             PIC 9(04).
002000     05  AVL-START-TIME-HHMM REDEFINES AVL-START-TIME.
002100         10  AVL-START-HH           PIC 9(02).
002200         10  AVL-START-MM           PIC 9(02).
002300     05  AVL-END-TIME               PIC 9(04).
002400     05  AVL-END-TIME-HHMM REDEFINES AVL-END-TIME.
002500         10  AVL-END-HH             PIC 9(02).
002600         10  AVL-END-MM             PIC 9(02).
002700     05  FILLER                     PIC X(01).
