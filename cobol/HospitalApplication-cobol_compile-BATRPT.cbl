000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  BATRPT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/01/08.
000600 DATE-COMPILED. 01/01/08.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS IS THE LAST STEP OF THE DAILY APPOINTMENT BATCH
001300*          JOB STREAM.  IT PRINTS THE ONE 132-COLUMN REPORT THAT
001400*          OPERATIONS HANDS TO THE ADMIN DESK EACH MORNING, IN
001500*          FOUR SECTIONS -
001600*
001700*               1 - ADMIN DASHBOARD ANALYTICS (OFF DASHCNT)
001800*               2 - NEXT-DAY APPOINTMENT REMINDERS (OFF APTUPDT)
001900*               3 - LOW-RATING FEEDBACK ALERTS (OFF FBKEDIT)
002000*               4 - PER-DOCTOR RATING STATISTICS (OFF FBKSTAT)
002100*
002200*          EACH UPSTREAM STEP DROPS A SMALL SCRATCH FILE FOR
002300*          THIS STEP TO PICK UP - SAME PATTERN AS THE OLD
002400*          PATIENT-EDIT/TREATMENT-SEARCH CHAIN THIS PROGRAM WAS
002500*          BUILT FROM.  NONE OF THE FOUR SCRATCH FILES HAS MORE
002600*          THAN A HANDFUL OF RECORDS SO NO SORTING IS DONE.
002700*
002800******************************************************************
002900*
003000*    CHANGE LOG.
003100*
003200*    01/01/08  PK  DEV-0405  INITIAL CODING - REPLACES THE OLD
003300*                            PATIENT DETAIL LISTING IN THIS SLOT
003400*                            OF THE JOB STREAM.  DASHBOARD AND
003500*                            REMINDER SECTIONS ONLY
003600*    01/06/99  SF  Y2K-0018  Y2K REVIEW - RUN DATE NOW WINDOWED
003700*                            THROUGH WS-CENTURY THE SAME AS THE
003800*                            OTHER APPOINTMENT SUBSYSTEM STEPS -
003900*                            SEE RULE IN 000-HOUSEKEEPING
004000*    03/02/08  PK  DEV-0409  ADDED LOW-RATING ALERT SECTION OFF
004100*                            THE NEW FBKEDIT LOW-RATING SCRATCH
004200*                            FILE
004300*    09/30/09  KL  DEV-0422  ADDED PER-DOCTOR STATISTICS SECTION
004400*                            OFF FBKSTAT - DOCTOR NAME IS NOT ON
004500*                            THE STATISTICS RECORD SO THIS STEP
004600*                            NOW ALSO LOADS THE USER MASTER TO
004700*                            RESOLVE ID TO NAME
004800*    02/11/10  KL  DEV-0430  SECTION HEADERS WERE NOT RESETTING
004900*                            WS-LINES BEFORE THE FIRST DETAIL
005000*                            LINE OF A SECTION - PAGE COULD BREAK
005100*                            ONE LINE INTO A NEW SECTION BANNER
005200*
005300******************************************************************
005400
005500         INPUT FILE              -   USERS MASTER
005600
005700         INPUT FILE              -   DASH-WORK (FROM DASHCNT)
005800
005900         INPUT FILE              -   REMIND-WORK (FROM APTUPDT)
006000
006100         INPUT FILE              -   LOWRATE-WORK (FROM FBKEDIT)
006200
006300         INPUT FILE              -   RATING-STATS (FROM FBKSTAT)
006400
006500         OUTPUT FILE PRODUCED    -   132-COLUMN PRINT REPORT
006600
006700         DUMP FILE               -   SYSOUT
006800
006900******************************************************************
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SOURCE-COMPUTER. IBM-390.
007300 OBJECT-COMPUTER. IBM-390.
007400 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     SELECT SYSOUT
007800     ASSIGN TO UT-S-SYSOUT
007900       ORGANIZATION IS SEQUENTIAL.
008000
008100     SELECT USERIN
008200     ASSIGN TO UT-S-USERIN
008300       ACCESS MODE IS SEQUENTIAL
008400       FILE STATUS IS UFCODE.
008500
008600     SELECT DASHIN
008700     ASSIGN TO UT-S-DASHIN
008800       ACCESS MODE IS SEQUENTIAL
008900       FILE STATUS IS DFCODE.
009000
009100     SELECT RMDIN
009200     ASSIGN TO UT-S-RMDIN
009300       ACCESS MODE IS SEQUENTIAL
009400       FILE STATUS IS RFCODE.
009500
009600     SELECT LOWIN
009700     ASSIGN TO UT-S-LOWIN
009800       ACCESS MODE IS SEQUENTIAL
009900       FILE STATUS IS LFCODE.
010000
010100     SELECT STATIN
010200     ASSIGN TO UT-S-STATIN
010300       ACCESS MODE IS SEQUENTIAL
010400       FILE STATUS IS SFCODE.
010500
010600     SELECT PRTOUT
010700     ASSIGN TO UT-S-PRTOUT
010800       ORGANIZATION IS SEQUENTIAL.
010900
011000 DATA DIVISION.
011100 FILE SECTION.
011200 FD  SYSOUT
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 130 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS SYSOUT-REC.
011800 01  SYSOUT-REC  PIC X(130).
011900
012000****** USER MASTER - READ ONLY, LOADED FOR DOCTOR NAME LOOKUP
012100 FD  USERIN
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 126 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS USER-REC.
012700 COPY USERMST.
012800
012900****** ONE RECORD PER RUN FROM DASHCNT
013000 FD  DASHIN
013100     RECORDING MODE IS F
013200     LABEL RECORDS ARE STANDARD
013300     RECORD CONTAINS 54 CHARACTERS
013400     BLOCK CONTAINS 0 RECORDS
013500     DATA RECORD IS DASH-REC.
013600 COPY DASHREC.
013700
013800****** ONE RECORD PER NEXT-DAY REMINDER FROM APTUPDT
013900 FD  RMDIN
014000     RECORDING MODE IS F
014100     LABEL RECORDS ARE STANDARD
014200     RECORD CONTAINS 102 CHARACTERS
014300     BLOCK CONTAINS 0 RECORDS
014400     DATA RECORD IS RMD-IN-REC.
014500 01  RMD-IN-REC.
014600     05  RMD-APT-ID                 PIC 9(09).
014700     05  RMD-PATIENT-NAME           PIC X(30).
014800     05  RMD-DOCTOR-NAME            PIC X(30).
014900     05  RMD-DATE                   PIC 9(08).
015000     05  RMD-TIME                   PIC 9(04).
015100     05  RMD-LOCATION               PIC X(20).
015200     05  FILLER                     PIC X(01).
015300
015400****** ONE RECORD PER LOW-RATING (1-2) FEEDBACK FROM FBKEDIT
015500 FD  LOWIN
015600     RECORDING MODE IS F
015700     LABEL RECORDS ARE STANDARD
015800     RECORD CONTAINS 73 CHARACTERS
015900     BLOCK CONTAINS 0 RECORDS
016000     DATA RECORD IS LOW-IN-REC.
016100 01  LOW-IN-REC.
016200     05  LOW-DOCTOR-NAME             PIC X(30).
016300     05  LOW-RATING                  PIC 9(01).
016400     05  LOW-PATIENT-NAME            PIC X(30).
016500     05  FILLER                      PIC X(12).
016600
016700****** ONE RECORD PER DOCTOR FROM FBKSTAT
016800 FD  STATIN
016900     RECORDING MODE IS F
017000     LABEL RECORDS ARE STANDARD
017100     RECORD CONTAINS 65 CHARACTERS
017200     BLOCK CONTAINS 0 RECORDS
017300     DATA RECORD IS STAT-REC.
017400 COPY STATREC.
017500
017600 FD  PRTOUT
017700     RECORDING MODE IS F
017800     LABEL RECORDS ARE STANDARD
017900     RECORD CONTAINS 132 CHARACTERS
018000     BLOCK CONTAINS 0 RECORDS
018100     DATA RECORD IS RPT-REC.
018200 01  RPT-REC  PIC X(132).
018300
018400 WORKING-STORAGE SECTION.
018500
018600 01  FILE-STATUS-CODES.
018700     05  UFCODE                  PIC X(2).
018800         88 UFCODE-OK     VALUE "00".
018900         88 UFCODE-EOF    VALUE "10".
019000     05  DFCODE                  PIC X(2).
019100         88 DFCODE-OK     VALUE "00".
019200         88 DFCODE-EOF    VALUE "10".
019300     05  RFCODE                  PIC X(2).
019400         88 RFCODE-OK     VALUE "00".
019500         88 RFCODE-EOF    VALUE "10".
019600     05  LFCODE                  PIC X(2).
019700         88 LFCODE-OK     VALUE "00".
019800         88 LFCODE-EOF    VALUE "10".
019900     05  SFCODE                  PIC X(2).
020000         88 SFCODE-OK     VALUE "00".
020100         88 SFCODE-EOF    VALUE "10".
020200
020300 01  FLAGS-AND-SWITCHES.
020400     05  MORE-USERIN-SW          PIC X(01) VALUE "Y".
020500         88  NO-MORE-USERIN            VALUE "N".
020600     05  MORE-DASHIN-SW          PIC X(01) VALUE "Y".
020700         88  NO-MORE-DASHIN            VALUE "N".
020800     05  MORE-RMDIN-SW           PIC X(01) VALUE "Y".
020900         88  NO-MORE-RMDIN             VALUE "N".
021000     05  MORE-LOWIN-SW           PIC X(01) VALUE "Y".
021100         88  NO-MORE-LOWIN             VALUE "N".
021200     05  MORE-STATIN-SW          PIC X(01) VALUE "Y".
021300         88  NO-MORE-STATIN            VALUE "N".
021400     05  WS-FOUND-SW             PIC X(01) VALUE "N".
021500         88  WS-FOUND                  VALUE "Y".
021600
021700 01  COUNTERS-AND-ACCUMULATORS.
021800     05  WS-USER-COUNT           PIC 9(05) COMP.
021900     05  WS-REMINDER-COUNT       PIC 9(05) COMP.
022000     05  WS-LOWRATE-COUNT        PIC 9(05) COMP.
022100     05  WS-DRSTAT-COUNT         PIC 9(05) COMP.
022200     05  WS-DRSTAT-FEEDBK-TOTAL  PIC 9(07) COMP.
022300     05  WS-LINES                PIC 9(03) COMP.
022400     05  WS-PAGES                PIC 9(03) COMP VALUE 1.
022500     05  FILLER                  PIC X(02).
022600
022700 01  WS-LOOKUP-ID                PIC 9(09).
022800 01  WS-LOOKUP-ID-ALT REDEFINES WS-LOOKUP-ID.
022900     05  WS-LOOKUP-ID-HI         PIC 9(05).
023000     05  WS-LOOKUP-ID-LO         PIC 9(04).
023100
023200 01  WS-ACCEPT-DATE                 PIC 9(06).
023300 01  WS-ACCEPT-DATE-ALT REDEFINES WS-ACCEPT-DATE.
023400     05  WS-AD-YY                PIC 9(02).
023500     05  WS-AD-MM                PIC 9(02).
023600     05  WS-AD-DD                PIC 9(02).
023700 01  WS-CENTURY                  PIC 9(02).
023800
023900 01  WS-PGM-ID-AREA               PIC X(08) VALUE SPACES.
024000 01  WS-PGM-ID-ALT REDEFINES WS-PGM-ID-AREA.
024100     05  WS-PGM-ID                PIC X(08) VALUE "BATRPT".
024200
024300****** DOCTOR NAME LOOKUP TABLE - LOADED FROM USERIN, SEARCHED
024400****** BY THE DOCTOR STATISTICS SECTION
024500 01  WS-USER-TABLE.
024600     05  WS-USER-ENTRY OCCURS 1000 TIMES
024700                       INDEXED BY USR-IDX.
024800         10  TBU-USER-ID            PIC 9(09).
024900         10  TBU-FULL-NAME          PIC X(30).
025000         10  FILLER                 PIC X(01).
025100
025200 01  WS-HDR-REC.
025300     05  FILLER                  PIC X(01) VALUE SPACE.
025400     05  HDR-DATE.
025500         10  HDR-YY              PIC 9(04).
025600         10  DASH-1              PIC X(01) VALUE "-".
025700         10  HDR-MM              PIC 9(02).
025800         10  DASH-2              PIC X(01) VALUE "-".
025900         10  HDR-DD              PIC 9(02).
026000     05  FILLER                  PIC X(20) VALUE SPACE.
026100     05  FILLER                  PIC X(53) VALUE
026200         "Hospital Appointment System - Daily Batch Summary".
026300     05  FILLER         PIC X(26)
026400                   VALUE "Page Number:" JUSTIFIED RIGHT.
026500     05  PAGE-NBR-O              PIC ZZ9.
026600
026700 01  WS-BLANK-LINE.
026800     05  FILLER     PIC X(132) VALUE SPACES.
026900
027000 01  WS-SECT-BANNER.
027100     05  SECT-BANNER-TEXT        PIC X(100) VALUE SPACES.
027200     05  FILLER                  PIC X(32) VALUE SPACES.
027300
027400 01  WS-DASH-COLM-HDR.
027500     05  FILLER      PIC X(40) VALUE "DASHBOARD FIGURE".
027600     05  FILLER      PIC X(10) VALUE "COUNT".
027700     05  FILLER      PIC X(82) VALUE SPACES.
027800
027900 01  WS-DASH-DETAIL-REC.
028000     05  DASH-LABEL-O            PIC X(40).
028100     05  DASH-COUNT-O            PIC ZZZ,ZZ9.
028200     05  FILLER                  PIC X(85) VALUE SPACES.
028300
028400 01  WS-RMD-COLM-HDR.
028500     05  FILLER      PIC X(11) VALUE "APT-ID".
028600     05  FILLER      PIC X(31) VALUE "PATIENT NAME".
028700     05  FILLER      PIC X(31) VALUE "DOCTOR NAME".
028800     05  FILLER      PIC X(11) VALUE "APT DATE".
028900     05  FILLER      PIC X(6)  VALUE "TIME".
029000     05  FILLER      PIC X(42) VALUE "LOCATION".
029100
029200 01  WS-RMD-DETAIL-REC.
029300     05  RMD-APT-ID-O            PIC 9(09).
029400     05  FILLER                  PIC X(02) VALUE SPACES.
029500     05  RMD-PATIENT-NAME-O      PIC X(30).
029600     05  FILLER                  PIC X(01) VALUE SPACES.
029700     05  RMD-DOCTOR-NAME-O       PIC X(30).
029800     05  FILLER                  PIC X(01) VALUE SPACES.
029900     05  RMD-DATE-O              PIC 9(08).
030000     05  FILLER                  PIC X(02) VALUE SPACES.
030100     05  RMD-TIME-O              PIC 9(04).
030200     05  FILLER                  PIC X(02) VALUE SPACES.
030300     05  RMD-LOCATION-O          PIC X(20).
030400     05  FILLER                  PIC X(21) VALUE SPACES.
030500
030600 01  WS-RMD-TOTAL-REC.
030700     05  FILLER                  PIC X(20)
030800         VALUE "TOTAL REMINDERS SENT".
030900     05  FILLER                  PIC X(03) VALUE SPACES.
031000     05  RMD-TOTAL-O             PIC ZZZ,ZZ9.
031100     05  FILLER                  PIC X(102) VALUE SPACES.
031200
031300 01  WS-LOW-COLM-HDR.
031400     05  FILLER      PIC X(31) VALUE "DOCTOR NAME".
031500     05  FILLER      PIC X(8)  VALUE "RATING".
031600     05  FILLER      PIC X(31) VALUE "PATIENT NAME".
031700     05  FILLER      PIC X(62) VALUE SPACES.
031800
031900 01  WS-LOW-DETAIL-REC.
032000     05  LOW-DOCTOR-NAME-O       PIC X(30).
032100     05  FILLER                  PIC X(01) VALUE SPACES.
032200     05  LOW-RATING-O            PIC 9(01).
032300     05  FILLER                  PIC X(07) VALUE SPACES.
032400     05  LOW-PATIENT-NAME-O      PIC X(30).
032500     05  FILLER                  PIC X(63) VALUE SPACES.
032600
032700 01  WS-DRSTAT-COLM-HDR.
032800     05  FILLER      PIC X(11) VALUE "DOCTOR-ID".
032900     05  FILLER      PIC X(31) VALUE "DOCTOR NAME".
033000     05  FILLER      PIC X(9)  VALUE "FDBK-CNT".
033100     05  FILLER      PIC X(9)  VALUE "AVG-RTG".
033200     05  FILLER      PIC X(9)  VALUE "NPS".
033300     05  FILLER      PIC X(8)  VALUE "PERF".
033400     05  FILLER      PIC X(55) VALUE SPACES.
033500
033600 01  WS-DRSTAT-DETAIL-REC.
033700     05  DRSTAT-DOCTOR-ID-O      PIC 9(09).
033800     05  FILLER                  PIC X(02) VALUE SPACES.
033900     05  DRSTAT-DOCTOR-NAME-O    PIC X(30).
034000     05  FILLER                  PIC X(01) VALUE SPACES.
034100     05  DRSTAT-FDBK-CNT-O       PIC ZZZZ9.
034200     05  FILLER                  PIC X(04) VALUE SPACES.
034300     05  DRSTAT-AVG-RTG-O        PIC 9.99.
034400     05  FILLER                  PIC X(04) VALUE SPACES.
034500     05  DRSTAT-NPS-O            PIC -ZZ9.99.
034600     05  FILLER                  PIC X(03) VALUE SPACES.
034700     05  DRSTAT-PERF-O           PIC X(02).
034800     05  FILLER                  PIC X(58) VALUE SPACES.
034900
035000 01  WS-DRSTAT-TOTAL-REC.
035100     05  FILLER                  PIC X(28)
035200         VALUE "TOTAL FEEDBACK ALL DOCTORS".
035300     05  FILLER                  PIC X(03) VALUE SPACES.
035400     05  DRSTAT-TOTAL-O          PIC ZZZ,ZZ9.
035500     05  FILLER                  PIC X(94) VALUE SPACES.
035600
035700 COPY ABENDREC.
035800
035900 PROCEDURE DIVISION.
036000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
036100     PERFORM 200-DASHBOARD-SECT THRU 200-EXIT.
036200     PERFORM 300-REMINDER-SECT THRU 300-EXIT.
036300     PERFORM 400-LOWRATE-SECT THRU 400-EXIT.
036400     PERFORM 500-DRSTAT-SECT THRU 500-EXIT.
036500     PERFORM 900-CLEANUP THRU 900-EXIT.
036600     MOVE +0 TO RETURN-CODE.
036700     GOBACK.
036800
036900 000-HOUSEKEEPING.
037000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
037100     DISPLAY "******** BEGIN JOB BATRPT ********".
037200
037300*  RUN DATE FOR THE PAGE HEADER - WINDOWED THE SAME AS EVERY
037400*  OTHER STEP OF THE APPOINTMENT SUBSYSTEM, SEE Y2K-0018 ABOVE
037500     ACCEPT WS-ACCEPT-DATE FROM DATE.
037600     IF WS-AD-YY < 50
037700         MOVE 20 TO WS-CENTURY
037800     ELSE
037900         MOVE 19 TO WS-CENTURY.
038000     COMPUTE HDR-YY = (WS-CENTURY * 100) + WS-AD-YY.
038100     MOVE WS-AD-MM TO HDR-MM.
038200     MOVE WS-AD-DD TO HDR-DD.
038300
038400     INITIALIZE COUNTERS-AND-ACCUMULATORS.
038500     MOVE +1 TO WS-LINES.
038600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
038700     PERFORM 150-LOAD-USER-TABLE THRU 150-EXIT.
038800     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
038900 000-EXIT.
039000     EXIT.
039100
039200*----------------------------------------------------------------
039300* LOAD THE USER MASTER INTO A SEARCH TABLE SO THE DOCTOR
039400* STATISTICS SECTION CAN TURN A DOCTOR-ID INTO A NAME
039500*----------------------------------------------------------------
039600 150-LOAD-USER-TABLE.
039700     MOVE "150-LOAD-USER-TABLE" TO PARA-NAME.
039800     PERFORM 151-READ-USERIN THRU 151-EXIT.
039900     PERFORM 152-ADD-USER-ROW THRU 152-EXIT
040000             UNTIL NO-MORE-USERIN.
040100 150-EXIT.
040200     EXIT.
040300
040400 152-ADD-USER-ROW.
040500     ADD 1 TO WS-USER-COUNT.
040600     MOVE USER-ID        TO TBU-USER-ID(WS-USER-COUNT).
040700     MOVE USER-FULL-NAME TO TBU-FULL-NAME(WS-USER-COUNT).
040800     PERFORM 151-READ-USERIN THRU 151-EXIT.
040900 152-EXIT.
041000     EXIT.
041100
041200 160-FIND-USER-BY-ID.
041300     MOVE "N" TO WS-FOUND-SW.
041400     SEARCH WS-USER-ENTRY VARYING USR-IDX
041500         AT END
041600             CONTINUE
041700         WHEN TBU-USER-ID(USR-IDX) = WS-LOOKUP-ID
041800             MOVE "Y" TO WS-FOUND-SW.
041900 160-EXIT.
042000     EXIT.
042100
042200*----------------------------------------------------------------
042300* SECTION 1 - ADMIN DASHBOARD ANALYTICS - ONE INPUT RECORD
042400*----------------------------------------------------------------
042500 200-DASHBOARD-SECT.
042600     MOVE "200-DASHBOARD-SECT" TO PARA-NAME.
042700     PERFORM 210-READ-DASHIN THRU 210-EXIT.
042800     IF NO-MORE-DASHIN
042900         MOVE "EMPTY DASHBOARD WORK FILE" TO ABEND-REASON
043000         GO TO 1000-ABEND-RTN.
043100
043200     MOVE "DAILY ADMINISTRATIVE DASHBOARD" TO SECT-BANNER-TEXT.
043300     WRITE RPT-REC FROM WS-SECT-BANNER AFTER ADVANCING 2.
043400     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
043500     WRITE RPT-REC FROM WS-DASH-COLM-HDR AFTER ADVANCING 1.
043600     ADD 4 TO WS-LINES.
043700
043800     MOVE "TOTAL USERS"     TO DASH-LABEL-O.
043900     MOVE DASH-TOTAL-USERS  TO DASH-COUNT-O.
044000     PERFORM 220-WRITE-DASH-DETAIL THRU 220-EXIT.
044100
044200     MOVE "TOTAL DOCTORS"   TO DASH-LABEL-O.
044300     MOVE DASH-TOTAL-DOCTORS TO DASH-COUNT-O.
044400     PERFORM 220-WRITE-DASH-DETAIL THRU 220-EXIT.
044500
044600     MOVE "TOTAL PATIENTS"  TO DASH-LABEL-O.
044700     MOVE DASH-TOTAL-PATIENTS TO DASH-COUNT-O.
044800     PERFORM 220-WRITE-DASH-DETAIL THRU 220-EXIT.
044900
045000     MOVE "TOTAL APPOINTMENTS" TO DASH-LABEL-O.
045100     MOVE DASH-TOTAL-APPTS  TO DASH-COUNT-O.
045200     PERFORM 220-WRITE-DASH-DETAIL THRU 220-EXIT.
045300
045400     MOVE "SCHEDULED APPOINTMENTS" TO DASH-LABEL-O.
045500     MOVE DASH-SCHEDULED-APPTS TO DASH-COUNT-O.
045600     PERFORM 220-WRITE-DASH-DETAIL THRU 220-EXIT.
045700
045800     MOVE "COMPLETED APPOINTMENTS" TO DASH-LABEL-O.
045900     MOVE DASH-COMPLETED-APPTS TO DASH-COUNT-O.
046000     PERFORM 220-WRITE-DASH-DETAIL THRU 220-EXIT.
046100
046200     MOVE "CANCELLED APPOINTMENTS" TO DASH-LABEL-O.
046300     MOVE DASH-CANCELLED-APPTS TO DASH-COUNT-O.
046400     PERFORM 220-WRITE-DASH-DETAIL THRU 220-EXIT.
046500 200-EXIT.
046600     EXIT.
046700
046800 220-WRITE-DASH-DETAIL.
046900     WRITE RPT-REC FROM WS-DASH-DETAIL-REC AFTER ADVANCING 1.
047000     ADD 1 TO WS-LINES.
047100     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
047200 220-EXIT.
047300     EXIT.
047400
047500*----------------------------------------------------------------
047600* SECTION 2 - NEXT-DAY APPOINTMENT REMINDERS - RULE 7
047700*----------------------------------------------------------------
047800 300-REMINDER-SECT.
047900     MOVE "300-REMINDER-SECT" TO PARA-NAME.
048000     MOVE "NEXT-DAY APPOINTMENT REMINDERS" TO SECT-BANNER-TEXT.
048100     WRITE RPT-REC FROM WS-SECT-BANNER AFTER ADVANCING 2.
048200     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
048300     WRITE RPT-REC FROM WS-RMD-COLM-HDR AFTER ADVANCING 1.
048400     ADD 4 TO WS-LINES.
048500     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
048600
048700     PERFORM 310-READ-RMDIN THRU 310-EXIT.
048800     PERFORM 320-WRITE-RMD-DETAIL THRU 320-EXIT
048900             UNTIL NO-MORE-RMDIN.
049000
049100     MOVE WS-REMINDER-COUNT TO RMD-TOTAL-O.
049200     WRITE RPT-REC FROM WS-RMD-TOTAL-REC AFTER ADVANCING 2.
049300     ADD 2 TO WS-LINES.
049400 300-EXIT.
049500     EXIT.
049600
049700 320-WRITE-RMD-DETAIL.
049800     MOVE RMD-APT-ID        TO RMD-APT-ID-O.
049900     MOVE RMD-PATIENT-NAME  TO RMD-PATIENT-NAME-O.
050000     MOVE RMD-DOCTOR-NAME   TO RMD-DOCTOR-NAME-O.
050100     MOVE RMD-DATE          TO RMD-DATE-O.
050200     MOVE RMD-TIME          TO RMD-TIME-O.
050300     MOVE RMD-LOCATION      TO RMD-LOCATION-O.
050400     WRITE RPT-REC FROM WS-RMD-DETAIL-REC AFTER ADVANCING 1.
050500     ADD 1 TO WS-LINES.
050600     ADD 1 TO WS-REMINDER-COUNT.
050700     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
050800     PERFORM 310-READ-RMDIN THRU 310-EXIT.
050900 320-EXIT.
051000     EXIT.
051100
051200*----------------------------------------------------------------
051300* SECTION 3 - LOW-RATING (1-2) FEEDBACK ALERTS - RULE 17
051400*----------------------------------------------------------------
051500 400-LOWRATE-SECT.
051600     MOVE "400-LOWRATE-SECT" TO PARA-NAME.
051700     MOVE "LOW-RATING FEEDBACK ALERTS" TO SECT-BANNER-TEXT.
051800     WRITE RPT-REC FROM WS-SECT-BANNER AFTER ADVANCING 2.
051900     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
052000     WRITE RPT-REC FROM WS-LOW-COLM-HDR AFTER ADVANCING 1.
052100     ADD 4 TO WS-LINES.
052200     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
052300
052400     PERFORM 410-READ-LOWIN THRU 410-EXIT.
052500     PERFORM 420-WRITE-LOW-DETAIL THRU 420-EXIT
052600             UNTIL NO-MORE-LOWIN.
052700 400-EXIT.
052800     EXIT.
052900
053000 420-WRITE-LOW-DETAIL.
053100     MOVE LOW-DOCTOR-NAME   TO LOW-DOCTOR-NAME-O.
053200     MOVE LOW-RATING        TO LOW-RATING-O.
053300     MOVE LOW-PATIENT-NAME  TO LOW-PATIENT-NAME-O.
053400     WRITE RPT-REC FROM WS-LOW-DETAIL-REC AFTER ADVANCING 1.
053500     ADD 1 TO WS-LINES.
053600     ADD 1 TO WS-LOWRATE-COUNT.
053700     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
053800     PERFORM 410-READ-LOWIN THRU 410-EXIT.
053900 420-EXIT.
054000     EXIT.
054100
054200*----------------------------------------------------------------
054300* SECTION 4 - PER-DOCTOR RATING STATISTICS - OFF FBKSTAT
054400*----------------------------------------------------------------
054500 500-DRSTAT-SECT.
054600     MOVE "500-DRSTAT-SECT" TO PARA-NAME.
054700     MOVE "DOCTOR RATING STATISTICS" TO SECT-BANNER-TEXT.
054800     WRITE RPT-REC FROM WS-SECT-BANNER AFTER ADVANCING 2.
054900     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
055000     WRITE RPT-REC FROM WS-DRSTAT-COLM-HDR AFTER ADVANCING 1.
055100     ADD 4 TO WS-LINES.
055200     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
055300
055400     PERFORM 510-READ-STATIN THRU 510-EXIT.
055500     PERFORM 520-WRITE-DRSTAT-DETAIL THRU 520-EXIT
055600             UNTIL NO-MORE-STATIN.
055700
055800     MOVE WS-DRSTAT-FEEDBK-TOTAL TO DRSTAT-TOTAL-O.
055900     WRITE RPT-REC FROM WS-DRSTAT-TOTAL-REC AFTER ADVANCING 2.
056000     ADD 2 TO WS-LINES.
056100 500-EXIT.
056200     EXIT.
056300
056400 520-WRITE-DRSTAT-DETAIL.
056500     MOVE STAT-DOCTOR-ID    TO DRSTAT-DOCTOR-ID-O.
056600     MOVE STAT-DOCTOR-ID    TO WS-LOOKUP-ID.
056700     PERFORM 160-FIND-USER-BY-ID THRU 160-EXIT.
056800     IF WS-FOUND
056900         MOVE TBU-FULL-NAME(USR-IDX) TO DRSTAT-DOCTOR-NAME-O
057000     ELSE
057100         MOVE SPACES TO DRSTAT-DOCTOR-NAME-O.
057200     MOVE STAT-FEEDBACK-COUNT TO DRSTAT-FDBK-CNT-O.
057300     MOVE STAT-AVG-RATING   TO DRSTAT-AVG-RTG-O.
057400     MOVE STAT-NPS          TO DRSTAT-NPS-O.
057500     MOVE STAT-PERF-LEVEL   TO DRSTAT-PERF-O.
057600     WRITE RPT-REC FROM WS-DRSTAT-DETAIL-REC AFTER ADVANCING 1.
057700     ADD 1 TO WS-LINES.
057800     ADD 1 TO WS-DRSTAT-COUNT.
057900     ADD STAT-FEEDBACK-COUNT TO WS-DRSTAT-FEEDBK-TOTAL.
058000     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
058100     PERFORM 510-READ-STATIN THRU 510-EXIT.
058200 520-EXIT.
058300     EXIT.
058400
058500 600-PAGE-BREAK.
058600     WRITE RPT-REC FROM WS-BLANK-LINE.
058700     WRITE RPT-REC FROM WS-BLANK-LINE.
058800 600-EXIT.
058900     EXIT.
059000
059100 700-WRITE-PAGE-HDR.
059200     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
059300     MOVE WS-PAGES TO PAGE-NBR-O.
059400     WRITE RPT-REC FROM WS-HDR-REC
059500         AFTER ADVANCING NEXT-PAGE.
059600     MOVE ZERO TO WS-LINES.
059700     ADD 1 TO WS-PAGES.
059800     WRITE RPT-REC FROM WS-BLANK-LINE
059900         AFTER ADVANCING 1.
060000 700-EXIT.
060100     EXIT.
060200
060300 790-CHECK-PAGINATION.
060400     MOVE "790-CHECK-PAGINATION" TO PARA-NAME.
060500     IF WS-LINES > 50
060600         PERFORM 600-PAGE-BREAK THRU 600-EXIT
060700         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
060800 790-EXIT.
060900     EXIT.
061000
061100 800-OPEN-FILES.
061200     MOVE "800-OPEN-FILES" TO PARA-NAME.
061300     OPEN INPUT USERIN.
061400     OPEN INPUT DASHIN.
061500     OPEN INPUT RMDIN.
061600     OPEN INPUT LOWIN.
061700     OPEN INPUT STATIN.
061800     OPEN OUTPUT PRTOUT.
061900     OPEN OUTPUT SYSOUT.
062000     IF NOT UFCODE-OK
062100         MOVE "BAD OPEN ON USERIN" TO ABEND-REASON
062200         MOVE UFCODE TO ACTUAL-VAL
062300         GO TO 1000-ABEND-RTN.
062400     IF NOT DFCODE-OK
062500         MOVE "BAD OPEN ON DASHIN" TO ABEND-REASON
062600         MOVE DFCODE TO ACTUAL-VAL
062700         GO TO 1000-ABEND-RTN.
062800     IF NOT RFCODE-OK
062900         MOVE "BAD OPEN ON RMDIN" TO ABEND-REASON
063000         MOVE RFCODE TO ACTUAL-VAL
063100         GO TO 1000-ABEND-RTN.
063200     IF NOT LFCODE-OK
063300         MOVE "BAD OPEN ON LOWIN" TO ABEND-REASON
063400         MOVE LFCODE TO ACTUAL-VAL
063500         GO TO 1000-ABEND-RTN.
063600     IF NOT SFCODE-OK
063700         MOVE "BAD OPEN ON STATIN" TO ABEND-REASON
063800         MOVE SFCODE TO ACTUAL-VAL
063900         GO TO 1000-ABEND-RTN.
064000 800-EXIT.
064100     EXIT.
064200
064300 970-CLOSE-FILES.
064400     CLOSE USERIN DASHIN RMDIN LOWIN STATIN PRTOUT SYSOUT.
064500 970-EXIT.
064600     EXIT.
064700
064800 151-READ-USERIN.
064900     READ USERIN.
065000     IF UFCODE-EOF
065100         MOVE "N" TO MORE-USERIN-SW
065200     ELSE
065300         IF NOT UFCODE-OK
065400             MOVE "150-LOAD-USER-TABLE" TO PARA-NAME
065500             MOVE "BAD READ ON USERIN" TO ABEND-REASON
065600             MOVE UFCODE TO ACTUAL-VAL
065700             GO TO 1000-ABEND-RTN.
065800 151-EXIT.
065900     EXIT.
066000
066100 210-READ-DASHIN.
066200     READ DASHIN.
066300     IF DFCODE-EOF
066400         MOVE "N" TO MORE-DASHIN-SW
066500     ELSE
066600         IF NOT DFCODE-OK
066700             MOVE "200-DASHBOARD-SECT" TO PARA-NAME
066800             MOVE "BAD READ ON DASHIN" TO ABEND-REASON
066900             MOVE DFCODE TO ACTUAL-VAL
067000             GO TO 1000-ABEND-RTN.
067100 210-EXIT.
067200     EXIT.
067300
067400 310-READ-RMDIN.
067500     READ RMDIN.
067600     IF RFCODE-EOF
067700         MOVE "N" TO MORE-RMDIN-SW
067800     ELSE
067900         IF NOT RFCODE-OK
068000             MOVE "300-REMINDER-SECT" TO PARA-NAME
068100             MOVE "BAD READ ON RMDIN" TO ABEND-REASON
068200             MOVE RFCODE TO ACTUAL-VAL
068300             GO TO 1000-ABEND-RTN.
068400 310-EXIT.
068500     EXIT.
068600
068700 410-READ-LOWIN.
068800     READ LOWIN.
068900     IF LFCODE-EOF
069000         MOVE "N" TO MORE-LOWIN-SW
069100     ELSE
069200         IF NOT LFCODE-OK
069300             MOVE "400-LOWRATE-SECT" TO PARA-NAME
069400             MOVE "BAD READ ON LOWIN" TO ABEND-REASON
069500             MOVE LFCODE TO ACTUAL-VAL
069600             GO TO 1000-ABEND-RTN.
069700 410-EXIT.
069800     EXIT.
069900
070000 510-READ-STATIN.
070100     READ STATIN.
070200     IF SFCODE-EOF
070300         MOVE "N" TO MORE-STATIN-SW
070400     ELSE
070500         IF NOT SFCODE-OK
070600             MOVE "500-DRSTAT-SECT" TO PARA-NAME
070700             MOVE "BAD READ ON STATIN" TO ABEND-REASON
070800             MOVE SFCODE TO ACTUAL-VAL
070900             GO TO 1000-ABEND-RTN.
071000 510-EXIT.
071100     EXIT.
071200
071300 900-CLEANUP.
071400     MOVE "900-CLEANUP" TO PARA-NAME.
071500     PERFORM 970-CLOSE-FILES THRU 970-EXIT.
071600     DISPLAY "BATRPT USERS LOADED ........ " WS-USER-COUNT.
071700     DISPLAY "BATRPT REMINDERS PRINTED .... " WS-REMINDER-COUNT.
071800     DISPLAY "BATRPT LOW-RATING ALERTS .... " WS-LOWRATE-COUNT.
071900     DISPLAY "BATRPT DOCTOR STAT LINES .... " WS-DRSTAT-COUNT.
072000     DISPLAY "******** END JOB BATRPT ********".
072100 900-EXIT.
072200     EXIT.
072300
072400 1000-ABEND-RTN.
072500     WRITE SYSOUT-REC FROM ABEND-REC.
072600     PERFORM 970-CLOSE-FILES THRU 970-EXIT.
072700     DISPLAY "*** ABNORMAL END OF JOB BATRPT ***" UPON CONSOLE.
072800     DIVIDE ZERO-VAL INTO ONE-VAL.
