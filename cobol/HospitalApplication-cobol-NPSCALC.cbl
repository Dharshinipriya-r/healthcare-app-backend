000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  NPSCALC.
000400 AUTHOR. P. KOVALENKO.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/21/86.
000700 DATE-COMPILED. 03/21/86.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  CHANGE LOG                                                    *
001100*  -------------------------------------------------------------*
001200*  DATE     BY   TICKET     DESCRIPTION                          *
001300*  -------- ---- ---------- -------------------------------------*
001400*  03/21/86 PK   DEV-0012   INITIAL CODING - AVERAGE RATING AND  *
001500*                           DISTRIBUTION FOR ONE DOCTOR'S        *
001600*                           FEEDBACK, CALLED ONCE PER DOCTOR     *
001700*                           FROM TRTMTUPDT                       *
001800*  06/30/88 PK   DEV-0053   ADDED NET-PROMOTER-SCORE CALCULATION *
001900*                           PER QUALITY-COMMITTEE REQUEST        *
002000*  02/14/91 RO   DEV-0171   ADDED POSITIVE / NEGATIVE PERCENTAGE *
002100*                           AND THE FIVE-LEVEL PERFORMANCE       *
002200*                           RATING (EX/VG/GD/SA/NI)              *
002300*  08/08/94 RO   DEV-0229   ROUNDING CHANGED TO HALF-UP ON ALL   *
002400*                           PERCENTAGE FIELDS TO MATCH THE       *
002500*                           QUALITY COMMITTEE'S PUBLISHED FORMULA*
002600*  01/07/99 SF   Y2K-0011   YEAR 2000 REVIEW - PROGRAM HOLDS NO  *
002700*                           DATE FIELDS, NO CENTURY EXPOSURE,    *
002800*                           NO CHANGE REQUIRED                   *
002900*  05/19/02 SF   DEV-0277   RELIABILITY FLAG ADDED - A DOCTOR'S  *
003000*                           FIGURES ARE NOT "RELIABLE" UNTIL TEN *
003100*                           OR MORE FEEDBACK RECORDS EXIST       *
003200*  06/23/04 MA   DEV-0344   RECOMPILED UNDER SHOP STANDARD COPY  *
003300*                           OF THE COMPILER, NO LOGIC CHANGE     *
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100
004200 DATA DIVISION.
004300 FILE SECTION.
004400
004500 WORKING-STORAGE SECTION.
004600 01  MISC-FIELDS.
004700     05  TEMP-POS-NEG-CNT           PIC S9(7) COMP.
004800     05  TEMP-NPS-WORK              PIC S9(7)V99 COMP-3.
004900     05  FILLER                     PIC X(04) VALUE SPACES.
005000
005100 01  WS-RATIO-WORK.
005200     05  WS-RATIO-WHOLE             PIC 9(05).
005300     05  WS-RATIO-DEC               PIC 9(02).
005400     05  FILLER                     PIC X(03) VALUE SPACES.
005500 01  WS-RATIO-WORK-ALT REDEFINES WS-RATIO-WORK.
005600     05  WS-RATIO-DISPLAY           PIC 9(07).
005700     05  FILLER                     PIC X(03).
005800
005900 01  WS-PGM-ID-AREA.
006000     05  WS-PGM-ID                  PIC X(08) VALUE 'NPSCALC'.
006100     05  FILLER                     PIC X(02) VALUE SPACES.
006200 01  WS-PGM-ID-ALT REDEFINES WS-PGM-ID-AREA.
006300     05  WS-PGM-ID-CHARS OCCURS 9 TIMES
006400                                    PIC X(01).
006500     05  FILLER                     PIC X(01).
006600
006700 01  WS-DATE-STAMP.
006800     05  WS-DATE-CCYYMMDD           PIC 9(08).
006900     05  FILLER                     PIC X(02) VALUE SPACES.
007000 01  WS-DATE-STAMP-ALT REDEFINES WS-DATE-STAMP.
007100     05  WS-DATE-CCYY               PIC 9(04).
007200     05  WS-DATE-MM                 PIC 9(02).
007300     05  WS-DATE-DD                 PIC 9(02).
007400     05  FILLER                     PIC X(02) VALUE SPACES.
007500
007600 LINKAGE SECTION.
007700 01  STAT-CALC-REC.
007800     05  SC-FEEDBACK-COUNT          PIC 9(05) COMP.
007900     05  SC-RATING-SUM              PIC 9(07) COMP.
008000     05  SC-DIST-1                  PIC 9(05) COMP.
008100     05  SC-DIST-2                  PIC 9(05) COMP.
008200     05  SC-DIST-3                  PIC 9(05) COMP.
008300     05  SC-DIST-4                  PIC 9(05) COMP.
008400     05  SC-DIST-5                  PIC 9(05) COMP.
008500     05  SC-RECOMMEND-CNT           PIC 9(05) COMP.
008600     05  SC-NOT-RECOMMEND-CNT       PIC 9(05) COMP.
008700     05  SC-NEUTRAL-CNT             PIC 9(05) COMP.
008800     05  SC-AVG-RATING              PIC 9(1)V9(2).
008900     05  SC-NPS                     PIC S9(3)V9(2).
009000     05  SC-NPS-PRESENT             PIC X(01).
009100         88  SC-NPS-IS-PRESENT          VALUE 'Y'.
009200     05  SC-POSITIVE-PCT            PIC 9(3)V9(2).
009300     05  SC-NEGATIVE-PCT            PIC 9(3)V9(2).
009400     05  SC-DISPLAY-STARS           PIC 9(01).
009500     05  SC-PERF-LEVEL              PIC X(02).
009600     05  SC-RELIABLE                PIC X(01).
009700         88  SC-IS-RELIABLE             VALUE 'Y'.
009800
009900 01  RETURN-CD                      PIC 9(4) COMP.
010000
010100 PROCEDURE DIVISION USING STAT-CALC-REC, RETURN-CD.
010200******************************************************************
010300*  APPLIES BUSINESS RULES 18-25 (AVERAGE, DISTRIBUTION, NPS,     *
010400*  POSITIVE/NEGATIVE PERCENTAGE, DISPLAY STARS, PERFORMANCE      *
010500*  LEVEL, RELIABILITY) TO ONE DOCTOR'S ACCUMULATED FEEDBACK      *
010600*  FIGURES.  THE CALLER HAS ALREADY SUMMED SC-RATING-SUM AND     *
010700*  THE DISTRIBUTION / RECOMMEND COUNTERS FOR THE DOCTOR.         *
010800******************************************************************
010900     INITIALIZE SC-AVG-RATING SC-NPS SC-POSITIVE-PCT
011000                SC-NEGATIVE-PCT SC-DISPLAY-STARS SC-PERF-LEVEL.
011100     MOVE 'N' TO SC-NPS-PRESENT.
011200     MOVE 'N' TO SC-RELIABLE.
011300     MOVE SPACES TO SC-PERF-LEVEL.
011400
011500     IF SC-FEEDBACK-COUNT = ZERO
011600         MOVE 'NI' TO SC-PERF-LEVEL
011700         GO TO 900-RETURN-POINT.
011800
011900     PERFORM 100-CALC-AVERAGE THRU 100-EXIT.
012000     PERFORM 200-CALC-NPS THRU 200-EXIT.
012100     PERFORM 300-CALC-PERCENTAGES THRU 300-EXIT.
012200     PERFORM 400-CALC-DISPLAY-STARS THRU 400-EXIT.
012300     PERFORM 500-CALC-PERF-LEVEL THRU 500-EXIT.
012400     PERFORM 600-CALC-RELIABILITY THRU 600-EXIT.
012500
012600 900-RETURN-POINT.
012700     MOVE ZERO TO RETURN-CD.
012800     GOBACK.
012900
013000 100-CALC-AVERAGE.
013100*  RULE 18 - AVERAGE RATING, 2 DECIMALS, ROUNDED HALF-UP
013200     COMPUTE SC-AVG-RATING ROUNDED =
013300         SC-RATING-SUM / SC-FEEDBACK-COUNT.
013400 100-EXIT.
013500     EXIT.
013600
013700 200-CALC-NPS.
013800*  RULE 21 - NPS ONLY WHEN YES+NO RECOMMEND COUNT > ZERO
013900     COMPUTE TEMP-POS-NEG-CNT =
014000         SC-RECOMMEND-CNT + SC-NOT-RECOMMEND-CNT.
014100     IF TEMP-POS-NEG-CNT > ZERO
014200         MOVE 'Y' TO SC-NPS-PRESENT
014300         COMPUTE TEMP-NPS-WORK ROUNDED =
014400             (SC-RECOMMEND-CNT - SC-NOT-RECOMMEND-CNT)
014500             / TEMP-POS-NEG-CNT * 100
014600         MOVE TEMP-NPS-WORK TO SC-NPS
014700     ELSE
014800         MOVE 'N' TO SC-NPS-PRESENT
014900         MOVE ZERO TO SC-NPS.
015000 200-EXIT.
015100     EXIT.
015200
015300 300-CALC-PERCENTAGES.
015400*  RULE 22 - POSITIVE (RATING 4-5) / NEGATIVE (RATING 1-2) PCT
015500     COMPUTE SC-POSITIVE-PCT ROUNDED =
015600         (SC-DIST-4 + SC-DIST-5) / SC-FEEDBACK-COUNT * 100.
015700     COMPUTE SC-NEGATIVE-PCT ROUNDED =
015800         (SC-DIST-1 + SC-DIST-2) / SC-FEEDBACK-COUNT * 100.
015900 300-EXIT.
016000     EXIT.
016100
016200 400-CALC-DISPLAY-STARS.
016300*  RULE 23 - DISPLAY STARS = AVERAGE ROUNDED TO NEAREST INTEGER
016400     COMPUTE SC-DISPLAY-STARS ROUNDED = SC-AVG-RATING.
016500 400-EXIT.
016600     EXIT.
016700
016800 500-CALC-PERF-LEVEL.
016900*  RULE 24 - TIERED, FIRST MATCH WINS, EVALUATED TOP DOWN
017000     IF SC-AVG-RATING >= 4.50 AND SC-POSITIVE-PCT >= 90.00
017100            AND SC-NPS-IS-PRESENT AND SC-NPS >= 70.00
017200         MOVE 'EX' TO SC-PERF-LEVEL
017300         GO TO 500-EXIT.
017400
017500     IF SC-AVG-RATING >= 4.00 AND SC-POSITIVE-PCT >= 80.00
017600            AND SC-NPS-IS-PRESENT AND SC-NPS >= 50.00
017700         MOVE 'VG' TO SC-PERF-LEVEL
017800         GO TO 500-EXIT.
017900
018000     IF SC-AVG-RATING >= 3.50 AND SC-POSITIVE-PCT >= 70.00
018100            AND SC-NPS-IS-PRESENT AND SC-NPS >= 30.00
018200         MOVE 'GD' TO SC-PERF-LEVEL
018300         GO TO 500-EXIT.
018400
018500     IF SC-AVG-RATING >= 3.00 AND SC-POSITIVE-PCT >= 60.00
018600        AND (NOT SC-NPS-IS-PRESENT OR SC-NPS >= ZERO)
018700         MOVE 'SA' TO SC-PERF-LEVEL
018800         GO TO 500-EXIT.
018900
019000     MOVE 'NI' TO SC-PERF-LEVEL.
019100 500-EXIT.
019200     EXIT.
019300
019400 600-CALC-RELIABILITY.
019500*  RULE 25 - RELIABLE ONLY WHEN FEEDBACK COUNT >= 10
019600     IF SC-FEEDBACK-COUNT >= 10
019700         MOVE 'Y' TO SC-RELIABLE
019800     ELSE
019900         MOVE 'N' TO SC-RELIABLE.
020000 600-EXIT.
020100     EXIT.
