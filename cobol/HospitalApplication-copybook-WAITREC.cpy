000100******************************************************************
000200* WAITREC  -  DOCTOR/DATE WAITLIST ENTRY                         *
000300*             FILE IS SORTED BY DOCTOR / PREFERRED DATE /        *
000400*             CREATED TIMESTAMP SO THE OLDEST ENTRY FOR A        *
000500*             DOCTOR-DATE PAIR IS ALWAYS THE FIRST ONE FOUND     *
000600******************************************************************
000700 01  WAIT-REC.
000800     05  WTL-ID                     PIC 9(09).
000900     05  WTL-PATIENT-ID             PIC 9(09).
001000     05  WTL-DOCTOR-ID              PIC 9(09).
001100     05  WTL-PREF-DATE              PIC 9(08).
001200     05  WTL-CREATED-TS             PIC 9(12).
001300     05  FILLER                     PIC X(01).
