000100******************************************************************
000200* APTREC   -  APPOINTMENT MASTER RECORD                          *
000300*             THE APPOINTMENTS FILE IS BOTH AN INPUT AND AN      *
000400*             OUTPUT - EACH STEP THAT TOUCHES AN APPOINTMENT     *
000500*             READS THE OLD MASTER AND WRITES A NEW VERSION      *
000600******************************************************************
000700 01  APT-REC.
000800     05  APT-ID                     PIC 9(09).
000900     05  APT-PATIENT-ID             PIC 9(09).
001000     05  APT-DOCTOR-ID              PIC 9(09).
001100     05  APT-DATE                   PIC 9(08).
001200     05  APT-DATE-PARTS REDEFINES APT-DATE.
001300         10  APT-DATE-CCYY          PIC 9(04).
001400         10  APT-DATE-MM            PIC 9(02).
001500         10  APT-DATE-DD            PIC 9(02).
001600     05  APT-TIME                   PIC 9(04).
001700     05  APT-STATUS                 PIC X(02).
001800         88  APT-SCHEDULED               VALUE 'SC'.
001900         88  APT-CONFIRMED               VALUE 'CF'.
002000         88  APT-COMPLETED               VALUE 'CO'.
002100         88  APT-CANCELLED-PATIENT       VALUE 'CP'.
002200         88  APT-CANCELLED-DOCTOR        VALUE 'CD'.
002300         88  APT-NO-SHOW                 VALUE 'NS'.
002400         88  APT-FINALIZED
002500                       VALUES 'CO' 'CP' 'CD'.
002600         88  APT-UPCOMING
002700                       VALUES 'SC' 'CF'.
002800     05  APT-CREATED-TS             PIC 9(12).
002900     05  FILLER                     PIC X(03) VALUE SPACES.
