000100***************************************************
000200*COBOL Stored Procedure WINCHECK
000300*System Long Name:  ZSERVEROS.DEMOS.IBM.COM
000400*System Short Name:  Lab7
000500*Data Set:  DDS0017.TEST.COBOL1(WINCHECK)
000600* @param DOCTORID
000700* @param WEEKDAY
000800* @param REQTIME
000900* @param INWINDOW
001000* @param SQLCODEOUT
001100***************************************************
001200 IDENTIFICATION DIVISION.
001300******************************************************************
001400 PROGRAM-ID. WINCHECK.
001500 AUTHOR. R. ODUYA.
001600 INSTALLATION. COBOL DEVELOPMENT CENTER.
001700 DATE-WRITTEN. 02/04/91.
001800 DATE-COMPILED. 02/04/91.
001900 SECURITY. NON-CONFIDENTIAL.
002000******************************************************************
002100*  CHANGE LOG                                                    *
002200*  -------------------------------------------------------------*
002300*  DATE     BY   TICKET     DESCRIPTION                          *
002400*  -------- ---- ---------- -------------------------------------*
002500*  02/04/91 RO   DEV-0166   INITIAL CODING - STORED PROCEDURE    *
002600*                           VERSION OF THE WORKING-HOURS WINDOW  *
002700*                           TEST (RULE 2), MODELLED ON THE OLD   *
002800*                           PCTPROC BENEFIT LOOKUP SHAPE         *
002900*  07/30/93 RO   DEV-0215   ADDED SQLCODE +100 (NO AVAILABILITY  *
003000*                           ROW FOR THE DOCTOR/WEEKDAY) HANDLING *
003100*                           - TREATED AS "NOT IN WINDOW"         *
003200*  01/05/99 SF   Y2K-0009   YEAR 2000 REVIEW - WEEKDAY AND TIME  *
003300*                           FIELDS CARRY NO CENTURY, NO CHANGE   *
003400*                           REQUIRED                             *
003500*  02/18/01 SF   DEV-0261   DDS0001.DOC_AVAIL_WIN REPLACES THE   *
003600*                           OLD FLAT-FILE LOOKUP SO THE BOOKING  *
003700*                           AND DOCTOR-SIDE STEPS CAN SHARE ONE  *
003800*                           WINDOW TEST WITHOUT BOTH CARRYING    *
003900*                           THE AVAILABILITY TABLE IN STORAGE    *
004000*  06/23/04 MA   DEV-0344   RECOMPILED UNDER SHOP STANDARD COPY  *
004100*                           OF THE COMPILER, NO LOGIC CHANGE     *
004200*  11/03/10 KL   DEV-0442   ADDED THE CONFIGURATION SECTION AND  *
004300*                           SPECIAL-NAMES PARAGRAPH TO MATCH     *
004400*                           SHOP STANDARD - THIS PROGRAM HAD     *
004500*                           BEEN MISSING IT SINCE INITIAL CODING *
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005500 01  NAM                            PIC X(18) VALUE 'WINCHECK'.
005600 01  SCHE                           PIC X(08).
005700 01  W-SQLCODE                      PIC S9(03).
005800 COPY AVAILDCL.
005900      EXEC SQL INCLUDE SQLCA END-EXEC.
006000
006100 01  WS-PGM-ID-AREA.
006200     05  WS-PGM-ID                  PIC X(08) VALUE 'WINCHECK'.
006300     05  FILLER                     PIC X(02) VALUE SPACES.
006400 01  WS-PGM-ID-ALT REDEFINES WS-PGM-ID-AREA.
006500     05  WS-PGM-ID-CHARS OCCURS 9 TIMES
006600                                    PIC X(01).
006700     05  FILLER                     PIC X(01).
006800
006900 01  WS-DOCTOR-KEY.
007000     05  WS-DOCTOR-KEY-X            PIC X(09).
007100     05  FILLER                     PIC X(01) VALUE SPACE.
007200 01  WS-DOCTOR-KEY-ALT REDEFINES WS-DOCTOR-KEY.
007300     05  WS-DOCTOR-KEY-N            PIC 9(09).
007400     05  FILLER                     PIC X(01).
007500
007600 01  WS-TIME-STAMP.
007700     05  WS-TIME-HHMM               PIC 9(04).
007800     05  FILLER                     PIC X(04) VALUE SPACES.
007900 01  WS-TIME-STAMP-ALT REDEFINES WS-TIME-STAMP.
008000     05  WS-TIME-HH                 PIC 9(02).
008100     05  WS-TIME-MM                 PIC 9(02).
008200     05  FILLER                     PIC X(04).
008300
008400 LINKAGE SECTION.
008500 01  DOCTORID                       PIC 9(09).
008600 01  WEEKDAY                        PIC 9(01).
008700 01  REQTIME                        PIC 9(04).
008800 01  INWINDOW                       PIC X(01).
008900 01  SQLCODEOUT                     PIC S9(09) COMP-5.
009000
009100 PROCEDURE DIVISION USING
009200      DOCTORID
009300      WEEKDAY
009400      REQTIME
009500      INWINDOW
009600      SQLCODEOUT.
009700******************************************************************
009800*  RULE 2 - A REQUESTED TIME IS WITHIN WORKING HOURS WHEN THE    *
009900*  AVAILABILITY WINDOW FOR THE DOCTOR/WEEKDAY HAS A START TIME   *
010000*  LESS THAN OR EQUAL TO THE REQUESTED TIME AND AN END TIME      *
010100*  GREATER THAN THE REQUESTED TIME.  CALLED BY APTUPDT (BOOKING  *
010200*  AND PATIENT RESCHEDULE) AND BY DRMGMT (DOCTOR RESCHEDULE).    *
010300******************************************************************
010400     MOVE DOCTORID TO WS-DOCTOR-KEY-N.
010500     MOVE 'N' TO INWINDOW.
010600
010700     EXEC SQL
010800      SELECT START_TIME, END_TIME
010900      INTO
011000       :START-TIME,
011100       :END-TIME
011200      FROM DDS0001.DOC_AVAIL_WIN
011300      WHERE DOCTOR_ID = :WS-DOCTOR-KEY-X
011400        AND DAY_OF_WEEK = :WEEKDAY
011500     END-EXEC.
011600
011700     IF SQLCODE = +100
011800         MOVE 'N' TO INWINDOW.
011900
012000     IF SQLCODE = +0
012100         IF REQTIME >= START-TIME AND REQTIME < END-TIME
012200             MOVE 'Y' TO INWINDOW
012300         ELSE
012400             MOVE 'N' TO INWINDOW.
012500
012600     MOVE SQLCODE TO W-SQLCODE.
012700     MOVE W-SQLCODE TO SQLCODEOUT.
012800     GOBACK.
